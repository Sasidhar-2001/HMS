000100******************************************************************
000200** OCCMSTR  -  OCCUPANCY MASTER  (OCCUPANCY-FILE)
000300** ONE RECORD PER BED ASSIGNMENT, OPEN OR CLOSED.  AN OPEN
000400** OCCUPANCY (OC-ACTIVE-FLAG = 'Y') TIES ONE STUDENT TO ONE BED
000500** IN ONE ROOM.  OC-ALLOCATED-DATE-R GIVES ROOMPROC A CCYY/MM/DD
000600** BREAKOUT WITHOUT A SEPARATE UNSTRING EVERY TIME IT IS NEEDED
000700** FOR REPORT HEADINGS.
000800******************************************************************
000900 01  OC-OCCUPANCY-REC.
001000     05  OC-STUDENT-ID            PIC X(12).
001100     05  OC-ROOM-NUMBER           PIC X(06).
001200     05  OC-ALLOCATED-DATE        PIC 9(08).
001300     05  OC-ALLOCATED-DATE-R REDEFINES OC-ALLOCATED-DATE.
001400         10  OC-ALLOC-CCYY        PIC 9(04).
001500         10  OC-ALLOC-MM          PIC 9(02).
001600         10  OC-ALLOC-DD          PIC 9(02).
001700     05  OC-VACATED-DATE          PIC 9(08).
001800     05  OC-BED-NUMBER            PIC 9(02).
001900     05  OC-ACTIVE-FLAG           PIC X(01).
002000         88  OC-IS-ACTIVE             VALUE 'Y'.
