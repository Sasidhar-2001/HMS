000100******************************************************************
000200** ABENDREC  -  SHOP-STANDARD ABEND / DIAGNOSTIC LINE
000300** WRITTEN TO THE REPORT FILE BY 1000-ABEND-RTN IN EVERY BATCH
000400** PROGRAM SO OPERATIONS HAS ONE CONSISTENT LAYOUT TO SCAN FOR
000500** IN THE JOB'S SYSOUT REGARDLESS OF WHICH STEP BLEW UP.
000600******************************************************************
000700 01  ABEND-REC.
000800     05  PARA-NAME               PIC X(32).
000900     05  ABEND-REASON            PIC X(60).
001000     05  EXPECTED-VAL            PIC X(10).
001100     05  ACTUAL-VAL              PIC X(10).
001200     05  FILLER                  PIC X(18).
