000100******************************************************************
000200** RUNDATE  -  SHOP-STANDARD RUN-DATE WORK AREA
000300** ACCEPT THE RUN DATE FROM THE SYSTEM AND CARRY BOTH A YY/MM/DD
000400** BREAKOUT (FOR DAY-DIFFERENCE CALLS) AND A YYYYMM BREAKOUT (FOR
000500** RECEIPT-NUMBER AND FEE-MONTH/YEAR BUILDING) AGAINST THE ONE
000600** 8-DIGIT RUN-DATE FIELD.
000700******************************************************************
000800 01  WS-RUN-DATE-FIELDS.
000900     05  WS-RUN-DATE              PIC 9(08).
001000     05  WS-RUN-DATE-YMD REDEFINES WS-RUN-DATE.
001100         10  WS-RUN-CCYY          PIC 9(04).
001200         10  WS-RUN-MM            PIC 9(02).
001300         10  WS-RUN-DD            PIC 9(02).
001400     05  WS-RUN-DATE-YM REDEFINES WS-RUN-DATE.
001500         10  WS-RUN-YYYYMM        PIC 9(06).
001600         10  FILLER               PIC 9(02).
