000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ROOMPROC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/09/90.
000700 DATE-COMPILED. 02/09/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000** CHANGE LOG
001100**
001200** 020990 JS   ORIGINAL WRITE-UP.  LOADS THE STUDENT AND ROOM     RO0209  
001300**             MASTERS AND THE OCCUPANCY FILE TO TABLES, APPLIES
001400**             ASSIGN/REMOVE TRANSACTIONS, RE-DERIVES ROOM
001500**             STATUS/AVAILABILITY AND WRITES THE UPDATED ROOM
001600**             AND OCCUPANCY FILES PLUS THE OCCUPANCY REPORT.
001700** 051491 JS   ROOM-1 "ALREADY OCCUPIED ELSEWHERE" CHECK ADDED -  RO0514  
001800**             A STUDENT HAD BEEN ASSIGNED TWO ROOMS IN THE SAME
001900**             RUN BECAUSE ONLY THE TARGET ROOM WAS CHECKED.
002000** 112293 JS   ROOM-2 DEFAULT BED NUMBER FIXED - A TRANSACTION    RO1122  
002100**             ARRIVING WITH BED-NUMBER ZERO WAS BEING ASSIGNED
002200**             BED ZERO INSTEAD OF ACTIVE-COUNT + 1.
002300** 081798 CAP  Y2K REVIEW - WINDOWED THE 2-DIGIT ACCEPT-FROM-DATE RO0817  
002400**             YEAR BEFORE ANY DATE MATH.  SIGNED OFF PER MEMO
002500**             98-114.
002600** 042303 GDT  BLOCK CONTROL BREAK ADDED TO THE OCCUPANCY REPORT  RO0423  
002700**             PER FACILITIES REQUEST 03-029 - ROOM-NUMBER IS
002800**             ASSIGNED BLOCK-FIRST AT THIS SHOP SO THE SORTED
002900**             ROOM MASTER ALREADY GROUPS BY BLOCK.
003000** 110806 GDT  ROOM-6 UNIQUENESS/DEACTIVATION GUARD ADDED AT      RO1108  
003100**             100-LOAD-ROOM-TABLE AND 400-DERIVE-ROOM-STATUS -
003200**             FLAGGED, NOT REJECTED, SAME AS THE LEAVE/COMPLAINT
003300**             EDIT CHECKS.
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS NEXT-PAGE.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT STUDENT-FILE
004600     ASSIGN TO UT-S-STUFILE
004700       ACCESS MODE IS SEQUENTIAL
004800       FILE STATUS IS SFCODE.
004900
005000     SELECT ROOM-FILE
005100     ASSIGN TO UT-S-ROOMFILE
005200       ACCESS MODE IS SEQUENTIAL
005300       FILE STATUS IS RFCODE.
005400
005500     SELECT OCCUPANCY-FILE
005600     ASSIGN TO UT-S-OCCFILE
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS OFCODE.
005900
006000     SELECT ROOM-TRANS-FILE
006100     ASSIGN TO UT-S-RMTRAN
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS TFCODE.
006400
006500     SELECT REPORT-FILE
006600     ASSIGN TO UT-S-RPTFILE
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS PFCODE.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300****** STUDENT MASTER - LOADED ONCE, SORTED BY STUDENT-ID, FOR
007400****** THE ROOM-1 ROLE CHECK.  NOT REWRITTEN.
007500 FD  STUDENT-FILE
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 92 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS STU-STUDENT-REC.
008100     COPY STUMSTR.
008200
008300 FD  ROOM-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 52 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS RM-ROOM-REC.
008900     COPY ROOMMSTR.
009000
009100 FD  OCCUPANCY-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 37 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS OC-OCCUPANCY-REC.
009700     COPY OCCMSTR.
009800
009900 FD  ROOM-TRANS-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 25 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS RT-ROOM-TRANS-REC.
010500     COPY ROOMTRAN.
010600
010700 FD  REPORT-FILE
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 132 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS RPT-REC.
011300 01  RPT-REC                         PIC X(132).
011400
011500 WORKING-STORAGE SECTION.
011600
011700 01  FILE-STATUS-CODES.
011800     05  SFCODE                      PIC X(02).
011900         88  SF-AT-END                   VALUE "10".
012000     05  RFCODE                      PIC X(02).
012100         88  RF-AT-END                   VALUE "10".
012200     05  OFCODE                      PIC X(02).
012300         88  OF-AT-END                   VALUE "10".
012400     05  TFCODE                      PIC X(02).
012500         88  TF-AT-END                   VALUE "10".
012600     05  PFCODE                      PIC X(02).
012700     05  FILLER                      PIC X(02).
012800
012900 COPY RUNDATE.
013000
013100 01  WS-ACCEPT-DATE                  PIC 9(06).
013200 01  WS-ACCEPT-DATE-R REDEFINES WS-ACCEPT-DATE.
013300     05  WS-ACCEPT-YY                PIC 9(02).
013400     05  WS-ACCEPT-MM                PIC 9(02).
013500     05  WS-ACCEPT-DD                PIC 9(02).
013600
013700****** STUDENT LOOKUP TABLE - ROLE ONLY, SORTED BY STUDENT-ID.
013800 01  WS-STUDENT-TABLE.
013900     05  STU-TBL-ENTRY OCCURS 3000 TIMES
014000         ASCENDING KEY IS STT-STUDENT-ID
014100         INDEXED BY STU-IDX.
014200         10  STT-STUDENT-ID           PIC X(12).
014300         10  STT-ROLE                 PIC X(08).
014400             88  STT-ROLE-STUDENT          VALUE "STUDENT ".
014500         10  STT-ACTIVE-FLAG          PIC X(01).
014600             88  STT-IS-ACTIVE             VALUE "Y".
014700 01  STU-TBL-COUNT                   PIC S9(05) COMP VALUE 0.
014800
014900****** ROOM TABLE - SORTED BY ROOM-NUMBER, ONE ENTRY PER ROOM.
015000 01  WS-ROOM-TABLE.
015100     05  RMT-TBL-ENTRY OCCURS 1000 TIMES
015200         ASCENDING KEY IS RMT-ROOM-NUMBER
015300         INDEXED BY ROOM-IDX.
015400         10  RMT-ROOM-NUMBER          PIC X(06).
015500         10  RMT-FLOOR                PIC 9(02).
015600         10  RMT-BLOCK                PIC X(03).
015700         10  RMT-ROOM-TYPE            PIC X(08).
015800         10  RMT-CAPACITY             PIC 9(02).
015900         10  RMT-MONTHLY-RENT         PIC S9(7)V99.
016000         10  RMT-SECURITY-DEPOSIT     PIC S9(7)V99.
016100         10  RMT-ROOM-STATUS          PIC X(12).
016200             88  RMT-STAT-AVAILABLE       VALUE "AVAILABLE   ".
016300             88  RMT-STAT-OCCUPIED        VALUE "OCCUPIED    ".
016400             88  RMT-STAT-MAINTENANCE     VALUE "MAINTENANCE ".
016500             88  RMT-STAT-RESERVED        VALUE "RESERVED    ".
016600         10  RMT-ACTIVE-FLAG          PIC X(01).
016700             88  RMT-IS-ACTIVE             VALUE "Y".
016800         10  RMT-ACTIVE-COUNT         PIC S9(03) COMP-3.
016900 01  RMT-TBL-COUNT                   PIC S9(05) COMP VALUE 0.
017000
017100****** OCCUPANCY TABLE - FULL OCCUPANCY-FILE, OPEN AND CLOSED
017200****** ROWS, WITH ROOM FOR NEW ROWS OPENED BY THIS RUN'S ASSIGN
017300****** TRANSACTIONS.
017400 01  WS-OCC-TABLE.
017500     05  OCT-TBL-ENTRY OCCURS 4000 TIMES
017600         INDEXED BY OCC-IDX.
017700         10  OCT-STUDENT-ID           PIC X(12).
017800         10  OCT-ROOM-NUMBER          PIC X(06).
017900         10  OCT-ALLOCATED-DATE       PIC 9(08).
018000         10  OCT-VACATED-DATE         PIC 9(08).
018100         10  OCT-BED-NUMBER           PIC 9(02).
018200         10  OCT-ACTIVE-FLAG          PIC X(01).
018300             88  OCT-IS-ACTIVE             VALUE "Y".
018400 01  OCT-TBL-COUNT                   PIC S9(05) COMP VALUE 0.
018500
018600 01  WS-HDR-REC1.
018700     05  FILLER                  PIC X(01) VALUE SPACE.
018800     05  HDR1-DATE.
018900         10  HDR1-CCYY           PIC 9(4).
019000         10  HDR1-DASH1          PIC X(1) VALUE "-".
019100         10  HDR1-MM             PIC 9(2).
019200         10  HDR1-DASH2          PIC X(1) VALUE "-".
019300         10  HDR1-DD             PIC 9(2).
019400     05  FILLER                  PIC X(20) VALUE SPACES.
019500     05  FILLER                  PIC X(40) VALUE
019600         "HOSTEL ROOM OCCUPANCY REPORT".
019700     05  FILLER                  PIC X(22) VALUE
019800         "PAGE NUMBER:" JUSTIFIED RIGHT.
019900     05  HDR1-PAGE-O             PIC ZZ9.
020000     05  FILLER                  PIC X(28) VALUE SPACES.
020100
020200 01  WS-COLM-HDR.
020300     05  FILLER  PIC X(10) VALUE "ROOM-NO".
020400     05  FILLER  PIC X(06) VALUE "BLOCK".
020500     05  FILLER  PIC X(10) VALUE "TYPE".
020600     05  FILLER  PIC X(10) VALUE "CAPACITY".
020700     05  FILLER  PIC X(12) VALUE "OCCUPANTS".
020800     05  FILLER  PIC X(14) VALUE "STATUS".
020900     05  FILLER  PIC X(14) VALUE "MONTHLY-RENT".
021000     05  FILLER  PIC X(56) VALUE SPACES.
021100
021200 01  WS-DETAIL-REC.
021300     05  RD-ROOM-NUMBER-O         PIC X(06).
021400     05  FILLER                  PIC X(04) VALUE SPACES.
021500     05  RD-BLOCK-O               PIC X(03).
021600     05  FILLER                  PIC X(03) VALUE SPACES.
021700     05  RD-TYPE-O                PIC X(08).
021800     05  FILLER                  PIC X(02) VALUE SPACES.
021900     05  RD-CAPACITY-O            PIC Z9.
022000     05  FILLER                  PIC X(08) VALUE SPACES.
022100     05  RD-OCCUPANTS-O           PIC Z9.
022200     05  FILLER                  PIC X(10) VALUE SPACES.
022300     05  RD-STATUS-O              PIC X(12).
022400     05  FILLER                  PIC X(02) VALUE SPACES.
022500     05  RD-RENT-O                PIC $$,$$9.99.
022600     05  FILLER                  PIC X(32) VALUE SPACES.
022700
022800 01  WS-BLANK-LINE.
022900     05  FILLER                   PIC X(132) VALUE SPACES.
023000
023100 01  WS-BLOCK-TOTAL-REC.
023200     05  FILLER   PIC X(10) VALUE "BLOCK".
023300     05  BT-BLOCK-O               PIC X(03).
023400     05  FILLER   PIC X(08) VALUE "TOTALS".
023500     05  FILLER   PIC X(08) VALUE "ROOMS:".
023600     05  BT-ROOMS-O               PIC ZZ9.
023700     05  FILLER   PIC X(12) VALUE "CAPACITY:".
023800     05  BT-CAP-O                 PIC ZZZ9.
023900     05  FILLER   PIC X(14) VALUE "OCCUPANTS:".
024000     05  BT-OCC-O                 PIC ZZZ9.
024100     05  FILLER                   PIC X(68) VALUE SPACES.
024200
024300 01  WS-GRAND-TOTAL-REC.
024400     05  FILLER   PIC X(20) VALUE "GRAND TOTALS -- ".
024500     05  FILLER   PIC X(08) VALUE "ROOMS:".
024600     05  GT-ROOMS-O               PIC ZZZ9.
024700     05  FILLER   PIC X(12) VALUE "OCCUPIED:".
024800     05  GT-OCC-O                 PIC ZZZ9.
024900     05  FILLER   PIC X(14) VALUE "AVAILABLE:".
025000     05  GT-AVAIL-O               PIC ZZZ9.
025100     05  FILLER   PIC X(14) VALUE "OCC RATE PCT:".
025200     05  GT-RATE-O                PIC ZZ9.99.
025300     05  FILLER                   PIC X(44) VALUE SPACES.
025400
025500 01  WS-REJECT-REC.
025600     05  FILLER   PIC X(14) VALUE "** REJECTED **".
025700     05  FILLER   PIC X(02) VALUE SPACES.
025800     05  RJ-STUDENT-O             PIC X(12).
025900     05  FILLER   PIC X(02) VALUE SPACES.
026000     05  RJ-ROOM-O                PIC X(06).
026100     05  FILLER   PIC X(02) VALUE SPACES.
026200     05  RJ-ACTION-O              PIC X(01).
026300     05  FILLER   PIC X(02) VALUE SPACES.
026400     05  RJ-REASON-O              PIC X(40).
026500     05  FILLER                   PIC X(49) VALUE SPACES.
026600
026700 01  WS-PRINT-FIELDS.
026800     05  WS-PAGES                 PIC S9(05) COMP-3 VALUE 0.
026900     05  WS-LINES                 PIC S9(05) COMP-3 VALUE 0.
027000     05  FILLER                  PIC X(02).
027100
027200 01  COUNTERS-AND-ACCUMULATORS.
027300     05  TRANS-READ               PIC S9(07) COMP.
027400     05  TRANS-ACCEPTED           PIC S9(07) COMP.
027500     05  TRANS-REJECTED           PIC S9(07) COMP.
027600     05  GT-ROOM-COUNT            PIC S9(05) COMP.
027700     05  GT-OCCUPIED-COUNT        PIC S9(05) COMP.
027800     05  GT-AVAIL-COUNT           PIC S9(05) COMP.
027900     05  GT-CAPACITY-TOTAL        PIC S9(07) COMP-3.
028000     05  GT-OCCUPANT-TOTAL        PIC S9(07) COMP-3.
028100     05  GT-OCC-RATE              PIC S9(03)V99 COMP-3.
028200     05  BT-ROOM-COUNT            PIC S9(05) COMP.
028300     05  BT-CAPACITY-TOTAL        PIC S9(07) COMP-3.
028400     05  BT-OCCUPANT-TOTAL        PIC S9(07) COMP-3.
028500     05  FILLER                   PIC X(02).
028600
028700 01  WS-WORK-FIELDS.
028800     05  WS-CONTROL-BLOCK         PIC X(03) VALUE SPACES.
028900     05  WS-FIRST-ROOM-SW         PIC X(01) VALUE "Y".
029000         88  WS-IS-FIRST-ROOM         VALUE "Y".
029100     05  WS-OCC-RATE-NUM          PIC S9(9)V99 COMP-3.
029200     05  FILLER                   PIC X(02).
029300
029400 01  MORE-TRANS-SW                PIC X(01) VALUE SPACE.
029500     88  NO-MORE-TRANS                VALUE "N".
029600
029700 01  WS-FOUND-OCC-SW              PIC X(01) VALUE "N".
029800     88  WS-OCC-FOUND                 VALUE "Y".
029900 01  WS-FOUND-OCC-IDX             PIC S9(05) COMP.
030000
030100 COPY ABENDREC.
030200
030300 PROCEDURE DIVISION.
030400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030500     PERFORM 300-MAINLINE THRU 300-EXIT
030600             UNTIL NO-MORE-TRANS.
030700     PERFORM 400-DERIVE-ROOM-STATUS THRU 400-EXIT
030800         VARYING ROOM-IDX FROM 1 BY 1
030900         UNTIL ROOM-IDX > RMT-TBL-COUNT.
031000     PERFORM 900-CLEANUP THRU 900-EXIT.
031100     MOVE ZERO TO RETURN-CODE.
031200     GOBACK.
031300
031400 000-HOUSEKEEPING.
031500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
031600     DISPLAY "******** BEGIN JOB ROOMPROC ********".
031700     PERFORM 050-GET-RUN-DATE THRU 050-EXIT.
031800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
031900
032000     OPEN INPUT STUDENT-FILE.
032100     PERFORM 110-LOAD-STUDENT-TABLE THRU 110-EXIT
032200         VARYING STU-IDX FROM 1 BY 1
032300         UNTIL SF-AT-END OR STU-IDX > 3000.
032400     CLOSE STUDENT-FILE.
032500
032600     OPEN INPUT ROOM-FILE.
032700     PERFORM 100-LOAD-ROOM-TABLE THRU 100-EXIT
032800         VARYING ROOM-IDX FROM 1 BY 1
032900         UNTIL RF-AT-END OR ROOM-IDX > 1000.
033000     CLOSE ROOM-FILE.
033100
033200     OPEN INPUT OCCUPANCY-FILE.
033300     PERFORM 120-LOAD-OCCUPANCY-TABLE THRU 120-EXIT
033400         VARYING OCC-IDX FROM 1 BY 1
033500         UNTIL OF-AT-END OR OCC-IDX > 4000.
033600     CLOSE OCCUPANCY-FILE.
033700
033800     PERFORM 200-COUNT-OCCUPANCIES THRU 200-EXIT
033900         VARYING OCC-IDX FROM 1 BY 1
034000         UNTIL OCC-IDX > OCT-TBL-COUNT.
034100
034200     OPEN INPUT ROOM-TRANS-FILE.
034300     OPEN OUTPUT REPORT-FILE.
034400     PERFORM 710-WRITE-PAGE-HDR THRU 710-EXIT.
034500
034600     READ ROOM-TRANS-FILE
034700         AT END
034800         MOVE "N" TO MORE-TRANS-SW
034900     END-READ.
035000 000-EXIT.
035100     EXIT.
035200
035300 050-GET-RUN-DATE.
035400     ACCEPT WS-ACCEPT-DATE FROM DATE.
035500     IF WS-ACCEPT-YY < 50
035600         COMPUTE WS-RUN-CCYY = 2000 + WS-ACCEPT-YY
035700     ELSE
035800         COMPUTE WS-RUN-CCYY = 1900 + WS-ACCEPT-YY
035900     END-IF.
036000     MOVE WS-ACCEPT-MM TO WS-RUN-MM.
036100     MOVE WS-ACCEPT-DD TO WS-RUN-DD.
036200 050-EXIT.
036300     EXIT.
036400
036500 110-LOAD-STUDENT-TABLE.
036600     MOVE "110-LOAD-STUDENT-TABLE" TO PARA-NAME.
036700     READ STUDENT-FILE
036800         AT END
036900         MOVE "10" TO SFCODE
037000         GO TO 110-EXIT
037100     END-READ.
037200     MOVE STU-STUDENT-ID  TO STT-STUDENT-ID (STU-IDX).
037300     MOVE STU-ROLE        TO STT-ROLE (STU-IDX).
037400     MOVE STU-ACTIVE-FLAG TO STT-ACTIVE-FLAG (STU-IDX).
037500     ADD +1 TO STU-TBL-COUNT.
037600 110-EXIT.
037700     EXIT.
037800
037900******************************************************************
038000** ROOM-6 - ROOM NUMBERS MUST BE UNIQUE.  THE LOAD IS SEQUENTIAL
038100** OVER A FILE SORTED BY ROOM-NUMBER, SO A DUPLICATE SHOWS UP AS
038200** TWO CONSECUTIVE EQUAL KEYS.  FLAGGED, NOT REJECTED.
038300******************************************************************
038400 100-LOAD-ROOM-TABLE.
038500     MOVE "100-LOAD-ROOM-TABLE" TO PARA-NAME.
038600     READ ROOM-FILE
038700         AT END
038800         MOVE "10" TO RFCODE
038900         GO TO 100-EXIT
039000     END-READ.
039100     IF ROOM-IDX > 1
039200             AND RM-ROOM-NUMBER = RMT-ROOM-NUMBER (ROOM-IDX - 1)
039300         DISPLAY "** DUPLICATE ROOM NUMBER ON ROOM-FILE: "
039400             RM-ROOM-NUMBER
039500     END-IF.
039600     MOVE RM-ROOM-NUMBER      TO RMT-ROOM-NUMBER (ROOM-IDX).
039700     MOVE RM-FLOOR            TO RMT-FLOOR (ROOM-IDX).
039800     MOVE RM-BLOCK            TO RMT-BLOCK (ROOM-IDX).
039900     MOVE RM-ROOM-TYPE        TO RMT-ROOM-TYPE (ROOM-IDX).
040000     MOVE RM-CAPACITY         TO RMT-CAPACITY (ROOM-IDX).
040100     MOVE RM-MONTHLY-RENT     TO RMT-MONTHLY-RENT (ROOM-IDX).
040200     MOVE RM-SECURITY-DEPOSIT TO
040300         RMT-SECURITY-DEPOSIT (ROOM-IDX).
040400     MOVE RM-ROOM-STATUS      TO RMT-ROOM-STATUS (ROOM-IDX).
040500     MOVE RM-ACTIVE-FLAG      TO RMT-ACTIVE-FLAG (ROOM-IDX).
040600     MOVE 0                  TO RMT-ACTIVE-COUNT (ROOM-IDX).
040700     ADD +1 TO RMT-TBL-COUNT.
040800 100-EXIT.
040900     EXIT.
041000
041100 120-LOAD-OCCUPANCY-TABLE.
041200     MOVE "120-LOAD-OCCUPANCY-TABLE" TO PARA-NAME.
041300     READ OCCUPANCY-FILE
041400         AT END
041500         MOVE "10" TO OFCODE
041600         GO TO 120-EXIT
041700     END-READ.
041800     MOVE OC-STUDENT-ID      TO OCT-STUDENT-ID (OCC-IDX).
041900     MOVE OC-ROOM-NUMBER     TO OCT-ROOM-NUMBER (OCC-IDX).
042000     MOVE OC-ALLOCATED-DATE  TO OCT-ALLOCATED-DATE (OCC-IDX).
042100     MOVE OC-VACATED-DATE    TO OCT-VACATED-DATE (OCC-IDX).
042200     MOVE OC-BED-NUMBER      TO OCT-BED-NUMBER (OCC-IDX).
042300     MOVE OC-ACTIVE-FLAG     TO OCT-ACTIVE-FLAG (OCC-IDX).
042400     ADD +1 TO OCT-TBL-COUNT.
042500 120-EXIT.
042600     EXIT.
042700
042800 200-COUNT-OCCUPANCIES.
042900     MOVE "200-COUNT-OCCUPANCIES" TO PARA-NAME.
043000     IF OCT-IS-ACTIVE (OCC-IDX)
043100         PERFORM 210-FIND-ROOM-ENTRY THRU 210-EXIT
043200         IF ROOM-IDX > 0
043300             ADD +1 TO RMT-ACTIVE-COUNT (ROOM-IDX)
043400         END-IF
043500     END-IF.
043600 200-EXIT.
043700     EXIT.
043800
043900 210-FIND-ROOM-ENTRY.
044000     MOVE "210-FIND-ROOM-ENTRY" TO PARA-NAME.
044100     SET ROOM-IDX TO 1.
044200     SEARCH ALL RMT-TBL-ENTRY
044300         AT END
044400             SET ROOM-IDX TO 0
044500         WHEN RMT-ROOM-NUMBER (ROOM-IDX) =
044600                 OCT-ROOM-NUMBER (OCC-IDX)
044700             CONTINUE
044800     END-SEARCH.
044900 210-EXIT.
045000     EXIT.
045100
045200 300-MAINLINE.
045300     MOVE "300-MAINLINE" TO PARA-NAME.
045400     ADD +1 TO TRANS-READ.
045500     IF RT-ACTION-ASSIGN
045600         PERFORM 310-PROCESS-ASSIGN THRU 310-EXIT
045700     ELSE
045800         IF RT-ACTION-REMOVE
045900             PERFORM 350-PROCESS-REMOVE THRU 350-EXIT
046000         ELSE
046100             MOVE "** UNKNOWN ACTION CODE **" TO RJ-REASON-O
046200             PERFORM 380-WRITE-REJECT THRU 380-EXIT
046300         END-IF
046400     END-IF.
046500
046600     READ ROOM-TRANS-FILE
046700         AT END
046800         MOVE "N" TO MORE-TRANS-SW
046900     END-READ.
047000 300-EXIT.
047100     EXIT.
047200
047300******************************************************************
047400** ROOM-1/ROOM-2/ROOM-3 - ASSIGNMENT.
047500******************************************************************
047600 310-PROCESS-ASSIGN.
047700     MOVE "310-PROCESS-ASSIGN" TO PARA-NAME.
047800     SET STU-IDX TO 1.
047900     SEARCH ALL STU-TBL-ENTRY
048000         AT END
048100             MOVE "** STUDENT NOT ON STUDENT FILE **" TO
048200                 RJ-REASON-O
048300             PERFORM 380-WRITE-REJECT THRU 380-EXIT
048400             GO TO 310-EXIT
048500         WHEN STT-STUDENT-ID (STU-IDX) = RT-STUDENT-ID
048600             CONTINUE
048700     END-SEARCH.
048800
048900     IF NOT STT-ROLE-STUDENT (STU-IDX)
049000         MOVE "** ROOM-1 - ROLE IS NOT STUDENT **" TO
049100             RJ-REASON-O
049200         PERFORM 380-WRITE-REJECT THRU 380-EXIT
049300         GO TO 310-EXIT.
049400
049500     PERFORM 320-CHECK-ALREADY-OCCUPIED THRU 320-EXIT.
049600     GO TO 310-CONTINUE-ASSIGN.
049700
049800 310-REJECT-ALREADY-OCC.
049900     MOVE "** ROOM-1 - STUDENT ALREADY OCCUPIES A ROOM **" TO
050000         RJ-REASON-O.
050100     PERFORM 380-WRITE-REJECT THRU 380-EXIT.
050200     GO TO 310-EXIT.
050300
050400 310-CONTINUE-ASSIGN.
050500     SET ROOM-IDX TO 1.
050600     SEARCH ALL RMT-TBL-ENTRY
050700         AT END
050800             MOVE "** ROOM NOT ON ROOM FILE **" TO RJ-REASON-O
050900             PERFORM 380-WRITE-REJECT THRU 380-EXIT
051000             GO TO 310-EXIT
051100         WHEN RMT-ROOM-NUMBER (ROOM-IDX) = RT-ROOM-NUMBER
051200             CONTINUE
051300     END-SEARCH.
051400
051500     IF NOT (RMT-STAT-AVAILABLE (ROOM-IDX)
051600             OR RMT-STAT-OCCUPIED (ROOM-IDX))
051700         MOVE "** ROOM-1 - ROOM NOT AVAILABLE/OCCUPIED **" TO
051800             RJ-REASON-O
051900         PERFORM 380-WRITE-REJECT THRU 380-EXIT
052000         GO TO 310-EXIT.
052100
052200     IF RMT-ACTIVE-COUNT (ROOM-IDX) NOT < RMT-CAPACITY (ROOM-IDX)
052300         MOVE "** ROOM-1 - ROOM IS AT CAPACITY **" TO
052400             RJ-REASON-O
052500         PERFORM 380-WRITE-REJECT THRU 380-EXIT
052600         GO TO 310-EXIT.
052700
052800     ADD +1 TO OCT-TBL-COUNT.
052900     SET OCC-IDX TO OCT-TBL-COUNT.
053000     MOVE RT-STUDENT-ID    TO OCT-STUDENT-ID (OCC-IDX).
053100     MOVE RT-ROOM-NUMBER   TO OCT-ROOM-NUMBER (OCC-IDX).
053200     MOVE WS-RUN-DATE      TO OCT-ALLOCATED-DATE (OCC-IDX).
053300     MOVE 0                TO OCT-VACATED-DATE (OCC-IDX).
053400     IF RT-BED-NUMBER = 0
053500         COMPUTE OCT-BED-NUMBER (OCC-IDX) =
053600             RMT-ACTIVE-COUNT (ROOM-IDX) + 1
053700     ELSE
053800         MOVE RT-BED-NUMBER TO OCT-BED-NUMBER (OCC-IDX)
053900     END-IF.
054000     MOVE "Y" TO OCT-ACTIVE-FLAG (OCC-IDX).
054100
054200     ADD +1 TO RMT-ACTIVE-COUNT (ROOM-IDX).
054300     SET RMT-STAT-OCCUPIED (ROOM-IDX) TO TRUE.
054400
054500     ADD +1 TO TRANS-ACCEPTED.
054600 310-EXIT.
054700     EXIT.
054800
054900******************************************************************
055000** ROOM-1 - A STUDENT MAY NOT HOLD TWO ACTIVE OCCUPANCIES AT
055100** ONCE.  LINEAR WALK OF THE OCCUPANCY TABLE - THERE IS NO
055200** STUDENT-ID KEY ORDER TO SEARCH ALL AGAINST.
055300******************************************************************
055400 320-CHECK-ALREADY-OCCUPIED.
055500     MOVE "320-CHECK-ALREADY-OCCUPIED" TO PARA-NAME.
055600     MOVE "Y" TO WS-FIRST-ROOM-SW.
055700     PERFORM 330-SCAN-ONE-OCC THRU 330-EXIT
055800         VARYING OCC-IDX FROM 1 BY 1
055900         UNTIL OCC-IDX > OCT-TBL-COUNT OR NOT WS-IS-FIRST-ROOM.
056000     IF NOT WS-IS-FIRST-ROOM
056100         GO TO 310-REJECT-ALREADY-OCC
056200     END-IF.
056300 320-EXIT.
056400     EXIT.
056500
056600 330-SCAN-ONE-OCC.
056700     MOVE "330-SCAN-ONE-OCC" TO PARA-NAME.
056800     IF OCT-IS-ACTIVE (OCC-IDX)
056900             AND OCT-STUDENT-ID (OCC-IDX) = RT-STUDENT-ID
057000         MOVE "N" TO WS-FIRST-ROOM-SW
057100     END-IF.
057200 330-EXIT.
057300     EXIT.
057400
057500******************************************************************
057600** ROOM-4 - REMOVAL.
057700******************************************************************
057800 350-PROCESS-REMOVE.
057900     MOVE "350-PROCESS-REMOVE" TO PARA-NAME.
058000     MOVE "N" TO WS-FOUND-OCC-SW.
058100     PERFORM 360-FIND-ACTIVE-OCC THRU 360-EXIT
058200         VARYING OCC-IDX FROM 1 BY 1
058300         UNTIL OCC-IDX > OCT-TBL-COUNT OR WS-OCC-FOUND.
058400     IF NOT WS-OCC-FOUND
058500         MOVE "** ROOM-4 - NO ACTIVE OCCUPANCY TO REMOVE **" TO
058600             RJ-REASON-O
058700         PERFORM 380-WRITE-REJECT THRU 380-EXIT
058800         GO TO 350-EXIT
058900     END-IF.
059000     SET OCC-IDX TO WS-FOUND-OCC-IDX.
059100
059200     MOVE WS-RUN-DATE TO OCT-VACATED-DATE (OCC-IDX).
059300     MOVE "N" TO OCT-ACTIVE-FLAG (OCC-IDX).
059400
059500     SET ROOM-IDX TO 1.
059600     SEARCH ALL RMT-TBL-ENTRY
059700         AT END
059800             CONTINUE
059900         WHEN RMT-ROOM-NUMBER (ROOM-IDX) = RT-ROOM-NUMBER
060000             SUBTRACT 1 FROM RMT-ACTIVE-COUNT (ROOM-IDX)
060100             IF RMT-ACTIVE-COUNT (ROOM-IDX) <
060200                     RMT-CAPACITY (ROOM-IDX)
060300                     AND RMT-STAT-OCCUPIED (ROOM-IDX)
060400                 SET RMT-STAT-AVAILABLE (ROOM-IDX) TO TRUE
060500             END-IF
060600     END-SEARCH.
060700
060800     ADD +1 TO TRANS-ACCEPTED.
060900 350-EXIT.
061000     EXIT.
061100
061200 360-FIND-ACTIVE-OCC.
061300     MOVE "360-FIND-ACTIVE-OCC" TO PARA-NAME.
061400     IF OCT-IS-ACTIVE (OCC-IDX)
061500             AND OCT-STUDENT-ID (OCC-IDX) = RT-STUDENT-ID
061600             AND OCT-ROOM-NUMBER (OCC-IDX) = RT-ROOM-NUMBER
061700         MOVE "Y" TO WS-FOUND-OCC-SW
061800         SET WS-FOUND-OCC-IDX TO OCC-IDX
061900     END-IF.
062000 360-EXIT.
062100     EXIT.
062200
062300 380-WRITE-REJECT.
062400     MOVE "380-WRITE-REJECT" TO PARA-NAME.
062500     MOVE RT-STUDENT-ID  TO RJ-STUDENT-O.
062600     MOVE RT-ROOM-NUMBER TO RJ-ROOM-O.
062700     MOVE RT-ACTION      TO RJ-ACTION-O.
062800     IF WS-LINES > 50
062900         PERFORM 710-WRITE-PAGE-HDR THRU 710-EXIT
063000     END-IF.
063100     WRITE RPT-REC FROM WS-REJECT-REC AFTER ADVANCING 1.
063200     ADD +1 TO WS-LINES.
063300     ADD +1 TO TRANS-REJECTED.
063400 380-EXIT.
063500     EXIT.
063600
063700******************************************************************
063800** ROOM-5/ROOM-6 - FINAL STATUS SWEEP OVER EVERY ROOM ONCE ALL
063900** TRANSACTIONS ARE APPLIED.  A MAINTENANCE/RESERVED ROOM IS
064000** LEFT ALONE; AVAILABLE/OCCUPIED IS RECONCILED AGAINST THE
064100** FINAL ACTIVE COUNT.  ROOM-6 - A ROOM MAY NOT BE DEACTIVATED
064200** WHILE IT HOLDS ACTIVE OCCUPANTS (FLAGGED, NOT REVERSED).
064300******************************************************************
064400 400-DERIVE-ROOM-STATUS.
064500     MOVE "400-DERIVE-ROOM-STATUS" TO PARA-NAME.
064600     IF RMT-STAT-AVAILABLE (ROOM-IDX)
064700             OR RMT-STAT-OCCUPIED (ROOM-IDX)
064800         IF RMT-ACTIVE-COUNT (ROOM-IDX) > 0
064900             SET RMT-STAT-OCCUPIED (ROOM-IDX) TO TRUE
065000         ELSE
065100             SET RMT-STAT-AVAILABLE (ROOM-IDX) TO TRUE
065200         END-IF
065300     END-IF.
065400
065500     IF NOT RMT-IS-ACTIVE (ROOM-IDX)
065600             AND RMT-ACTIVE-COUNT (ROOM-IDX) > 0
065700         DISPLAY "** ROOM-6 - INACTIVE ROOM HOLDS OCCUPANTS: "
065800             RMT-ROOM-NUMBER (ROOM-IDX)
065900     END-IF.
066000 400-EXIT.
066100     EXIT.
066200
066300 710-WRITE-PAGE-HDR.
066400     MOVE "710-WRITE-PAGE-HDR" TO PARA-NAME.
066500     MOVE WS-RUN-CCYY TO HDR1-CCYY.
066600     MOVE WS-RUN-MM   TO HDR1-MM.
066700     MOVE WS-RUN-DD   TO HDR1-DD.
066800     ADD +1 TO WS-PAGES.
066900     MOVE WS-PAGES TO HDR1-PAGE-O.
067000     WRITE RPT-REC FROM WS-HDR-REC1 AFTER ADVANCING NEXT-PAGE.
067100     WRITE RPT-REC FROM WS-COLM-HDR AFTER ADVANCING 2.
067200     MOVE ZERO TO WS-LINES.
067300 710-EXIT.
067400     EXIT.
067500
067600 900-CLEANUP.
067700     MOVE "900-CLEANUP" TO PARA-NAME.
067800     CLOSE ROOM-TRANS-FILE.
067900
068000     OPEN OUTPUT ROOM-FILE.
068100     PERFORM 910-WRITE-ONE-ROOM THRU 910-EXIT
068200         VARYING ROOM-IDX FROM 1 BY 1
068300         UNTIL ROOM-IDX > RMT-TBL-COUNT.
068400     CLOSE ROOM-FILE.
068500
068600     OPEN OUTPUT OCCUPANCY-FILE.
068700     PERFORM 920-WRITE-ONE-OCC THRU 920-EXIT
068800         VARYING OCC-IDX FROM 1 BY 1
068900         UNTIL OCC-IDX > OCT-TBL-COUNT.
069000     CLOSE OCCUPANCY-FILE.
069100
069200     PERFORM 500-OCCUPANCY-REPORT THRU 500-EXIT.
069300
069400     CLOSE REPORT-FILE.
069500     DISPLAY "** TRANSACTIONS READ **".
069600     DISPLAY TRANS-READ.
069700     DISPLAY "** TRANSACTIONS ACCEPTED **".
069800     DISPLAY TRANS-ACCEPTED.
069900     DISPLAY "** TRANSACTIONS REJECTED **".
070000     DISPLAY TRANS-REJECTED.
070100     DISPLAY "******** NORMAL END OF JOB ROOMPROC ********".
070200 900-EXIT.
070300     EXIT.
070400
070500 910-WRITE-ONE-ROOM.
070600     MOVE "910-WRITE-ONE-ROOM" TO PARA-NAME.
070700     MOVE RMT-ROOM-NUMBER (ROOM-IDX)      TO RM-ROOM-NUMBER.
070800     MOVE RMT-FLOOR (ROOM-IDX)            TO RM-FLOOR.
070900     MOVE RMT-BLOCK (ROOM-IDX)            TO RM-BLOCK.
071000     MOVE RMT-ROOM-TYPE (ROOM-IDX)        TO RM-ROOM-TYPE.
071100     MOVE RMT-CAPACITY (ROOM-IDX)         TO RM-CAPACITY.
071200     MOVE RMT-MONTHLY-RENT (ROOM-IDX)     TO RM-MONTHLY-RENT.
071300     MOVE RMT-SECURITY-DEPOSIT (ROOM-IDX) TO RM-SECURITY-DEPOSIT.
071400     MOVE RMT-ROOM-STATUS (ROOM-IDX)      TO RM-ROOM-STATUS.
071500     MOVE RMT-ACTIVE-FLAG (ROOM-IDX)      TO RM-ACTIVE-FLAG.
071600     WRITE RM-ROOM-REC.
071700 910-EXIT.
071800     EXIT.
071900
072000 920-WRITE-ONE-OCC.
072100     MOVE "920-WRITE-ONE-OCC" TO PARA-NAME.
072200     MOVE OCT-STUDENT-ID (OCC-IDX)     TO OC-STUDENT-ID.
072300     MOVE OCT-ROOM-NUMBER (OCC-IDX)    TO OC-ROOM-NUMBER.
072400     MOVE OCT-ALLOCATED-DATE (OCC-IDX) TO OC-ALLOCATED-DATE.
072500     MOVE OCT-VACATED-DATE (OCC-IDX)   TO OC-VACATED-DATE.
072600     MOVE OCT-BED-NUMBER (OCC-IDX)     TO OC-BED-NUMBER.
072700     MOVE OCT-ACTIVE-FLAG (OCC-IDX)    TO OC-ACTIVE-FLAG.
072800     WRITE OC-OCCUPANCY-REC.
072900 920-EXIT.
073000     EXIT.
073100
073200******************************************************************
073300** REPORT SECTION - CONTROL BREAK ON BLOCK.  THE ROOM MASTER
073400** SORTS BY ROOM-NUMBER, WHICH THIS SHOP ASSIGNS BLOCK-FIRST, SO
073500** THE TABLE IS ALREADY GROUPED FOR THE BREAK.
073600******************************************************************
073700 500-OCCUPANCY-REPORT.
073800     MOVE "500-OCCUPANCY-REPORT" TO PARA-NAME.
073900     MOVE SPACES TO WS-CONTROL-BLOCK.
074000     PERFORM 510-REPORT-ONE-ROOM THRU 510-EXIT
074100         VARYING ROOM-IDX FROM 1 BY 1
074200         UNTIL ROOM-IDX > RMT-TBL-COUNT.
074300     IF RMT-TBL-COUNT > 0
074400         PERFORM 520-WRITE-BLOCK-TOTAL THRU 520-EXIT
074500     END-IF.
074600     PERFORM 530-WRITE-GRAND-TOTAL THRU 530-EXIT.
074700 500-EXIT.
074800     EXIT.
074900
075000 510-REPORT-ONE-ROOM.
075100     MOVE "510-REPORT-ONE-ROOM" TO PARA-NAME.
075200     IF RMT-BLOCK (ROOM-IDX) NOT = WS-CONTROL-BLOCK
075300         IF WS-CONTROL-BLOCK NOT = SPACES
075400             PERFORM 520-WRITE-BLOCK-TOTAL THRU 520-EXIT
075500         END-IF
075600         MOVE RMT-BLOCK (ROOM-IDX) TO WS-CONTROL-BLOCK
075700         MOVE 0 TO BT-ROOM-COUNT, BT-CAPACITY-TOTAL,
075800                   BT-OCCUPANT-TOTAL
075900     END-IF.
076000
076100     MOVE RMT-ROOM-NUMBER (ROOM-IDX)  TO RD-ROOM-NUMBER-O.
076200     MOVE RMT-BLOCK (ROOM-IDX)        TO RD-BLOCK-O.
076300     MOVE RMT-ROOM-TYPE (ROOM-IDX)    TO RD-TYPE-O.
076400     MOVE RMT-CAPACITY (ROOM-IDX)     TO RD-CAPACITY-O.
076500     MOVE RMT-ACTIVE-COUNT (ROOM-IDX) TO RD-OCCUPANTS-O.
076600     MOVE RMT-ROOM-STATUS (ROOM-IDX)  TO RD-STATUS-O.
076700     MOVE RMT-MONTHLY-RENT (ROOM-IDX) TO RD-RENT-O.
076800
076900     IF WS-LINES > 50
077000         PERFORM 710-WRITE-PAGE-HDR THRU 710-EXIT
077100     END-IF.
077200     WRITE RPT-REC FROM WS-DETAIL-REC AFTER ADVANCING 1.
077300     ADD +1 TO WS-LINES.
077400
077500     ADD +1 TO BT-ROOM-COUNT.
077600     ADD RMT-CAPACITY (ROOM-IDX) TO BT-CAPACITY-TOTAL.
077700     ADD RMT-ACTIVE-COUNT (ROOM-IDX) TO BT-OCCUPANT-TOTAL.
077800
077900     ADD +1 TO GT-ROOM-COUNT.
078000     ADD RMT-CAPACITY (ROOM-IDX) TO GT-CAPACITY-TOTAL.
078100     ADD RMT-ACTIVE-COUNT (ROOM-IDX) TO GT-OCCUPANT-TOTAL.
078200     IF RMT-STAT-OCCUPIED (ROOM-IDX)
078300         ADD +1 TO GT-OCCUPIED-COUNT
078400     END-IF.
078500 510-EXIT.
078600     EXIT.
078700
078800 520-WRITE-BLOCK-TOTAL.
078900     MOVE "520-WRITE-BLOCK-TOTAL" TO PARA-NAME.
079000     MOVE WS-CONTROL-BLOCK TO BT-BLOCK-O.
079100     MOVE BT-ROOM-COUNT TO BT-ROOMS-O.
079200     MOVE BT-CAPACITY-TOTAL TO BT-CAP-O.
079300     MOVE BT-OCCUPANT-TOTAL TO BT-OCC-O.
079400     WRITE RPT-REC FROM WS-BLOCK-TOTAL-REC AFTER ADVANCING 1.
079500     ADD +1 TO WS-LINES.
079600 520-EXIT.
079700     EXIT.
079800
079900 530-WRITE-GRAND-TOTAL.
080000     MOVE "530-WRITE-GRAND-TOTAL" TO PARA-NAME.
080100     COMPUTE GT-AVAIL-COUNT = GT-ROOM-COUNT - GT-OCCUPIED-COUNT.
080200     IF GT-ROOM-COUNT = 0
080300         MOVE 0 TO GT-OCC-RATE
080400     ELSE
080500         COMPUTE GT-OCC-RATE ROUNDED =
080600             GT-OCCUPIED-COUNT * 100 / GT-ROOM-COUNT
080700     END-IF.
080800
080900     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
081000     MOVE GT-ROOM-COUNT TO GT-ROOMS-O.
081100     MOVE GT-OCCUPIED-COUNT TO GT-OCC-O.
081200     MOVE GT-AVAIL-COUNT TO GT-AVAIL-O.
081300     MOVE GT-OCC-RATE TO GT-RATE-O.
081400     WRITE RPT-REC FROM WS-GRAND-TOTAL-REC AFTER ADVANCING 1.
081500 530-EXIT.
081600     EXIT.
081700
081800 1000-ABEND-RTN.
081900     WRITE RPT-REC FROM ABEND-REC.
082000     CLOSE STUDENT-FILE, ROOM-FILE, OCCUPANCY-FILE,
082100           ROOM-TRANS-FILE, REPORT-FILE.
082200     DISPLAY "*** ABNORMAL END OF JOB-ROOMPROC ***" UPON
082300         CONSOLE.
082400     DIVIDE ZERO-VAL INTO ONE-VAL.
