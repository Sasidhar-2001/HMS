000100******************************************************************
000200** FEEPAY  -  PAYMENT TRANSACTION  (PAYMENT-FILE)
000300** ONE RECORD PER PAYMENT APPLIED AGAINST A FEE.  FEEPOST MATCHES
000400** PAY-FEE-ID AGAINST THE FEE TABLE BUILT FROM FEE-FILE AND POSTS
000500** THE AMOUNT, THEN GENERATES A RECEIPT NUMBER VIA RCPTGEN.
000600******************************************************************
000700 01  PAY-PAYMENT-REC.
000800     05  PAY-FEE-ID               PIC 9(08).
000900     05  PAY-AMOUNT               PIC S9(7)V99.
001000     05  PAY-DATE                 PIC 9(08).
001100     05  PAY-METHOD               PIC X(14).
001200     05  PAY-TRANSACTION-ID       PIC X(16).
