000100******************************************************************
000200** FEEMSTR  -  FEE MASTER  (FEE-FILE)
000300** ONE RECORD PER FEE BILLED TO A STUDENT (HOSTEL / MESS / LATE /
000400** SECURITY / MAINTENANCE / ETC - SEE FE-FEE-TYPE 88-LEVELS).
000500** LOADED TO A TABLE AND SEARCHED BY FE-FEE-ID IN FEEPOST WHEN A
000600** PAYMENT TRANSACTION IS APPLIED, THEN REWRITTEN WITH THE
000700** DERIVED BALANCE AND STATUS.
000800******************************************************************
000900 01  FE-FEE-REC.
001000     05  FE-FEE-ID                PIC 9(08).
001100     05  FE-STUDENT-ID            PIC X(12).
001200     05  FE-ROOM-NUMBER           PIC X(06).
001300     05  FE-FEE-TYPE              PIC X(16).
001400         88  FE-TYPE-ROOM-RENT        VALUE 'ROOM_RENT       '.
001500         88  FE-TYPE-MESS             VALUE 'MESS_FEE        '.
001600         88  FE-TYPE-SECURITY         VALUE 'SECURITY_DEPOSIT'.
001700         88  FE-TYPE-MAINTENANCE      VALUE 'MAINTENANCE     '.
001800         88  FE-TYPE-ELECTRICITY      VALUE 'ELECTRICITY     '.
001900         88  FE-TYPE-WATER            VALUE 'WATER           '.
002000         88  FE-TYPE-INTERNET         VALUE 'INTERNET        '.
002100         88  FE-TYPE-OTHER            VALUE 'OTHER           '.
002200     05  FE-AMOUNT                PIC S9(7)V99.
002300     05  FE-LATE-FEE-AMOUNT       PIC S9(7)V99.
002400     05  FE-DISCOUNT-AMOUNT       PIC S9(7)V99.
002500     05  FE-FINAL-AMOUNT          PIC S9(7)V99.
002600     05  FE-PAID-AMOUNT           PIC S9(7)V99.
002700     05  FE-BALANCE-AMOUNT        PIC S9(7)V99.
002800     05  FE-DUE-DATE              PIC 9(08).
002900     05  FE-PAID-DATE             PIC 9(08).
003000     05  FE-FEE-MONTH             PIC 9(02).
003100     05  FE-FEE-YEAR              PIC 9(04).
003200     05  FE-FEE-STATUS            PIC X(08).
003300         88  FE-STAT-PENDING          VALUE 'PENDING '.
003400         88  FE-STAT-PAID             VALUE 'PAID    '.
003500         88  FE-STAT-OVERDUE          VALUE 'OVERDUE '.
003600         88  FE-STAT-PARTIAL          VALUE 'PARTIAL '.
003700         88  FE-STAT-WAIVED           VALUE 'WAIVED  '.
003800     05  FE-PAYMENT-METHOD        PIC X(14).
003900     05  FE-RECEIPT-NUMBER        PIC X(13).
004000     05  FILLER                   PIC X(07).
