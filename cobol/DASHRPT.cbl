000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DASHRPT.
000400 AUTHOR. R HUCKABY.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/18/92.
000700 DATE-COMPILED. 09/18/92.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000** CHANGE LOG
001100**
001200** 091892 RAH  ORIGINAL WRITE-UP.  RUNS LAST IN THE NIGHTLY       DA0918  
001300**             STREAM AFTER ROOMPROC/FEEPOST/LEAVEEVAL/CMPLNEVAL/
001400**             ANNSTAT HAVE ALL UPDATED THEIR MASTERS - READS
001500**             EACH FILE ONE TIME AND PRINTS ONE CONSOLIDATED
001600**             STATISTICS PAGE.
001700** 052794 RAH  FEE REVENUE TOTALS RESTRICTED TO THE RUN YEAR PER  DA0527  
001800**             BUSINESS OFFICE REQUEST - PRIOR-YEAR PAID FEES
001900**             WERE INFLATING THE MONTHLY REVENUE FIGURE.
002000** 091598 CAP  Y2K REVIEW - WINDOWED THE 2-DIGIT ACCEPT-FROM-DATE DA0915  
002100**             YEAR BEFORE ANY DATE COMPARE.  SIGNED OFF PER
002200**             MEMO 98-114.
002300** 042203 GDT  OVERDUE LEAVE/COMPLAINT COUNTS ADDED PER FACILITIESDA0422  
002400**             REQUEST 03-029.
002500******************************************************************
002600
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-390.
003000 OBJECT-COMPUTER. IBM-390.
003100 SPECIAL-NAMES.
003200     C01 IS NEXT-PAGE.
003300
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT ROOM-FILE
003700     ASSIGN TO UT-S-ROOMFILE
003800       ACCESS MODE IS SEQUENTIAL
003900       FILE STATUS IS RFCODE.
004000
004100     SELECT FEE-FILE
004200     ASSIGN TO UT-S-FEEFILE
004300       ACCESS MODE IS SEQUENTIAL
004400       FILE STATUS IS FFCODE.
004500
004600     SELECT LEAVE-FILE
004700     ASSIGN TO UT-S-LVFILE
004800       ACCESS MODE IS SEQUENTIAL
004900       FILE STATUS IS LFCODE.
005000
005100     SELECT COMPLAINT-FILE
005200     ASSIGN TO UT-S-CPFILE
005300       ACCESS MODE IS SEQUENTIAL
005400       FILE STATUS IS CFCODE.
005500
005600     SELECT STUDENT-FILE
005700     ASSIGN TO UT-S-STUFILE
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS SFCODE.
006000
006100     SELECT REPORT-FILE
006200     ASSIGN TO UT-S-RPTFILE
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS PFCODE.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 FD  ROOM-FILE
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 52 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS RM-ROOM-REC.
007500     COPY ROOMMSTR.
007600
007700 FD  FEE-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 160 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS FE-FEE-REC.
008300     COPY FEEMSTR.
008400
008500 FD  LEAVE-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 81 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS LV-LEAVE-REC.
009100     COPY LEAVMSTR.
009200
009300 FD  COMPLAINT-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 89 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS CP-COMPLAINT-REC.
009900     COPY CMPLMSTR.
010000
010100 FD  STUDENT-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 92 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS STU-STUDENT-REC.
010700     COPY STUMSTR.
010800
010900 FD  REPORT-FILE
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 132 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS RPT-REC.
011500 01  RPT-REC                         PIC X(132).
011600
011700 WORKING-STORAGE SECTION.
011800
011900 01  FILE-STATUS-CODES.
012000     05  RFCODE                      PIC X(02).
012100         88  RF-AT-END                   VALUE "10".
012200     05  FFCODE                      PIC X(02).
012300         88  FF-AT-END                   VALUE "10".
012400     05  LFCODE                      PIC X(02).
012500         88  LF-AT-END                   VALUE "10".
012600     05  CFCODE                      PIC X(02).
012700         88  CF-AT-END                   VALUE "10".
012800     05  SFCODE                      PIC X(02).
012900         88  SF-AT-END                   VALUE "10".
013000     05  PFCODE                      PIC X(02).
013100     05  FILLER                      PIC X(02).
013200
013300 COPY RUNDATE.
013400
013500 01  WS-ACCEPT-DATE                  PIC 9(06).
013600 01  WS-ACCEPT-DATE-R REDEFINES WS-ACCEPT-DATE.
013700     05  WS-ACCEPT-YY                PIC 9(02).
013800     05  WS-ACCEPT-MM                PIC 9(02).
013900     05  WS-ACCEPT-DD                PIC 9(02).
014000
014100 01  DSH-STATS.
014200     05  DSH-ROOM-TOTAL           PIC S9(05) COMP.
014300     05  DSH-ROOM-OCCUPIED        PIC S9(05) COMP.
014400     05  DSH-ROOM-AVAILABLE       PIC S9(05) COMP.
014500     05  DSH-ROOM-RATE            PIC S9(03)V99 COMP-3.
014600
014700     05  DSH-FEE-TOTAL-COUNT      PIC S9(07) COMP.
014800     05  DSH-FEE-PAID-COUNT       PIC S9(07) COMP.
014900     05  DSH-FEE-CNT-PENDING      PIC S9(07) COMP.
015000     05  DSH-FEE-CNT-OVERDUE      PIC S9(07) COMP.
015100     05  DSH-FEE-CNT-PARTIAL      PIC S9(07) COMP.
015200     05  DSH-FEE-CNT-WAIVED       PIC S9(07) COMP.
015300     05  DSH-FEE-REVENUE          PIC S9(09)V99 COMP-3.
015400     05  DSH-FEE-PENDING-REVENUE  PIC S9(09)V99 COMP-3.
015500     05  DSH-FEE-RATE             PIC S9(03)V99 COMP-3.
015600
015700     05  DSH-LV-CNT-PENDING       PIC S9(05) COMP.
015800     05  DSH-LV-CNT-APPROVED      PIC S9(05) COMP.
015900     05  DSH-LV-CNT-REJECTED      PIC S9(05) COMP.
016000     05  DSH-LV-CNT-CANCELLED     PIC S9(05) COMP.
016100     05  DSH-LV-ACTIVE            PIC S9(05) COMP.
016200     05  DSH-LV-OVERDUE           PIC S9(05) COMP.
016300
016400     05  DSH-CP-CNT-PENDING       PIC S9(05) COMP.
016500     05  DSH-CP-CNT-IN-PROGRESS   PIC S9(05) COMP.
016600     05  DSH-CP-CNT-RESOLVED      PIC S9(05) COMP.
016700     05  DSH-CP-CNT-CLOSED        PIC S9(05) COMP.
016800     05  DSH-CP-CNT-REJECTED      PIC S9(05) COMP.
016900     05  DSH-CP-URGENT            PIC S9(05) COMP.
017000     05  DSH-CP-OVERDUE           PIC S9(05) COMP.
017100
017200     05  DSH-STUDENT-ACTIVE       PIC S9(07) COMP.
017300     05  FILLER                   PIC X(02).
017400
017500 01  WS-HDR-REC1.
017600     05  FILLER                  PIC X(01) VALUE SPACE.
017700     05  HDR1-DATE.
017800         10  HDR1-CCYY           PIC 9(4).
017900         10  HDR1-DASH1          PIC X(1) VALUE "-".
018000         10  HDR1-MM             PIC 9(2).
018100         10  HDR1-DASH2          PIC X(1) VALUE "-".
018200         10  HDR1-DD             PIC 9(2).
018300     05  FILLER                  PIC X(20) VALUE SPACES.
018400     05  FILLER                  PIC X(40) VALUE
018500         "HOSTEL DASHBOARD SUMMARY REPORT".
018600     05  FILLER                  PIC X(22) VALUE
018700         "PAGE NUMBER:" JUSTIFIED RIGHT.
018800     05  HDR1-PAGE-O             PIC ZZ9.
018900     05  FILLER                  PIC X(22) VALUE SPACES.
019000
019100 01  WS-ROOM-LINE1.
019200     05  FILLER   PIC X(26) VALUE "ROOMS - TOTAL ACTIVE:".
019300     05  RL-TOTAL-O               PIC ZZZZ9.
019400     05  FILLER   PIC X(14) VALUE "OCCUPIED:".
019500     05  RL-OCC-O                 PIC ZZZZ9.
019600     05  FILLER   PIC X(14) VALUE "AVAILABLE:".
019700     05  RL-AVAIL-O               PIC ZZZZ9.
019800     05  FILLER   PIC X(18) VALUE "OCC RATE PCT:".
019900     05  RL-RATE-O                PIC ZZ9.99.
020000     05  FILLER                   PIC X(38) VALUE SPACES.
020100
020200 01  WS-FEE-LINE1.
020300     05  FILLER   PIC X(26) VALUE "FEES - TOTAL COUNT:".
020400     05  FL-TOTAL-O               PIC ZZZZZZ9.
020500     05  FILLER   PIC X(12) VALUE "PAID:".
020600     05  FL-PAID-O                PIC ZZZZZZ9.
020700     05  FILLER   PIC X(18) VALUE "COLLECTION RATE:".
020800     05  FL-RATE-O                PIC ZZ9.99.
020900     05  FILLER                   PIC X(49) VALUE SPACES.
021000
021100 01  WS-FEE-LINE2.
021200     05  FILLER   PIC X(26) VALUE "FEES - STATUS COUNTS --".
021300     05  FILLER   PIC X(10) VALUE "PENDING:".
021400     05  FL-PEND-O                PIC ZZZZ9.
021500     05  FILLER   PIC X(10) VALUE "OVERDUE:".
021600     05  FL-OVRD-O                PIC ZZZZ9.
021700     05  FILLER   PIC X(10) VALUE "PARTIAL:".
021800     05  FL-PART-O                PIC ZZZZ9.
021900     05  FILLER   PIC X(10) VALUE "WAIVED:".
022000     05  FL-WAIV-O                PIC ZZZZ9.
022100     05  FILLER                   PIC X(51) VALUE SPACES.
022200
022300 01  WS-FEE-LINE3.
022400     05  FILLER   PIC X(26) VALUE "FEES - REVENUE (YTD):".
022500     05  FL-REV-O                 PIC $$$,$$$,$$9.99.
022600     05  FILLER   PIC X(04) VALUE SPACES.
022700     05  FILLER   PIC X(18) VALUE "PENDING REVENUE:".
022800     05  FL-PREV-O                PIC $$$,$$$,$$9.99.
022900     05  FILLER                   PIC X(37) VALUE SPACES.
023000
023100 01  WS-LV-LINE1.
023200     05  FILLER   PIC X(26) VALUE "LEAVES - PENDING:".
023300     05  LL-PEND-O                PIC ZZZZ9.
023400     05  FILLER   PIC X(12) VALUE "APPROVED:".
023500     05  LL-APPR-O                PIC ZZZZ9.
023600     05  FILLER   PIC X(12) VALUE "REJECTED:".
023700     05  LL-REJ-O                 PIC ZZZZ9.
023800     05  FILLER   PIC X(12) VALUE "CANCELLED:".
023900     05  LL-CANC-O                PIC ZZZZ9.
024000     05  FILLER                   PIC X(47) VALUE SPACES.
024100
024200 01  WS-LV-LINE2.
024300     05  FILLER   PIC X(26) VALUE "LEAVES - ACTIVE TODAY:".
024400     05  LL-ACT-O                 PIC ZZZZ9.
024500     05  FILLER   PIC X(14) VALUE "OVERDUE RTN:".
024600     05  LL-OVRD-O                PIC ZZZZ9.
024700     05  FILLER                   PIC X(72) VALUE SPACES.
024800
024900 01  WS-CP-LINE1.
025000     05  FILLER   PIC X(26) VALUE "COMPLAINTS - PENDING:".
025100     05  CL-PEND-O                PIC ZZZZ9.
025200     05  FILLER   PIC X(14) VALUE "IN-PROGRESS:".
025300     05  CL-PROG-O                PIC ZZZZ9.
025400     05  FILLER   PIC X(12) VALUE "RESOLVED:".
025500     05  CL-RES-O                 PIC ZZZZ9.
025600     05  FILLER   PIC X(10) VALUE "CLOSED:".
025700     05  CL-CLOS-O                PIC ZZZZ9.
025800     05  FILLER   PIC X(10) VALUE "REJ:".
025900     05  CL-REJ-O                 PIC ZZZZ9.
026000     05  FILLER                   PIC X(29) VALUE SPACES.
026100
026200 01  WS-CP-LINE2.
026300     05  FILLER   PIC X(26) VALUE "COMPLAINTS - URGENT:".
026400     05  CL-URG-O                 PIC ZZZZ9.
026500     05  FILLER   PIC X(14) VALUE "OVERDUE RESOL:".
026600     05  CL-OVRD-O                PIC ZZZZ9.
026700     05  FILLER                   PIC X(72) VALUE SPACES.
026800
026900 01  WS-STU-LINE1.
027000     05  FILLER   PIC X(26) VALUE "ACTIVE STUDENTS:".
027100     05  SL-ACT-O                 PIC ZZZZZZ9.
027200     05  FILLER                   PIC X(93) VALUE SPACES.
027300
027400 01  WS-BLANK-LINE.
027500     05  FILLER                   PIC X(132) VALUE SPACES.
027600
027700 01  WS-PRINT-FIELDS.
027800     05  WS-PAGES                 PIC S9(05) COMP-3 VALUE 0.
027900     05  WS-LINES                 PIC S9(05) COMP-3 VALUE 0.
028000     05  FILLER                  PIC X(02).
028100
028200 COPY ABENDREC.
028300
028400 PROCEDURE DIVISION.
028500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028600     PERFORM 200-ROOM-STATS THRU 200-EXIT.
028700     PERFORM 300-FEE-STATS THRU 300-EXIT.
028800     PERFORM 400-LEAVE-COMPLAINT-STATS THRU 400-EXIT.
028900     PERFORM 500-STUDENT-STATS THRU 500-EXIT.
029000     PERFORM 600-PRINT-SUMMARY THRU 600-EXIT.
029100     PERFORM 900-CLEANUP THRU 900-EXIT.
029200     MOVE ZERO TO RETURN-CODE.
029300     GOBACK.
029400
029500 000-HOUSEKEEPING.
029600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
029700     DISPLAY "******** BEGIN JOB DASHRPT ********".
029800     PERFORM 050-GET-RUN-DATE THRU 050-EXIT.
029900     INITIALIZE DSH-STATS.
030000     OPEN OUTPUT REPORT-FILE.
030100     PERFORM 710-WRITE-PAGE-HDR THRU 710-EXIT.
030200 000-EXIT.
030300     EXIT.
030400
030500 050-GET-RUN-DATE.
030600     ACCEPT WS-ACCEPT-DATE FROM DATE.
030700     IF WS-ACCEPT-YY < 50
030800         COMPUTE WS-RUN-CCYY = 2000 + WS-ACCEPT-YY
030900     ELSE
031000         COMPUTE WS-RUN-CCYY = 1900 + WS-ACCEPT-YY
031100     END-IF.
031200     MOVE WS-ACCEPT-MM TO WS-RUN-MM.
031300     MOVE WS-ACCEPT-DD TO WS-RUN-DD.
031400 050-EXIT.
031500     EXIT.
031600
031700******************************************************************
031800** DASH-1 - ROOM STATISTICS.
031900******************************************************************
032000 200-ROOM-STATS.
032100     MOVE "200-ROOM-STATS" TO PARA-NAME.
032200     OPEN INPUT ROOM-FILE.
032300     READ ROOM-FILE
032400         AT END
032500         MOVE "10" TO RFCODE
032600     END-READ.
032700     PERFORM 210-ROOM-LOOP THRU 210-EXIT
032800         UNTIL RF-AT-END.
032900     CLOSE ROOM-FILE.
033000
033100     COMPUTE DSH-ROOM-AVAILABLE =
033200         DSH-ROOM-TOTAL - DSH-ROOM-OCCUPIED.
033300     IF DSH-ROOM-TOTAL = 0
033400         MOVE 0 TO DSH-ROOM-RATE
033500     ELSE
033600         COMPUTE DSH-ROOM-RATE ROUNDED =
033700             DSH-ROOM-OCCUPIED * 100 / DSH-ROOM-TOTAL
033800     END-IF.
033900 200-EXIT.
034000     EXIT.
034100
034200 210-ROOM-LOOP.
034300     MOVE "210-ROOM-LOOP" TO PARA-NAME.
034400     IF RM-IS-ACTIVE
034500         ADD +1 TO DSH-ROOM-TOTAL
034600         IF RM-STAT-OCCUPIED
034700             ADD +1 TO DSH-ROOM-OCCUPIED
034800         END-IF
034900     END-IF.
035000     READ ROOM-FILE
035100         AT END
035200         MOVE "10" TO RFCODE
035300     END-READ.
035400 210-EXIT.
035500     EXIT.
035600
035700******************************************************************
035800** DASH-2 - FEE STATISTICS, RUN-YEAR ONLY.
035900******************************************************************
036000 300-FEE-STATS.
036100     MOVE "300-FEE-STATS" TO PARA-NAME.
036200     OPEN INPUT FEE-FILE.
036300     READ FEE-FILE
036400         AT END
036500         MOVE "10" TO FFCODE
036600     END-READ.
036700     PERFORM 310-FEE-LOOP THRU 310-EXIT
036800         UNTIL FF-AT-END.
036900     CLOSE FEE-FILE.
037000
037100     IF DSH-FEE-TOTAL-COUNT = 0
037200         MOVE 0 TO DSH-FEE-RATE
037300     ELSE
037400         COMPUTE DSH-FEE-RATE ROUNDED =
037500             DSH-FEE-PAID-COUNT * 100 / DSH-FEE-TOTAL-COUNT
037600     END-IF.
037700 300-EXIT.
037800     EXIT.
037900
038000 310-FEE-LOOP.
038100     MOVE "310-FEE-LOOP" TO PARA-NAME.
038200     IF FE-FEE-YEAR = WS-RUN-CCYY
038300         ADD +1 TO DSH-FEE-TOTAL-COUNT
038400         IF FE-STAT-PAID
038500             ADD +1 TO DSH-FEE-PAID-COUNT
038600             ADD FE-FINAL-AMOUNT TO DSH-FEE-REVENUE
038700         END-IF
038800         IF FE-STAT-PENDING
038900             ADD +1 TO DSH-FEE-CNT-PENDING
039000             ADD FE-BALANCE-AMOUNT TO DSH-FEE-PENDING-REVENUE
039100         END-IF
039200         IF FE-STAT-OVERDUE
039300             ADD +1 TO DSH-FEE-CNT-OVERDUE
039400             ADD FE-BALANCE-AMOUNT TO DSH-FEE-PENDING-REVENUE
039500         END-IF
039600         IF FE-STAT-PARTIAL
039700             ADD +1 TO DSH-FEE-CNT-PARTIAL
039800             ADD FE-BALANCE-AMOUNT TO DSH-FEE-PENDING-REVENUE
039900         END-IF
040000         IF FE-STAT-WAIVED
040100             ADD +1 TO DSH-FEE-CNT-WAIVED
040200         END-IF
040300     END-IF.
040400     READ FEE-FILE
040500         AT END
040600         MOVE "10" TO FFCODE
040700     END-READ.
040800 310-EXIT.
040900     EXIT.
041000
041100******************************************************************
041200** DASH-3 - LEAVE AND COMPLAINT STATISTICS.
041300******************************************************************
041400 400-LEAVE-COMPLAINT-STATS.
041500     MOVE "400-LEAVE-COMPLAINT-STATS" TO PARA-NAME.
041600     OPEN INPUT LEAVE-FILE.
041700     READ LEAVE-FILE
041800         AT END
041900         MOVE "10" TO LFCODE
042000     END-READ.
042100     PERFORM 410-LEAVE-LOOP THRU 410-EXIT
042200         UNTIL LF-AT-END.
042300     CLOSE LEAVE-FILE.
042400
042500     OPEN INPUT COMPLAINT-FILE.
042600     READ COMPLAINT-FILE
042700         AT END
042800         MOVE "10" TO CFCODE
042900     END-READ.
043000     PERFORM 450-COMPLAINT-LOOP THRU 450-EXIT
043100         UNTIL CF-AT-END.
043200     CLOSE COMPLAINT-FILE.
043300 400-EXIT.
043400     EXIT.
043500
043600 410-LEAVE-LOOP.
043700     MOVE "410-LEAVE-LOOP" TO PARA-NAME.
043800     IF LV-STAT-PENDING
043900         ADD +1 TO DSH-LV-CNT-PENDING
044000     END-IF.
044100     IF LV-STAT-APPROVED
044200         ADD +1 TO DSH-LV-CNT-APPROVED
044300         IF WS-RUN-DATE NOT < LV-START-DATE
044400                 AND WS-RUN-DATE NOT > LV-END-DATE
044500             ADD +1 TO DSH-LV-ACTIVE
044600         END-IF
044700         IF WS-RUN-DATE > LV-END-DATE
044800                 AND LV-ACTUAL-RETURN-DATE = 0
044900             ADD +1 TO DSH-LV-OVERDUE
045000         END-IF
045100     END-IF.
045200     IF LV-STAT-REJECTED
045300         ADD +1 TO DSH-LV-CNT-REJECTED
045400     END-IF.
045500     IF LV-STAT-CANCELLED
045600         ADD +1 TO DSH-LV-CNT-CANCELLED
045700     END-IF.
045800     READ LEAVE-FILE
045900         AT END
046000         MOVE "10" TO LFCODE
046100     END-READ.
046200 410-EXIT.
046300     EXIT.
046400
046500 450-COMPLAINT-LOOP.
046600     MOVE "450-COMPLAINT-LOOP" TO PARA-NAME.
046700     IF CP-STAT-PENDING
046800         ADD +1 TO DSH-CP-CNT-PENDING
046900     END-IF.
047000     IF CP-STAT-IN-PROGRESS
047100         ADD +1 TO DSH-CP-CNT-IN-PROGRESS
047200     END-IF.
047300     IF CP-STAT-RESOLVED
047400         ADD +1 TO DSH-CP-CNT-RESOLVED
047500     END-IF.
047600     IF CP-STAT-CLOSED
047700         ADD +1 TO DSH-CP-CNT-CLOSED
047800     END-IF.
047900     IF CP-STAT-REJECTED
048000         ADD +1 TO DSH-CP-CNT-REJECTED
048100     END-IF.
048200     IF CP-IS-URGENT
048300         ADD +1 TO DSH-CP-URGENT
048400     END-IF.
048500     IF CP-EXPECTED-RESOL-DATE NOT = 0
048600             AND NOT CP-STAT-RESOLVED AND NOT CP-STAT-CLOSED
048700             AND WS-RUN-DATE > CP-EXPECTED-RESOL-DATE
048800         ADD +1 TO DSH-CP-OVERDUE
048900     END-IF.
049000     READ COMPLAINT-FILE
049100         AT END
049200         MOVE "10" TO CFCODE
049300     END-READ.
049400 450-EXIT.
049500     EXIT.
049600
049700******************************************************************
049800** DASH-4 - ACTIVE STUDENT COUNT.
049900******************************************************************
050000 500-STUDENT-STATS.
050100     MOVE "500-STUDENT-STATS" TO PARA-NAME.
050200     OPEN INPUT STUDENT-FILE.
050300     READ STUDENT-FILE
050400         AT END
050500         MOVE "10" TO SFCODE
050600     END-READ.
050700     PERFORM 510-STUDENT-LOOP THRU 510-EXIT
050800         UNTIL SF-AT-END.
050900     CLOSE STUDENT-FILE.
051000 500-EXIT.
051100     EXIT.
051200
051300 510-STUDENT-LOOP.
051400     MOVE "510-STUDENT-LOOP" TO PARA-NAME.
051500     IF STU-IS-ACTIVE AND STU-ROLE-STUDENT
051600         ADD +1 TO DSH-STUDENT-ACTIVE
051700     END-IF.
051800     READ STUDENT-FILE
051900         AT END
052000         MOVE "10" TO SFCODE
052100     END-READ.
052200 510-EXIT.
052300     EXIT.
052400
052500 600-PRINT-SUMMARY.
052600     MOVE "600-PRINT-SUMMARY" TO PARA-NAME.
052700     MOVE DSH-ROOM-TOTAL     TO RL-TOTAL-O.
052800     MOVE DSH-ROOM-OCCUPIED  TO RL-OCC-O.
052900     MOVE DSH-ROOM-AVAILABLE TO RL-AVAIL-O.
053000     MOVE DSH-ROOM-RATE      TO RL-RATE-O.
053100     WRITE RPT-REC FROM WS-ROOM-LINE1 AFTER ADVANCING 1.
053200
053300     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
053400     MOVE DSH-FEE-TOTAL-COUNT TO FL-TOTAL-O.
053500     MOVE DSH-FEE-PAID-COUNT  TO FL-PAID-O.
053600     MOVE DSH-FEE-RATE        TO FL-RATE-O.
053700     WRITE RPT-REC FROM WS-FEE-LINE1 AFTER ADVANCING 1.
053800
053900     MOVE DSH-FEE-CNT-PENDING TO FL-PEND-O.
054000     MOVE DSH-FEE-CNT-OVERDUE TO FL-OVRD-O.
054100     MOVE DSH-FEE-CNT-PARTIAL TO FL-PART-O.
054200     MOVE DSH-FEE-CNT-WAIVED  TO FL-WAIV-O.
054300     WRITE RPT-REC FROM WS-FEE-LINE2 AFTER ADVANCING 1.
054400
054500     MOVE DSH-FEE-REVENUE         TO FL-REV-O.
054600     MOVE DSH-FEE-PENDING-REVENUE TO FL-PREV-O.
054700     WRITE RPT-REC FROM WS-FEE-LINE3 AFTER ADVANCING 1.
054800
054900     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
055000     MOVE DSH-LV-CNT-PENDING   TO LL-PEND-O.
055100     MOVE DSH-LV-CNT-APPROVED  TO LL-APPR-O.
055200     MOVE DSH-LV-CNT-REJECTED  TO LL-REJ-O.
055300     MOVE DSH-LV-CNT-CANCELLED TO LL-CANC-O.
055400     WRITE RPT-REC FROM WS-LV-LINE1 AFTER ADVANCING 1.
055500
055600     MOVE DSH-LV-ACTIVE  TO LL-ACT-O.
055700     MOVE DSH-LV-OVERDUE TO LL-OVRD-O.
055800     WRITE RPT-REC FROM WS-LV-LINE2 AFTER ADVANCING 1.
055900
056000     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
056100     MOVE DSH-CP-CNT-PENDING     TO CL-PEND-O.
056200     MOVE DSH-CP-CNT-IN-PROGRESS TO CL-PROG-O.
056300     MOVE DSH-CP-CNT-RESOLVED    TO CL-RES-O.
056400     MOVE DSH-CP-CNT-CLOSED      TO CL-CLOS-O.
056500     MOVE DSH-CP-CNT-REJECTED    TO CL-REJ-O.
056600     WRITE RPT-REC FROM WS-CP-LINE1 AFTER ADVANCING 1.
056700
056800     MOVE DSH-CP-URGENT  TO CL-URG-O.
056900     MOVE DSH-CP-OVERDUE TO CL-OVRD-O.
057000     WRITE RPT-REC FROM WS-CP-LINE2 AFTER ADVANCING 1.
057100
057200     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
057300     MOVE DSH-STUDENT-ACTIVE TO SL-ACT-O.
057400     WRITE RPT-REC FROM WS-STU-LINE1 AFTER ADVANCING 1.
057500 600-EXIT.
057600     EXIT.
057700
057800 710-WRITE-PAGE-HDR.
057900     MOVE "710-WRITE-PAGE-HDR" TO PARA-NAME.
058000     MOVE WS-RUN-CCYY TO HDR1-CCYY.
058100     MOVE WS-RUN-MM   TO HDR1-MM.
058200     MOVE WS-RUN-DD   TO HDR1-DD.
058300     ADD +1 TO WS-PAGES.
058400     MOVE WS-PAGES TO HDR1-PAGE-O.
058500     WRITE RPT-REC FROM WS-HDR-REC1 AFTER ADVANCING NEXT-PAGE.
058600     MOVE ZERO TO WS-LINES.
058700 710-EXIT.
058800     EXIT.
058900
059000 900-CLEANUP.
059100     MOVE "900-CLEANUP" TO PARA-NAME.
059200     CLOSE REPORT-FILE.
059300     DISPLAY "******** NORMAL END OF JOB DASHRPT ********".
059400 900-EXIT.
059500     EXIT.
059600
059700 1000-ABEND-RTN.
059800     WRITE RPT-REC FROM ABEND-REC.
059900     CLOSE ROOM-FILE, FEE-FILE, LEAVE-FILE, COMPLAINT-FILE,
060000           STUDENT-FILE, REPORT-FILE.
060100     DISPLAY "*** ABNORMAL END OF JOB-DASHRPT ***" UPON
060200         CONSOLE.
060300     DIVIDE ZERO-VAL INTO ONE-VAL.
