000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FEEPOST.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/11/91.
000700 DATE-COMPILED. 09/11/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000** CHANGE LOG
001100**
001200** 091191 JS   ORIGINAL WRITE-UP.  LOADS THE FEE MASTER TO A      FE0911  
001300**             TABLE, POSTS PAYMENT TRANSACTIONS AGAINST IT,
001400**             RE-DERIVES AMOUNTS/STATUS/DAYS-OVERDUE/PAY-PCT,
001500**             REWRITES THE FEE MASTER AND PRINTS THE POSTING
001600**             AND DEFAULTERS REPORTS.
001700** 031692 JS   FEE-4 REJECTION ADDED - A SECOND PAYMENT AGAINST   FE0316  
001800**             AN ALREADY-PAID FEE WAS SILENTLY OVERPAYING THE
001900**             BALANCE.  NOW REJECTED AND LOGGED.
002000** 072694 GDT  RECEIPT NUMBER NOW BUILT BY CALLING RCPTGEN        FE0726  
002100**             RATHER THAN INLINE STRING-BUILDING - SAME
002200**             ROUTINE THE HOSTEL OFFICE WANTED SHARED WITH A
002300**             CHAPEL-FUND JOB THAT NEVER MATERIALIZED.
002400** 051897 CAP  ADDED DAYDIFF CALL FOR FEE-5 DAYS-OVERDUE -        FE0518  
002500**             PRIOR RELEASE COMPUTED OVERDUE DAYS BY SIMPLE
002600**             SUBTRACTION OF THE 8-DIGIT DATE FIELDS, WHICH
002700**             WENT NEGATIVE ACROSS A MONTH-END.
002800** 091598 CAP  Y2K REVIEW - WINDOWED THE 2-DIGIT ACCEPT-FROM-DATE FE0915  
002900**             YEAR (50-99 = 19XX, 00-49 = 20XX) INTO WS-RUN-CCYY
003000**             BEFORE ANY DATE MATH IS DONE.  SIGNED OFF PER
003100**             MEMO 98-114.
003200** 042303 GDT  DEFAULTERS REPORT (FEE-7) SPLIT OUT OF THE         FE0423  
003300**             POSTING REPORT INTO ITS OWN PAGE - BURSAR'S
003400**             OFFICE WAS RE-KEYING THE COMBINED LISTING BY
003500**             HAND EVERY MONTH.
003600** 110806 GDT  FEE-9 GUARD ADDED - 350-CHECK-REMINDER-OK NOW      FE1108
003700**             SETS FT-REMINDER-OK OFF A FEE'S OWN STATUS EVERY
003800**             TIME 450-DERIVE-FEE-STATUS RUNS (LOAD AND POST
003850**             BOTH) SO THE DEFAULTER LISTING CAN NEVER PICK UP
003860**             A FEE COLLECTIONS HAS ALREADY MARKED PAID.
003900******************************************************************
003910** 031512 GDT  300-POST-PAYMENT NOW CARRIES PAY-TRANSACTION-ID   FE0315
003920**             AND PAY-DATE FORWARD ONTO THE TABLE ENTRY (FT-
003930**             LAST-TXN-ID, FT-LAST-PAY-DATE) INSTEAD OF JUST
003940**             THE PAYMENT METHOD - FT-LAST-PAY-DATE FEEDS
003950**             FT-PAID-DATE WHEN A FEE CROSSES INTO PAID.  A
003960**             ZERO PAY-DATE ON THE INCOMING TRANSACTION NOW
003970**             DEFAULTS TO THE RUN DATE BEFORE IT IS STORED.
003980******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS NEXT-PAGE.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT FEE-FILE
005100     ASSIGN TO UT-S-FEEFILE
005200       ACCESS MODE IS SEQUENTIAL
005300       FILE STATUS IS FFCODE.
005400
005500     SELECT PAYMENT-FILE
005600     ASSIGN TO UT-S-PAYFILE
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS PFCODE.
005900
006000     SELECT REPORT-FILE
006100     ASSIGN TO UT-S-RPTFILE
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS RFCODE.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800****** FEE MASTER - READ IN FULL AT 000-HOUSEKEEPING TO BUILD
006900****** THE IN-MEMORY FEE TABLE, THEN REOPENED OUTPUT AT
007000****** 600-WRITE-FEE-MASTER TO LAY DOWN THE UPDATED FILE.
007100 FD  FEE-FILE
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 160 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS FE-FEE-REC.
007700     COPY FEEMSTR.
007800
007900****** PAYMENT TRANSACTIONS - ARRIVAL ORDER, ONE PER PAYMENT.
008000 FD  PAYMENT-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 55 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS PAY-PAYMENT-REC.
008600     COPY FEEPAY.
008700
008800 FD  REPORT-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 132 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS RPT-REC.
009400 01  RPT-REC                        PIC X(132).
009500
009600 WORKING-STORAGE SECTION.
009700
009800 01  FILE-STATUS-CODES.
009900     05  FFCODE                     PIC X(02).
010000         88  FF-AT-END                  VALUE "10".
010100     05  PFCODE                     PIC X(02).
010200         88  PF-AT-END                  VALUE "10".
010300     05  RFCODE                     PIC X(02).
010400     05  FILLER                     PIC X(02).
010500
010600 COPY RUNDATE.
010700
010800 01  WS-ACCEPT-DATE                 PIC 9(06).
010900 01  WS-ACCEPT-DATE-R REDEFINES WS-ACCEPT-DATE.
011000     05  WS-ACCEPT-YY                PIC 9(02).
011100     05  WS-ACCEPT-MM                PIC 9(02).
011200     05  WS-ACCEPT-DD                PIC 9(02).
011300
011400 01  WS-FEE-TABLE.
011500     05  FEE-TBL-ENTRY OCCURS 2000 TIMES
011600         ASCENDING KEY IS FT-FEE-ID
011700         INDEXED BY FEE-IDX.
011800         10  FT-FEE-ID               PIC 9(08).
011900         10  FT-STUDENT-ID           PIC X(12).
012000         10  FT-ROOM-NUMBER          PIC X(06).
012100         10  FT-FEE-TYPE             PIC X(16).
012200         10  FT-AMOUNT               PIC S9(7)V99.
012300         10  FT-LATE-FEE-AMOUNT      PIC S9(7)V99.
012400         10  FT-DISCOUNT-AMOUNT      PIC S9(7)V99.
012500         10  FT-FINAL-AMOUNT         PIC S9(7)V99.
012600         10  FT-PAID-AMOUNT          PIC S9(7)V99.
012700         10  FT-BALANCE-AMOUNT       PIC S9(7)V99.
012800         10  FT-DUE-DATE             PIC 9(08).
012900         10  FT-PAID-DATE            PIC 9(08).
013000         10  FT-FEE-MONTH            PIC 9(02).
013100         10  FT-FEE-YEAR             PIC 9(04).
013200         10  FT-FEE-STATUS           PIC X(08).
013300             88  FT-STAT-PENDING         VALUE "PENDING ".
013400             88  FT-STAT-PAID            VALUE "PAID    ".
013500             88  FT-STAT-OVERDUE         VALUE "OVERDUE ".
013600             88  FT-STAT-PARTIAL         VALUE "PARTIAL ".
013700             88  FT-STAT-WAIVED          VALUE "WAIVED  ".
013800         10  FT-PAYMENT-METHOD       PIC X(14).
013900         10  FT-RECEIPT-NUMBER       PIC X(13).
014000         10  FT-DAYS-OVERDUE         PIC S9(05) COMP-3.
014100         10  FT-PAY-PERCENT          PIC S9(03) COMP-3.
014110         10  FT-LAST-PAY-DATE        PIC 9(08).
014120         10  FT-LAST-TXN-ID          PIC X(16).
014130         10  FT-REMINDER-OK          PIC X(01).
014140             88  FT-IS-REMINDER-OK       VALUE "Y".
014200
014300 01  WS-HDR-REC1.
014400     05  FILLER                  PIC X(01) VALUE SPACE.
014500     05  HDR1-DATE.
014600         10  HDR1-CCYY           PIC 9(4).
014700         10  HDR1-DASH1          PIC X(1) VALUE "-".
014800         10  HDR1-MM             PIC 9(2).
014900         10  HDR1-DASH2          PIC X(1) VALUE "-".
015000         10  HDR1-DD             PIC 9(2).
015100     05  FILLER                  PIC X(20) VALUE SPACES.
015200     05  FILLER                  PIC X(40) VALUE
015300         "HOSTEL FEE POSTING / DEFAULTERS REPORT".
015400     05  FILLER                  PIC X(22) VALUE
015500         "PAGE NUMBER:" JUSTIFIED RIGHT.
015600     05  HDR1-PAGE-O             PIC ZZ9.
015700     05  FILLER                  PIC X(28) VALUE SPACES.
015800
015900 01  WS-BLANK-LINE.
016000     05  FILLER                  PIC X(132) VALUE SPACES.
016100
016200 01  WS-POST-COLM-HDR.
016300     05  FILLER  PIC X(10) VALUE "FEE-ID".
016400     05  FILLER  PIC X(14) VALUE "STUDENT-ID".
016500     05  FILLER  PIC X(18) VALUE "FEE-TYPE".
016600     05  FILLER  PIC X(14) VALUE "PAY-AMOUNT".
016700     05  FILLER  PIC X(14) VALUE "PAID-AMOUNT".
016800     05  FILLER  PIC X(14) VALUE "BALANCE".
016900     05  FILLER  PIC X(10) VALUE "STATUS".
017000     05  FILLER  PIC X(28) VALUE "RECEIPT/REJECT-REASON".
017100
017200 01  WS-POST-DETAIL-REC.
017300     05  PD-FEE-ID-O             PIC 9(08).
017400     05  FILLER                  PIC X(02) VALUE SPACES.
017500     05  PD-STUDENT-ID-O         PIC X(12).
017600     05  FILLER                  PIC X(02) VALUE SPACES.
017700     05  PD-FEE-TYPE-O           PIC X(16).
017800     05  FILLER                  PIC X(02) VALUE SPACES.
017900     05  PD-PAY-AMOUNT-O         PIC $$$,$$9.99.
018000     05  FILLER                  PIC X(01) VALUE SPACES.
018100     05  PD-PAID-AMOUNT-O        PIC $$$,$$9.99.
018200     05  FILLER                  PIC X(01) VALUE SPACES.
018300     05  PD-BALANCE-O            PIC $$$,$$9.99.
018400     05  FILLER                  PIC X(01) VALUE SPACES.
018500     05  PD-STATUS-O             PIC X(08).
018600     05  FILLER                  PIC X(02) VALUE SPACES.
018700     05  PD-RECEIPT-REASON-O     PIC X(28).
018800
018900 01  WS-DFLT-COLM-HDR.
019000     05  FILLER  PIC X(14) VALUE "STUDENT-ID".
019100     05  FILLER  PIC X(18) VALUE "FEE-TYPE".
019200     05  FILLER  PIC X(16) VALUE "FINAL-AMOUNT".
019300     05  FILLER  PIC X(16) VALUE "BALANCE".
019400     05  FILLER  PIC X(14) VALUE "DAYS-OVERDUE".
019500
019600 01  WS-DFLT-DETAIL-REC.
019700     05  DD-STUDENT-ID-O         PIC X(12).
019800     05  FILLER                  PIC X(02) VALUE SPACES.
019900     05  DD-FEE-TYPE-O           PIC X(16).
020000     05  FILLER                  PIC X(02) VALUE SPACES.
020100     05  DD-FINAL-AMOUNT-O       PIC $$$,$$9.99.
020200     05  FILLER                  PIC X(02) VALUE SPACES.
020300     05  DD-BALANCE-O            PIC $$$,$$9.99.
020400     05  FILLER                  PIC X(02) VALUE SPACES.
020500     05  DD-DAYS-OVERDUE-O       PIC ZZZ9.
020600     05  FILLER                  PIC X(59) VALUE SPACES.
020700
020800 01  WS-TOTAL-REC.
020900     05  FILLER  PIC X(20) VALUE "CONTROL TOTALS -- ".
021000     05  FILLER  PIC X(16) VALUE "TRANS READ:".
021100     05  TOT-READ-O              PIC ZZZ,ZZ9.
021200     05  FILLER  PIC X(16) VALUE "POSTED:".
021300     05  TOT-POSTED-O            PIC ZZZ,ZZ9.
021400     05  FILLER  PIC X(16) VALUE "REJECTED:".
021500     05  TOT-REJECT-O            PIC ZZZ,ZZ9.
021600     05  FILLER  PIC X(16) VALUE "AMT POSTED:".
021700     05  TOT-AMOUNT-O            PIC $$,$$$,$$9.99.
021800     05  FILLER                  PIC X(12) VALUE SPACES.
021900
022000 01  WS-DFLT-TOTAL-REC.
022100     05  FILLER  PIC X(20) VALUE "DEFAULTERS TOTAL -- ".
022200     05  FILLER  PIC X(18) VALUE "COUNT:".
022300     05  DFTOT-COUNT-O           PIC ZZZ,ZZ9.
022400     05  FILLER  PIC X(20) VALUE "OUTSTANDING BALANCE:".
022500     05  DFTOT-BAL-O             PIC $$,$$$,$$9.99.
022600     05  FILLER                  PIC X(42) VALUE SPACES.
022700
022800 01  WS-PRINT-FIELDS.
022900     05  WS-PAGES                PIC S9(05) COMP-3 VALUE 0.
023000     05  WS-LINES                PIC S9(05) COMP-3 VALUE 0.
023100     05  FILLER                  PIC X(02).
023200
023300 01  COUNTERS-AND-ACCUMULATORS.
023400     05  FT-FEE-COUNT             PIC S9(05) COMP.
023500     05  TRANS-READ              PIC S9(07) COMP.
023600     05  TRANS-POSTED            PIC S9(07) COMP.
023700     05  TRANS-REJECTED          PIC S9(07) COMP.
023800     05  TOTAL-AMT-POSTED        PIC S9(9)V99 COMP-3.
023900     05  DEFAULTER-COUNT         PIC S9(07) COMP.
024000     05  DEFAULTER-BALANCE       PIC S9(9)V99 COMP-3.
024100     05  WS-SEQ-NUMBER           PIC S9(04) COMP VALUE 0.
024200     05  FILLER                  PIC X(02).
024300
024400 01  WS-WORK-FIELDS.
024500     05  WS-RECEIPT-NUMBER       PIC X(13).
024600     05  WS-DAYS-OVERDUE-WORK    PIC S9(07) COMP-3.
024700     05  WS-PAY-PCT-WORK         PIC S9(03) COMP-3.
024800     05  WS-PAY-PCT-NUM          PIC S9(9)V99 COMP-3.
024900     05  FILLER                  PIC X(02).
025000
025100 01  MORE-PAYMENT-SW             PIC X(01) VALUE SPACE.
025200     88  NO-MORE-PAYMENTS            VALUE "N".
025300
025400 COPY ABENDREC.
025500
025600 PROCEDURE DIVISION.
025700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025800     PERFORM 100-MAINLINE THRU 100-EXIT
025900             UNTIL NO-MORE-PAYMENTS.
026000     PERFORM 700-DEFAULTERS-REPORT THRU 700-EXIT.
026100     PERFORM 900-CLEANUP THRU 900-EXIT.
026200     MOVE ZERO TO RETURN-CODE.
026300     GOBACK.
026400
026500 000-HOUSEKEEPING.
026600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026700     DISPLAY "******** BEGIN JOB FEEPOST ********".
026800     PERFORM 050-GET-RUN-DATE THRU 050-EXIT.
026900     INITIALIZE COUNTERS-AND-ACCUMULATORS.
027000
027100     OPEN INPUT FEE-FILE.
027200     PERFORM 200-LOAD-FEE-TABLE THRU 200-EXIT
027300         VARYING FEE-IDX FROM 1 BY 1
027400         UNTIL FF-AT-END OR FEE-IDX > 2000.
027500     CLOSE FEE-FILE.
027600
027700     OPEN INPUT PAYMENT-FILE.
027800     OPEN OUTPUT REPORT-FILE.
027900     PERFORM 710-WRITE-PAGE-HDR THRU 710-EXIT.
028000     WRITE RPT-REC FROM WS-POST-COLM-HDR AFTER ADVANCING 2.
028100     ADD +1 TO WS-LINES.
028200
028300     READ PAYMENT-FILE
028400         AT END
028500         MOVE "N" TO MORE-PAYMENT-SW
028600     END-READ.
028700 000-EXIT.
028800     EXIT.
028900
029000 050-GET-RUN-DATE.
029100     ACCEPT WS-ACCEPT-DATE FROM DATE.
029200     IF WS-ACCEPT-YY < 50
029300         COMPUTE WS-RUN-CCYY = 2000 + WS-ACCEPT-YY
029400     ELSE
029500         COMPUTE WS-RUN-CCYY = 1900 + WS-ACCEPT-YY
029600     END-IF.
029700     MOVE WS-ACCEPT-MM TO WS-RUN-MM.
029800     MOVE WS-ACCEPT-DD TO WS-RUN-DD.
029900 050-EXIT.
030000     EXIT.
030100
030200******************************************************************
030300** 200-LOAD-FEE-TABLE - FEE-FILE COMES IN SORTED BY FEE-ID, SO
030400** THE TABLE BUILDS ALREADY IN ASCENDING KEY ORDER FOR SEARCH
030500** ALL.  EVERY FEE IS RE-DERIVED ON LOAD (FEE-8) TO CATCH ITEMS
030600** THAT WENT OVERDUE SINCE THE LAST RUN EVEN IF NO PAYMENT
030700** ARRIVES AGAINST THEM TODAY.
030800******************************************************************
030900 200-LOAD-FEE-TABLE.
031000     MOVE "200-LOAD-FEE-TABLE" TO PARA-NAME.
031100     READ FEE-FILE
031200         AT END
031300         MOVE "10" TO FFCODE
031400         GO TO 200-EXIT
031500     END-READ.
031600
031700     PERFORM 210-MOVE-FEE-TO-TABLE THRU 210-EXIT.
031800     PERFORM 400-DERIVE-FEE-AMOUNTS THRU 400-EXIT.
031900     PERFORM 450-DERIVE-FEE-STATUS THRU 450-EXIT.
032000     PERFORM 500-CALC-DAYS-OVERDUE THRU 500-EXIT.
032100     PERFORM 550-CALC-PAY-PERCENT THRU 550-EXIT.
032200     ADD +1 TO FT-FEE-COUNT.
032300 200-EXIT.
032400     EXIT.
032500
032600*    MASTER RECORD LAYS DOWN ON THE TABLE ENTRY FIELD BY FIELD -
032700*    COPY FEEMSTR AND THE TABLE ENTRY CARRY THE SAME FIELDS.
032800 210-MOVE-FEE-TO-TABLE.
032900     MOVE "210-MOVE-FEE-TO-TABLE" TO PARA-NAME.
033000     MOVE FE-FEE-ID              TO FT-FEE-ID (FEE-IDX).
033100     MOVE FE-STUDENT-ID          TO FT-STUDENT-ID (FEE-IDX).
033200     MOVE FE-ROOM-NUMBER         TO FT-ROOM-NUMBER (FEE-IDX).
033300     MOVE FE-FEE-TYPE            TO FT-FEE-TYPE (FEE-IDX).
033400     MOVE FE-AMOUNT              TO FT-AMOUNT (FEE-IDX).
033500     MOVE FE-LATE-FEE-AMOUNT     TO FT-LATE-FEE-AMOUNT (FEE-IDX).
033600     MOVE FE-DISCOUNT-AMOUNT     TO FT-DISCOUNT-AMOUNT (FEE-IDX).
033700     MOVE FE-PAID-AMOUNT         TO FT-PAID-AMOUNT (FEE-IDX).
033800     MOVE FE-DUE-DATE            TO FT-DUE-DATE (FEE-IDX).
033900     MOVE FE-PAID-DATE           TO FT-PAID-DATE (FEE-IDX).
034000     MOVE FE-FEE-MONTH           TO FT-FEE-MONTH (FEE-IDX).
034100     MOVE FE-FEE-YEAR            TO FT-FEE-YEAR (FEE-IDX).
034200     MOVE FE-FEE-STATUS          TO FT-FEE-STATUS (FEE-IDX).
034300     MOVE FE-PAYMENT-METHOD      TO FT-PAYMENT-METHOD (FEE-IDX).
034400     MOVE FE-RECEIPT-NUMBER      TO FT-RECEIPT-NUMBER (FEE-IDX).
034410     MOVE WS-RUN-DATE            TO FT-LAST-PAY-DATE (FEE-IDX).
034420     MOVE SPACES                 TO FT-LAST-TXN-ID (FEE-IDX).
034430     MOVE "Y"                    TO FT-REMINDER-OK (FEE-IDX).
034500 210-EXIT.
034600     EXIT.
034700
034800 100-MAINLINE.
034900     MOVE "100-MAINLINE" TO PARA-NAME.
035000     ADD +1 TO TRANS-READ.
035100     PERFORM 300-POST-PAYMENT THRU 300-EXIT.
035200
035300     READ PAYMENT-FILE
035400         AT END
035500         MOVE "N" TO MORE-PAYMENT-SW
035600     END-READ.
035700 100-EXIT.
035800     EXIT.
035900
036000******************************************************************
036100** 300-POST-PAYMENT - LOCATE THE FEE BY SEARCH ALL (TABLE IS IN
036200** ASCENDING FEE-ID ORDER), REJECT IF NOT FOUND OR ALREADY PAID
036300** (FEE-4), OTHERWISE POST THE PAYMENT AND RE-DERIVE.
036400******************************************************************
036500 300-POST-PAYMENT.
036600     MOVE "300-POST-PAYMENT" TO PARA-NAME.
036700     SET FEE-IDX TO 1.
036800     SEARCH ALL FEE-TBL-ENTRY
036900         AT END
037000             MOVE "** FEE-ID NOT ON FEE MASTER" TO
037100                 PD-RECEIPT-REASON-O
037200             ADD +1 TO TRANS-REJECTED
037300             PERFORM 610-BUILD-REJECT-LINE THRU 610-EXIT
037400             GO TO 300-EXIT
037500         WHEN FT-FEE-ID (FEE-IDX) = PAY-FEE-ID
037600             CONTINUE
037700     END-SEARCH.
037800
037900     IF FT-STAT-PAID (FEE-IDX)
038000         MOVE "** FEE ALREADY FULLY PAID" TO
038100             PD-RECEIPT-REASON-O
038200         ADD +1 TO TRANS-REJECTED
038300         PERFORM 610-BUILD-REJECT-LINE THRU 610-EXIT
038400         GO TO 300-EXIT.
038500
038550     IF PAY-DATE = 0
038560         MOVE WS-RUN-DATE TO PAY-DATE
038570     END-IF.
038600     ADD PAY-AMOUNT TO FT-PAID-AMOUNT (FEE-IDX).
038700     MOVE PAY-METHOD TO FT-PAYMENT-METHOD (FEE-IDX).
038710     MOVE PAY-TRANSACTION-ID TO FT-LAST-TXN-ID (FEE-IDX).
038720     MOVE PAY-DATE TO FT-LAST-PAY-DATE (FEE-IDX).
038800     ADD PAY-AMOUNT TO TOTAL-AMT-POSTED.
038900     ADD +1 TO TRANS-POSTED.
039000
039100     PERFORM 400-DERIVE-FEE-AMOUNTS THRU 400-EXIT.
039200     PERFORM 450-DERIVE-FEE-STATUS THRU 450-EXIT.
039300     PERFORM 500-CALC-DAYS-OVERDUE THRU 500-EXIT.
039400     PERFORM 550-CALC-PAY-PERCENT THRU 550-EXIT.
039500     PERFORM 620-BUILD-POSTED-LINE THRU 620-EXIT.
039600 300-EXIT.
039700     EXIT.
039800
039900******************************************************************
040000** FEE-1 - FINAL-AMOUNT = AMOUNT + LATE-FEE - DISCOUNT.
040100** BALANCE-AMOUNT = FINAL-AMOUNT - PAID-AMOUNT.
040200******************************************************************
040300 400-DERIVE-FEE-AMOUNTS.
040400     MOVE "400-DERIVE-FEE-AMOUNTS" TO PARA-NAME.
040500     COMPUTE FT-FINAL-AMOUNT (FEE-IDX) =
040600         FT-AMOUNT (FEE-IDX) + FT-LATE-FEE-AMOUNT (FEE-IDX)
040700             - FT-DISCOUNT-AMOUNT (FEE-IDX).
040800     COMPUTE FT-BALANCE-AMOUNT (FEE-IDX) =
040900         FT-FINAL-AMOUNT (FEE-IDX) - FT-PAID-AMOUNT (FEE-IDX).
041000 400-EXIT.
041100     EXIT.
041200
041300******************************************************************
041400** FEE-2 - STATUS DERIVATION.  FEE-3 RECEIPT GENERATION FIRES
041500** WHEN THE FEE CROSSES INTO PAID WITH NO RECEIPT NUMBER YET.
041600******************************************************************
041700 450-DERIVE-FEE-STATUS.
041800     MOVE "450-DERIVE-FEE-STATUS" TO PARA-NAME.
041900     IF FT-PAID-AMOUNT (FEE-IDX) = 0
042000         IF WS-RUN-DATE > FT-DUE-DATE (FEE-IDX)
042100             SET FT-STAT-OVERDUE (FEE-IDX) TO TRUE
042200         ELSE
042300             SET FT-STAT-PENDING (FEE-IDX) TO TRUE
042400         END-IF
042500     ELSE
042600         IF FT-PAID-AMOUNT (FEE-IDX) >= FT-FINAL-AMOUNT (FEE-IDX)
042700             SET FT-STAT-PAID (FEE-IDX) TO TRUE
042800             IF FT-PAID-DATE (FEE-IDX) = 0
042810                 MOVE FT-LAST-PAY-DATE (FEE-IDX)
042820                     TO FT-PAID-DATE (FEE-IDX)
042900             END-IF
043100             IF FT-RECEIPT-NUMBER (FEE-IDX) = SPACES
043200                 PERFORM 475-GEN-RECEIPT THRU 475-EXIT
043300             END-IF
043400         ELSE
043500             SET FT-STAT-PARTIAL (FEE-IDX) TO TRUE
043600         END-IF
043700     END-IF.
043710     PERFORM 350-CHECK-REMINDER-OK THRU 350-EXIT.
043800 450-EXIT.
043900     EXIT.
044000
044100******************************************************************
044200** FEE-3 - RCP + RUN YYYYMM + 4-DIGIT SEQUENCE, VIA RCPTGEN.
044300******************************************************************
044400 475-GEN-RECEIPT.
044500     MOVE "475-GEN-RECEIPT" TO PARA-NAME.
044600     ADD +1 TO WS-SEQ-NUMBER.
044700     CALL "RCPTGEN" USING WS-RUN-YYYYMM, WS-SEQ-NUMBER,
044800                           WS-RECEIPT-NUMBER.
044900     MOVE WS-RECEIPT-NUMBER TO FT-RECEIPT-NUMBER (FEE-IDX).
045000 475-EXIT.
045100     EXIT.
045200
045300******************************************************************
045400** FEE-5 - DAYS OVERDUE VIA DAYDIFF, MINIMUM ZERO.
045500******************************************************************
045600 500-CALC-DAYS-OVERDUE.
045700     MOVE "500-CALC-DAYS-OVERDUE" TO PARA-NAME.
045800     MOVE 0 TO FT-DAYS-OVERDUE (FEE-IDX).
045900     IF FT-STAT-OVERDUE (FEE-IDX)
046000         CALL "DAYDIFF" USING FT-DUE-DATE (FEE-IDX), WS-RUN-DATE,
046100                              WS-DAYS-OVERDUE-WORK
046200         IF WS-DAYS-OVERDUE-WORK > 0
046300             MOVE WS-DAYS-OVERDUE-WORK TO
046400                  FT-DAYS-OVERDUE (FEE-IDX)
046500         END-IF
046600     END-IF.
046700 500-EXIT.
046800     EXIT.
046900
047000******************************************************************
047100** FEE-6 - PAYMENT PERCENTAGE, CAPPED AT 100.
047200******************************************************************
047300 550-CALC-PAY-PERCENT.
047400     MOVE "550-CALC-PAY-PERCENT" TO PARA-NAME.
047500     IF FT-FINAL-AMOUNT (FEE-IDX) = 0
047600         IF FT-PAID-AMOUNT (FEE-IDX) > 0
047700             MOVE 100 TO FT-PAY-PERCENT (FEE-IDX)
047800         ELSE
047900             MOVE 0 TO FT-PAY-PERCENT (FEE-IDX)
048000         END-IF
048100     ELSE
048200         IF FT-PAID-AMOUNT (FEE-IDX) NOT > 0
048300             MOVE 0 TO FT-PAY-PERCENT (FEE-IDX)
048400         ELSE
048500             COMPUTE WS-PAY-PCT-WORK ROUNDED =
048600                 (FT-PAID-AMOUNT (FEE-IDX) * 100) /
048700                     FT-FINAL-AMOUNT (FEE-IDX)
048800             IF WS-PAY-PCT-WORK > 100
048900                 MOVE 100 TO FT-PAY-PERCENT (FEE-IDX)
049000             ELSE
049100                 MOVE WS-PAY-PCT-WORK TO FT-PAY-PERCENT (FEE-IDX)
049200             END-IF
049300         END-IF
049400     END-IF.
049500 550-EXIT.
049600     EXIT.
049700
049800******************************************************************
049900** FEE-9 - REMINDERS MAY NOT BE ISSUED FOR A PAID FEE.  CALLED
050000** FROM ANY FUTURE REMINDER-EXTRACT STEP; KEPT HERE AS THE
050100** GUARD OF RECORD SINCE THIS IS WHERE FEE-STATUS IS DERIVED.
050200******************************************************************
050300 350-CHECK-REMINDER-OK.
050400     MOVE "350-CHECK-REMINDER-OK" TO PARA-NAME.
050500     IF FT-STAT-PAID (FEE-IDX)
050600         MOVE "N" TO FT-REMINDER-OK (FEE-IDX)
050700     ELSE
050800         MOVE "Y" TO FT-REMINDER-OK (FEE-IDX)
050900     END-IF.
051000 350-EXIT.
051100     EXIT.
051200
051300 610-BUILD-REJECT-LINE.
051400     MOVE "610-BUILD-REJECT-LINE" TO PARA-NAME.
051500     MOVE PAY-FEE-ID TO PD-FEE-ID-O.
051600     MOVE SPACES TO PD-STUDENT-ID-O, PD-FEE-TYPE-O,
051700                     PD-STATUS-O.
051800     MOVE PAY-AMOUNT TO PD-PAY-AMOUNT-O.
051900     MOVE 0 TO PD-PAID-AMOUNT-O, PD-BALANCE-O.
052000     PERFORM 750-WRITE-POST-DETAIL THRU 750-EXIT.
052100 610-EXIT.
052200     EXIT.
052300
052400 620-BUILD-POSTED-LINE.
052500     MOVE "620-BUILD-POSTED-LINE" TO PARA-NAME.
052600     MOVE FT-FEE-ID (FEE-IDX)        TO PD-FEE-ID-O.
052700     MOVE FT-STUDENT-ID (FEE-IDX)    TO PD-STUDENT-ID-O.
052800     MOVE FT-FEE-TYPE (FEE-IDX)      TO PD-FEE-TYPE-O.
052900     MOVE PAY-AMOUNT                 TO PD-PAY-AMOUNT-O.
053000     MOVE FT-PAID-AMOUNT (FEE-IDX)   TO PD-PAID-AMOUNT-O.
053100     MOVE FT-BALANCE-AMOUNT (FEE-IDX) TO PD-BALANCE-O.
053200     MOVE FT-FEE-STATUS (FEE-IDX)    TO PD-STATUS-O.
053300     IF FT-RECEIPT-NUMBER (FEE-IDX) NOT = SPACES
053400         MOVE FT-RECEIPT-NUMBER (FEE-IDX) TO PD-RECEIPT-REASON-O
053500     ELSE
053600         MOVE SPACES TO PD-RECEIPT-REASON-O
053700     END-IF.
053800     PERFORM 750-WRITE-POST-DETAIL THRU 750-EXIT.
053900 620-EXIT.
054000     EXIT.
054100
054200 700-DEFAULTERS-REPORT.
054300     MOVE "700-DEFAULTERS-REPORT" TO PARA-NAME.
054400     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
054500     WRITE RPT-REC FROM WS-TOTAL-REC AFTER ADVANCING 1.
054600
054700     PERFORM 710-WRITE-PAGE-HDR THRU 710-EXIT.
054800     WRITE RPT-REC FROM WS-DFLT-COLM-HDR AFTER ADVANCING 2.
054900
055000     PERFORM 720-CHECK-DEFAULTER THRU 720-EXIT
055100         VARYING FEE-IDX FROM 1 BY 1 UNTIL FEE-IDX > FT-FEE-COUNT.
055200
055300     MOVE DEFAULTER-COUNT TO DFTOT-COUNT-O.
055400     MOVE DEFAULTER-BALANCE TO DFTOT-BAL-O.
055500     WRITE RPT-REC FROM WS-DFLT-TOTAL-REC AFTER ADVANCING 2.
055600 700-EXIT.
055700     EXIT.
055800
055900******************************************************************
056000** FEE-7 - DEFAULTER TEST: STATUS IN (OVERDUE, PARTIAL) AND
056100** BALANCE-AMOUNT > 0.
056200******************************************************************
056300 720-CHECK-DEFAULTER.
056400     MOVE "720-CHECK-DEFAULTER" TO PARA-NAME.
056500     IF (FT-STAT-OVERDUE (FEE-IDX) OR FT-STAT-PARTIAL (FEE-IDX))
056550         AND FT-BALANCE-AMOUNT (FEE-IDX) > 0
056560         AND FT-IS-REMINDER-OK (FEE-IDX)
056700         MOVE FT-STUDENT-ID (FEE-IDX)     TO DD-STUDENT-ID-O
056800         MOVE FT-FEE-TYPE (FEE-IDX)       TO DD-FEE-TYPE-O
056900         MOVE FT-FINAL-AMOUNT (FEE-IDX)   TO DD-FINAL-AMOUNT-O
057000         MOVE FT-BALANCE-AMOUNT (FEE-IDX) TO DD-BALANCE-O
057100         MOVE FT-DAYS-OVERDUE (FEE-IDX)   TO DD-DAYS-OVERDUE-O
057200         WRITE RPT-REC FROM WS-DFLT-DETAIL-REC
057300             AFTER ADVANCING 1
057400         ADD +1 TO DEFAULTER-COUNT
057500         ADD FT-BALANCE-AMOUNT (FEE-IDX) TO DEFAULTER-BALANCE
057600     END-IF.
057700 720-EXIT.
057800     EXIT.
057900
058000 600-WRITE-FEE-MASTER.
058100     MOVE "600-WRITE-FEE-MASTER" TO PARA-NAME.
058200     OPEN OUTPUT FEE-FILE.
058300     PERFORM 605-WRITE-ONE-FEE THRU 605-EXIT
058400         VARYING FEE-IDX FROM 1 BY 1 UNTIL FEE-IDX > FT-FEE-COUNT.
058500     CLOSE FEE-FILE.
058600 600-EXIT.
058700     EXIT.
058800
058900 605-WRITE-ONE-FEE.
059000     MOVE "605-WRITE-ONE-FEE" TO PARA-NAME.
059100     MOVE FT-FEE-ID (FEE-IDX)          TO FE-FEE-ID.
059200     MOVE FT-STUDENT-ID (FEE-IDX)      TO FE-STUDENT-ID.
059300     MOVE FT-ROOM-NUMBER (FEE-IDX)     TO FE-ROOM-NUMBER.
059400     MOVE FT-FEE-TYPE (FEE-IDX)        TO FE-FEE-TYPE.
059500     MOVE FT-AMOUNT (FEE-IDX)          TO FE-AMOUNT.
059600     MOVE FT-LATE-FEE-AMOUNT (FEE-IDX) TO FE-LATE-FEE-AMOUNT.
059700     MOVE FT-DISCOUNT-AMOUNT (FEE-IDX) TO FE-DISCOUNT-AMOUNT.
059800     MOVE FT-FINAL-AMOUNT (FEE-IDX)    TO FE-FINAL-AMOUNT.
059900     MOVE FT-PAID-AMOUNT (FEE-IDX)     TO FE-PAID-AMOUNT.
060000     MOVE FT-BALANCE-AMOUNT (FEE-IDX)  TO FE-BALANCE-AMOUNT.
060100     MOVE FT-DUE-DATE (FEE-IDX)        TO FE-DUE-DATE.
060200     MOVE FT-PAID-DATE (FEE-IDX)       TO FE-PAID-DATE.
060300     MOVE FT-FEE-MONTH (FEE-IDX)       TO FE-FEE-MONTH.
060400     MOVE FT-FEE-YEAR (FEE-IDX)        TO FE-FEE-YEAR.
060500     MOVE FT-FEE-STATUS (FEE-IDX)      TO FE-FEE-STATUS.
060600     MOVE FT-PAYMENT-METHOD (FEE-IDX)  TO FE-PAYMENT-METHOD.
060700     MOVE FT-RECEIPT-NUMBER (FEE-IDX)  TO FE-RECEIPT-NUMBER.
060800     WRITE FE-FEE-REC.
060900 605-EXIT.
061000     EXIT.
061100
061200 710-WRITE-PAGE-HDR.
061300     MOVE "710-WRITE-PAGE-HDR" TO PARA-NAME.
061400     MOVE WS-RUN-CCYY TO HDR1-CCYY.
061500     MOVE WS-RUN-MM   TO HDR1-MM.
061600     MOVE WS-RUN-DD   TO HDR1-DD.
061700     ADD +1 TO WS-PAGES.
061800     MOVE WS-PAGES TO HDR1-PAGE-O.
061900     WRITE RPT-REC FROM WS-HDR-REC1 AFTER ADVANCING NEXT-PAGE.
062000     MOVE ZERO TO WS-LINES.
062100 710-EXIT.
062200     EXIT.
062300
062400 750-WRITE-POST-DETAIL.
062500     MOVE "750-WRITE-POST-DETAIL" TO PARA-NAME.
062600     IF WS-LINES > 45
062700         PERFORM 710-WRITE-PAGE-HDR THRU 710-EXIT
062800         WRITE RPT-REC FROM WS-POST-COLM-HDR AFTER ADVANCING 2
062900     END-IF.
063000     WRITE RPT-REC FROM WS-POST-DETAIL-REC AFTER ADVANCING 1.
063100     ADD +1 TO WS-LINES.
063200 750-EXIT.
063300     EXIT.
063400
063500 900-CLEANUP.
063600     MOVE "900-CLEANUP" TO PARA-NAME.
063700     CLOSE PAYMENT-FILE.
063800     PERFORM 600-WRITE-FEE-MASTER THRU 600-EXIT.
063900
064000     MOVE TRANS-READ TO TOT-READ-O.
064100     MOVE TRANS-POSTED TO TOT-POSTED-O.
064200     MOVE TRANS-REJECTED TO TOT-REJECT-O.
064300     MOVE TOTAL-AMT-POSTED TO TOT-AMOUNT-O.
064400     WRITE RPT-REC FROM WS-TOTAL-REC AFTER ADVANCING 2.
064500
064600     CLOSE REPORT-FILE.
064700     DISPLAY "** TRANSACTIONS READ **".
064800     DISPLAY TRANS-READ.
064900     DISPLAY "** TRANSACTIONS POSTED **".
065000     DISPLAY TRANS-POSTED.
065100     DISPLAY "** TRANSACTIONS REJECTED **".
065200     DISPLAY TRANS-REJECTED.
065300     DISPLAY "******** NORMAL END OF JOB FEEPOST ********".
065400 900-EXIT.
065500     EXIT.
065600
065700 1000-ABEND-RTN.
065800     WRITE RPT-REC FROM ABEND-REC.
065900     CLOSE FEE-FILE, PAYMENT-FILE, REPORT-FILE.
066000     DISPLAY "*** ABNORMAL END OF JOB-FEEPOST ***" UPON CONSOLE.
066100     DIVIDE ZERO-VAL INTO ONE-VAL.
