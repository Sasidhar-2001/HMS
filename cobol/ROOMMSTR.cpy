000100******************************************************************
000200** ROOMMSTR  -  ROOM MASTER  (ROOM-FILE)
000300** ONE RECORD PER PHYSICAL ROOM IN THE HOSTEL.  LOADED TO A
000400** TABLE AND SEARCHED BY ROOM-NUMBER IN ROOMPROC, REWRITTEN WITH
000500** A DERIVED ROOM-STATUS AFTER EACH ASSIGN/REMOVE TRANSACTION IS
000600** APPLIED.
000700******************************************************************
000800 01  RM-ROOM-REC.
000900     05  RM-ROOM-NUMBER           PIC X(06).
001000     05  RM-FLOOR                 PIC 9(02).
001100     05  RM-BLOCK                 PIC X(03).
001200     05  RM-ROOM-TYPE             PIC X(08).
001300         88  RM-TYPE-SINGLE           VALUE 'SINGLE  '.
001400         88  RM-TYPE-DOUBLE           VALUE 'DOUBLE  '.
001500         88  RM-TYPE-TRIPLE           VALUE 'TRIPLE  '.
001600     05  RM-CAPACITY              PIC 9(02).
001700     05  RM-MONTHLY-RENT          PIC S9(7)V99.
001800     05  RM-SECURITY-DEPOSIT      PIC S9(7)V99.
001900     05  RM-ROOM-STATUS           PIC X(12).
002000         88  RM-STAT-AVAILABLE        VALUE 'AVAILABLE   '.
002100         88  RM-STAT-OCCUPIED         VALUE 'OCCUPIED    '.
002200         88  RM-STAT-MAINTENANCE      VALUE 'MAINTENANCE '.
002300         88  RM-STAT-RESERVED         VALUE 'RESERVED    '.
002400     05  RM-ACTIVE-FLAG           PIC X(01).
002500         88  RM-IS-ACTIVE             VALUE 'Y'.
