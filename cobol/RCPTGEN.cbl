000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RCPTGEN.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/22/90.
000700 DATE-COMPILED. 06/22/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000** CHANGE LOG
001100**
001200** 062290 JS   ORIGINAL WRITE-UP.  BUILDS THE 13-BYTE RECEIPT     RC0622
001300**             NUMBER POSTED TO FE-RECEIPT-NUMBER WHEN A PAYMENT
001400**             IS APPLIED - LITERAL 'RCP' + RUN YYYYMM + A
001500**             4-DIGIT SEQUENCE NUMBER SUPPLIED BY THE CALLER.
001600** 112393 JS   CALLER NOW PASSES THE SEQUENCE NUMBER RATHER THAN  RC1123
001700**             THIS ROUTINE MAINTAINING ITS OWN COUNTER - TWO
001800**             CONCURRENT FEE RUNS WERE COLLIDING ON THE SAME
001900**             RECEIPT NUMBER UNDER THE OLD SCHEME.
002000** 081798 CAP  Y2K REVIEW - WS-RUN-YYYYMM ALREADY FOUR-DIGIT      RC0817
002100**             CENTURY, NO CHANGE REQUIRED.  SIGNED OFF PER
002200**             MEMO 98-114.
002300** 030102 GDT  ADDED WS-RECEIPT-NO-R REDEFINES SO THE RECEIPT IS  RC0301
002400**             ASSEMBLED FIELD BY FIELD THROUGH THE EDITED VIEW
002500**             AND READ BACK OUT THROUGH THE BASE NAME - NO
002600**             SEPARATE UNSTRING NEEDED TO SPLIT IT LATER.
002700** 051509 GDT  CALLED ONLY FROM FEEPOST NOW - THE CHAPEL-FUND     RC0515
002800**             RECEIPT RUN THIS ROUTINE ONCE SUPPORTED WAS
002900**             RETIRED UNDER REQUEST 09-0447.  NO LOGIC CHANGE.
003000** 062111 GDT  ADDED WS-RCPT-NO-BRK SO THE CENTURY/MONTH PORTION  RC0621
003100**             OF THE ASSEMBLED NUMBER IS SANITY-CHECKED BEFORE
003200**             IT GOES BACK TO THE CALLER - A BAD RUN-YYYYMM
003300**             SHOULD NEVER REACH US, BUT IT HAS ONCE BEFORE.
003400** 031512 GDT  ALSO CHECK THE INCOMING SEQUENCE NUMBER THROUGH    RC0315
003500**             THE UNSIGNED WS-SEQ-FIELDS-R VIEW - A NEGATIVE
003600**             VALUE FROM A CALLER SHOWS UP AS A HUGE UNSIGNED
003700**             NUMBER THERE AND IS RESET THE SAME AS OVERFLOW.
003800**             DROPPED THE UPSI-0 TRACE SWITCH ADDED UNDER
003900**             REQUEST 01-0162 - IT WAS NEVER WIRED TO ANYTHING.
004000******************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900 01  WS-RECEIPT-NO.
005000     05  WS-RCPT-PREFIX              PIC X(03) VALUE 'RCP'.
005100     05  WS-RCPT-YYYYMM              PIC 9(06).
005200     05  WS-RCPT-SEQ                 PIC 9(04).
005300
005400 01  WS-RECEIPT-NO-R REDEFINES WS-RECEIPT-NO.
005500     05  WS-RCPT-PREFIX-R            PIC X(03).
005600     05  WS-RCPT-YYYYMM-R            PIC 9(06).
005700     05  WS-RCPT-SEQ-EDIT            PIC 9(04).
005800
005900 01  WS-RCPT-NO-BRK REDEFINES WS-RECEIPT-NO.
006000     05  FILLER                      PIC X(03).
006100     05  WS-RCPT-CCYY-R              PIC 9(04).
006200     05  WS-RCPT-MM-R                PIC 9(02).
006300     05  FILLER                      PIC X(04).
006400
006500 01  WS-SEQ-FIELDS.
006600     05  WS-SEQ-NUM                  PIC S9(04) COMP.
006700
006800 01  WS-SEQ-FIELDS-R REDEFINES WS-SEQ-FIELDS.
006900     05  WS-SEQ-NUM-UNSGN            PIC 9(04) COMP.
007000
007100 LINKAGE SECTION.
007200 01  RG-RUN-YYYYMM                   PIC 9(06).
007300 01  RG-SEQUENCE-NO                  PIC S9(04) COMP.
007400 01  RG-RECEIPT-NUMBER               PIC X(13).
007500
007600 PROCEDURE DIVISION USING RG-RUN-YYYYMM, RG-SEQUENCE-NO,
007700                           RG-RECEIPT-NUMBER.
007800 0000-MAIN-LOGIC.
007900     MOVE RG-SEQUENCE-NO TO WS-SEQ-NUM.
008000     IF WS-SEQ-NUM-UNSGN < 1 OR WS-SEQ-NUM-UNSGN > 9999
008100         MOVE 1 TO WS-SEQ-NUM
008200     END-IF.
008300
008400     MOVE RG-RUN-YYYYMM  TO WS-RCPT-YYYYMM-R.
008500     MOVE 'RCP'          TO WS-RCPT-PREFIX-R.
008600     MOVE WS-SEQ-NUM     TO WS-RCPT-SEQ-EDIT.
008700
008800     IF WS-RCPT-CCYY-R < 1900 OR WS-RCPT-CCYY-R > 2099
008900             OR WS-RCPT-MM-R < 1 OR WS-RCPT-MM-R > 12
009000         MOVE 0 TO WS-RCPT-YYYYMM-R
009100     END-IF.
009200
009300     MOVE WS-RECEIPT-NO-R TO RG-RECEIPT-NUMBER.
009400     GOBACK.
