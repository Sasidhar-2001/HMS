000100******************************************************************
000200** LEAVMSTR  -  LEAVE MASTER  (LEAVE-FILE)
000300** ONE RECORD PER LEAVE REQUEST.  LV-LEAVE-ID IS ASSIGNED BY
000400** LEAVEEVAL 150-ASSIGN-LEAVE-ID WHEN THE INCOMING RECORD ARRIVES
000500** WITH A BLANK KEY (NEW REQUEST); EXISTING REQUESTS ARE RE-EDITED
000600** FOR DURATION, REQUIRED-APPROVAL FLAGS, OVERALL STATUS AND
000700** OVERDUE-RETURN DAYS ON EVERY RUN.
000800******************************************************************
000900 01  LV-LEAVE-REC.
001000     05  LV-LEAVE-ID              PIC X(14).
001100     05  LV-STUDENT-ID            PIC X(12).
001200     05  LV-LEAVE-TYPE            PIC X(10).
001300         88  LV-TYPE-MEDICAL          VALUE 'MEDICAL   '.
001400     05  LV-START-DATE            PIC 9(08).
001500     05  LV-END-DATE              PIC 9(08).
001600     05  LV-LEAVE-STATUS          PIC X(10).
001700         88  LV-STAT-PENDING          VALUE 'PENDING   '.
001800         88  LV-STAT-APPROVED         VALUE 'APPROVED  '.
001900         88  LV-STAT-REJECTED         VALUE 'REJECTED  '.
002000         88  LV-STAT-CANCELLED        VALUE 'CANCELLED '.
002100     05  LV-ACTUAL-RETURN-DATE    PIC 9(08).
002200     05  LV-EXTENDED-FLAG         PIC X(01).
002300         88  LV-IS-EXTENDED           VALUE 'Y'.
002400     05  LV-MED-CERT-REQUIRED     PIC X(01).
002500         88  LV-MED-CERT-NEEDED       VALUE 'Y'.
002600     05  LV-PARENT-APPR-REQUIRED  PIC X(01).
002700         88  LV-PARENT-APPR-NEEDED    VALUE 'Y'.
002800     05  FILLER                   PIC X(08).
