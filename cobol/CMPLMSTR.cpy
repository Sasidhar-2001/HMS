000100******************************************************************
000200** CMPLMSTR  -  COMPLAINT MASTER  (COMPLAINT-FILE)
000300** ONE RECORD PER MAINTENANCE/DISCIPLINE/OTHER COMPLAINT LOGGED
000400** AGAINST A ROOM OR STUDENT.  CMPLNEVAL ASSIGNS CP-COMPLAINT-ID
000500** TO NEW RECORDS, THEN DERIVES URGENCY, OVERDUE-RESOLUTION AND
000600** RESOLUTION-TIME ON EVERY RUN UNTIL THE COMPLAINT IS CLOSED.
000700******************************************************************
000800 01  CP-COMPLAINT-REC.
000900     05  CP-COMPLAINT-ID          PIC X(15).
001000     05  CP-STUDENT-ID            PIC X(12).
001100     05  CP-ROOM-NUMBER           PIC X(06).
001200     05  CP-CATEGORY              PIC X(12).
001300     05  CP-PRIORITY              PIC X(06).
001400         88  CP-PRI-LOW               VALUE 'LOW   '.
001500         88  CP-PRI-MEDIUM            VALUE 'MEDIUM'.
001600         88  CP-PRI-HIGH              VALUE 'HIGH  '.
001700         88  CP-PRI-URGENT            VALUE 'URGENT'.
001800     05  CP-STATUS                PIC X(12).
001900         88  CP-STAT-PENDING          VALUE 'PENDING     '.
002000         88  CP-STAT-IN-PROGRESS      VALUE 'IN_PROGRESS '.
002100         88  CP-STAT-RESOLVED         VALUE 'RESOLVED    '.
002200         88  CP-STAT-CLOSED           VALUE 'CLOSED      '.
002300         88  CP-STAT-REJECTED         VALUE 'REJECTED    '.
002400     05  CP-URGENT-FLAG           PIC X(01).
002500         88  CP-IS-URGENT             VALUE 'Y'.
002600     05  CP-CREATED-DATE          PIC 9(08).
002700     05  CP-EXPECTED-RESOL-DATE   PIC 9(08).
002800     05  CP-ACTUAL-RESOL-DATE     PIC 9(08).
002900     05  FILLER                   PIC X(01).
