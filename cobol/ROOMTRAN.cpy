000100******************************************************************
000200** ROOMTRAN  -  ROOM ASSIGN/REMOVE TRANSACTION  (ROOM-TRANS-FILE)
000300** ONE RECORD PER ASSIGNMENT OR REMOVAL REQUEST FED TO ROOMPROC.
000400** RT-ACTION-ASSIGN OPENS AN OCCUPANCY ROW AND MAY FLIP THE ROOM
000500** TO OCCUPIED; RT-ACTION-REMOVE CLOSES ONE AND MAY FREE THE ROOM
000600** BACK TO AVAILABLE (SEE ROOMPROC 400-DERIVE-ROOM-STATUS).
000700******************************************************************
000800 01  RT-ROOM-TRANS-REC.
000900     05  RT-STUDENT-ID            PIC X(12).
001000     05  RT-ROOM-NUMBER           PIC X(06).
001100     05  RT-ACTION                PIC X(01).
001200         88  RT-ACTION-ASSIGN         VALUE 'A'.
001300         88  RT-ACTION-REMOVE         VALUE 'R'.
001400     05  RT-BED-NUMBER            PIC 9(02).
001500     05  FILLER                   PIC X(04).
