000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ANNSTAT.
000400 AUTHOR. R HUCKABY.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/30/92.
000700 DATE-COMPILED. 07/30/92.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000** CHANGE LOG
001100**
001200** 073092 RAH  ORIGINAL WRITE-UP.  SINGLE-PASS REFRESH OF THE     AN0730  
001300**             ANNOUNCEMENT FILE - APPLIES PUBLISH AND EXPIRY
001400**             AGAINST THE RUN DATE AND MAINTAINS THE ACTIVE
001500**             FLAG USED BY THE LOGIN SCREENS.
001600** 040894 RAH  AN-1 "ALREADY PUBLISHED" GUARD ADDED - A SECOND    AN0408  
001700**             PUBLISH REQUEST FOR THE SAME NOTICE WAS RE-
001800**             STAMPING PUBLISH-DATE TO TODAY EVERY NIGHT.
001900** 091598 CAP  Y2K REVIEW - WINDOWED THE 2-DIGIT ACCEPT-FROM-DATE AN0915  
002000**             YEAR BEFORE ANY DATE COMPARE.  SIGNED OFF PER
002100**             MEMO 98-114.
002200** 042203 GDT  STATUS-COUNT BREAKOUT ADDED TO THE CONSOLE SUMMARY AN0422  
002300**             PER FACILITIES REQUEST 03-029.
002400******************************************************************
002500
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000 SPECIAL-NAMES.
003100     C01 IS NEXT-PAGE.
003200
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT ANN-IN-FILE
003600     ASSIGN TO UT-S-ANNIN
003700       ACCESS MODE IS SEQUENTIAL
003800       FILE STATUS IS AICODE.
003900
004000     SELECT ANN-OUT-FILE
004100     ASSIGN TO UT-S-ANNOUT
004200       ACCESS MODE IS SEQUENTIAL
004300       FILE STATUS IS AOCODE.
004400
004500     SELECT REPORT-FILE
004600     ASSIGN TO UT-S-RPTFILE
004700       ACCESS MODE IS SEQUENTIAL
004800       FILE STATUS IS PFCODE.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 FD  ANN-IN-FILE
005400     RECORDING MODE IS F
005500     LABEL RECORDS ARE STANDARD
005600     RECORD CONTAINS 79 CHARACTERS
005700     BLOCK CONTAINS 0 RECORDS
005800     DATA RECORD IS AN-ANNOUNCE-REC.
005900     COPY ANNMSTR.
006000
006100 FD  ANN-OUT-FILE
006200     RECORDING MODE IS F
006300     LABEL RECORDS ARE STANDARD
006400     RECORD CONTAINS 79 CHARACTERS
006500     BLOCK CONTAINS 0 RECORDS
006600     DATA RECORD IS AN-OUT-REC.
006700 01  AN-OUT-REC                      PIC X(79).
006800
006900 FD  REPORT-FILE
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 132 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS RPT-REC.
007500 01  RPT-REC                         PIC X(132).
007600
007700 WORKING-STORAGE SECTION.
007800
007900 01  FILE-STATUS-CODES.
008000     05  AICODE                      PIC X(02).
008100         88  AI-AT-END                   VALUE "10".
008200     05  AOCODE                      PIC X(02).
008300     05  PFCODE                      PIC X(02).
008400     05  FILLER                      PIC X(02).
008500
008600 COPY RUNDATE.
008700
008800 01  WS-ACCEPT-DATE                  PIC 9(06).
008900 01  WS-ACCEPT-DATE-R REDEFINES WS-ACCEPT-DATE.
009000     05  WS-ACCEPT-YY                PIC 9(02).
009100     05  WS-ACCEPT-MM                PIC 9(02).
009200     05  WS-ACCEPT-DD                PIC 9(02).
009300
009400 01  WS-HDR-REC1.
009500     05  FILLER                  PIC X(01) VALUE SPACE.
009600     05  HDR1-DATE.
009700         10  HDR1-CCYY           PIC 9(4).
009800         10  HDR1-DASH1          PIC X(1) VALUE "-".
009900         10  HDR1-MM             PIC 9(2).
010000         10  HDR1-DASH2          PIC X(1) VALUE "-".
010100         10  HDR1-DD             PIC 9(2).
010200     05  FILLER                  PIC X(20) VALUE SPACES.
010300     05  FILLER                  PIC X(40) VALUE
010400         "ANNOUNCEMENT STATUS REFRESH REPORT".
010500     05  FILLER                  PIC X(22) VALUE
010600         "PAGE NUMBER:" JUSTIFIED RIGHT.
010700     05  HDR1-PAGE-O             PIC ZZ9.
010800     05  FILLER                  PIC X(22) VALUE SPACES.
010900
011000 01  WS-COLM-HDR.
011100     05  FILLER  PIC X(10) VALUE "ANN-ID".
011200     05  FILLER  PIC X(32) VALUE "TITLE".
011300     05  FILLER  PIC X(12) VALUE "OLD-STATUS".
011400     05  FILLER  PIC X(12) VALUE "NEW-STATUS".
011500     05  FILLER  PIC X(08) VALUE "ACTIVE".
011600     05  FILLER  PIC X(58) VALUE SPACES.
011700
011800 01  WS-DETAIL-REC.
011900     05  AD-ANN-ID-O              PIC 9(08).
012000     05  FILLER                  PIC X(04) VALUE SPACES.
012100     05  AD-TITLE-O               PIC X(30).
012200     05  FILLER                  PIC X(02) VALUE SPACES.
012300     05  AD-OLD-STATUS-O          PIC X(10).
012400     05  FILLER                  PIC X(02) VALUE SPACES.
012500     05  AD-NEW-STATUS-O          PIC X(10).
012600     05  FILLER                  PIC X(02) VALUE SPACES.
012700     05  AD-ACTIVE-O              PIC X(01).
012800     05  FILLER                  PIC X(61) VALUE SPACES.
012900
013000 01  WS-TOTAL-REC.
013100     05  FILLER   PIC X(16) VALUE "TOTALS --".
013200     05  FILLER   PIC X(10) VALUE "DRAFT:".
013300     05  TT-DRAFT-O               PIC ZZZ9.
013400     05  FILLER   PIC X(14) VALUE "PUBLISHED:".
013500     05  TT-PUB-O                 PIC ZZZ9.
013600     05  FILLER   PIC X(12) VALUE "EXPIRED:".
013700     05  TT-EXP-O                 PIC ZZZ9.
013800     05  FILLER   PIC X(14) VALUE "ACTIVE:".
013900     05  TT-ACT-O                 PIC ZZZ9.
014000     05  FILLER                   PIC X(56) VALUE SPACES.
014100
014200 01  WS-PRINT-FIELDS.
014300     05  WS-PAGES                 PIC S9(05) COMP-3 VALUE 0.
014400     05  WS-LINES                 PIC S9(05) COMP-3 VALUE 0.
014500     05  FILLER                  PIC X(02).
014600
014700 01  COUNTERS-AND-ACCUMULATORS.
014800     05  IN-RECORD-COUNT          PIC S9(07) COMP.
014900     05  OUT-RECORD-COUNT         PIC S9(07) COMP.
015000     05  CNT-DRAFT                PIC S9(05) COMP.
015100     05  CNT-PUBLISHED            PIC S9(05) COMP.
015200     05  CNT-EXPIRED              PIC S9(05) COMP.
015300     05  CNT-ACTIVE               PIC S9(05) COMP.
015400     05  FILLER                   PIC X(02).
015500
015600 01  WS-WORK-FIELDS.
015700     05  WS-OLD-STATUS            PIC X(10).
015800     05  FILLER                   PIC X(02).
015900
016000 COPY ABENDREC.
016100
016200 PROCEDURE DIVISION.
016300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016400     PERFORM 100-MAINLINE THRU 100-EXIT
016500             UNTIL AI-AT-END.
016600     PERFORM 900-CLEANUP THRU 900-EXIT.
016700     MOVE ZERO TO RETURN-CODE.
016800     GOBACK.
016900
017000 000-HOUSEKEEPING.
017100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017200     DISPLAY "******** BEGIN JOB ANNSTAT ********".
017300     PERFORM 050-GET-RUN-DATE THRU 050-EXIT.
017400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
017500     OPEN INPUT ANN-IN-FILE.
017600     OPEN OUTPUT ANN-OUT-FILE.
017700     OPEN OUTPUT REPORT-FILE.
017800     PERFORM 710-WRITE-PAGE-HDR THRU 710-EXIT.
017900     READ ANN-IN-FILE
018000         AT END
018100         MOVE "10" TO AICODE
018200     END-READ.
018300 000-EXIT.
018400     EXIT.
018500
018600 050-GET-RUN-DATE.
018700     ACCEPT WS-ACCEPT-DATE FROM DATE.
018800     IF WS-ACCEPT-YY < 50
018900         COMPUTE WS-RUN-CCYY = 2000 + WS-ACCEPT-YY
019000     ELSE
019100         COMPUTE WS-RUN-CCYY = 1900 + WS-ACCEPT-YY
019200     END-IF.
019300     MOVE WS-ACCEPT-MM TO WS-RUN-MM.
019400     MOVE WS-ACCEPT-DD TO WS-RUN-DD.
019500 050-EXIT.
019600     EXIT.
019700
019800 100-MAINLINE.
019900     MOVE "100-MAINLINE" TO PARA-NAME.
020000     ADD +1 TO IN-RECORD-COUNT.
020100     MOVE AN-STATUS TO WS-OLD-STATUS.
020200     PERFORM 200-APPLY-PUBLISH THRU 200-EXIT.
020300     PERFORM 250-APPLY-EXPIRY THRU 250-EXIT.
020400     PERFORM 300-DERIVE-ACTIVE-FLAG THRU 300-EXIT.
020500     PERFORM 550-ACCUM-COUNTS THRU 550-EXIT.
020600     PERFORM 600-WRITE-ANN-OUT THRU 600-EXIT.
020700     PERFORM 650-WRITE-DETAIL THRU 650-EXIT.
020800
020900     READ ANN-IN-FILE
021000         AT END
021100         MOVE "10" TO AICODE
021200     END-READ.
021300 100-EXIT.
021400     EXIT.
021500
021600******************************************************************
021700** ANN-1 - PUBLISHING SETS STATUS PUBLISHED AND STAMPS PUBLISH-
021800** DATE WITH THE RUN DATE WHEN UNSET.  AN ALREADY-PUBLISHED
021900** NOTICE IS LEFT ALONE - THIS ROUTINE HAS NO SEPARATE "PUBLISH
022000** NOW" TRANSACTION, SO A DRAFT IS TREATED AS READY TO PUBLISH
022100** THE FIRST TIME IT IS SEEN WITH A PUBLISH-DATE OF ZERO OR DUE.
022200******************************************************************
022300 200-APPLY-PUBLISH.
022400     MOVE "200-APPLY-PUBLISH" TO PARA-NAME.
022500     IF AN-STAT-DRAFT
022600         IF AN-PUBLISH-DATE = 0
022700             MOVE WS-RUN-DATE TO AN-PUBLISH-DATE
022800             SET AN-STAT-PUBLISHED TO TRUE
022900         ELSE
023000             IF WS-RUN-DATE NOT < AN-PUBLISH-DATE
023100                 SET AN-STAT-PUBLISHED TO TRUE
023200             END-IF
023300         END-IF
023400     END-IF.
023500 200-EXIT.
023600     EXIT.
023700
023800******************************************************************
023900** ANN-2 - EXPIRY.  A PUBLISHED NOTICE WHOSE EXPIRY-DATE HAS
024000** PASSED BECOMES EXPIRED.  A ZERO EXPIRY-DATE MEANS NEVER
024100** EXPIRES.
024200******************************************************************
024300 250-APPLY-EXPIRY.
024400     MOVE "250-APPLY-EXPIRY" TO PARA-NAME.
024500     IF AN-STAT-PUBLISHED
024600             AND AN-EXPIRY-DATE NOT = 0
024700             AND WS-RUN-DATE > AN-EXPIRY-DATE
024800         SET AN-STAT-EXPIRED TO TRUE
024900     END-IF.
025000 250-EXIT.
025100     EXIT.
025200
025300******************************************************************
025400** ANN-2 - ACTIVE = Y IFF STATUS IS PUBLISHED AND (NO EXPIRY OR
025500** EXPIRY NOT PASSED).
025600******************************************************************
025700 300-DERIVE-ACTIVE-FLAG.
025800     MOVE "300-DERIVE-ACTIVE-FLAG" TO PARA-NAME.
025900     IF AN-STAT-PUBLISHED
026000             AND (AN-EXPIRY-DATE = 0
026100                  OR AN-EXPIRY-DATE NOT < WS-RUN-DATE)
026200         MOVE "Y" TO AN-ACTIVE-FLAG
026300     ELSE
026400         MOVE "N" TO AN-ACTIVE-FLAG
026500     END-IF.
026600 300-EXIT.
026700     EXIT.
026800
026900 550-ACCUM-COUNTS.
027000     MOVE "550-ACCUM-COUNTS" TO PARA-NAME.
027100     IF AN-STAT-DRAFT
027200         ADD +1 TO CNT-DRAFT
027300     END-IF.
027400     IF AN-STAT-PUBLISHED
027500         ADD +1 TO CNT-PUBLISHED
027600     END-IF.
027700     IF AN-STAT-EXPIRED
027800         ADD +1 TO CNT-EXPIRED
027900     END-IF.
028000     IF AN-IS-ACTIVE
028100         ADD +1 TO CNT-ACTIVE
028200     END-IF.
028300 550-EXIT.
028400     EXIT.
028500
028600 600-WRITE-ANN-OUT.
028700     MOVE "600-WRITE-ANN-OUT" TO PARA-NAME.
028800     WRITE AN-OUT-REC FROM AN-ANNOUNCE-REC.
028900     ADD +1 TO OUT-RECORD-COUNT.
029000 600-EXIT.
029100     EXIT.
029200
029300 650-WRITE-DETAIL.
029400     MOVE "650-WRITE-DETAIL" TO PARA-NAME.
029500     MOVE AN-ANN-ID      TO AD-ANN-ID-O.
029600     MOVE AN-TITLE       TO AD-TITLE-O.
029700     MOVE WS-OLD-STATUS  TO AD-OLD-STATUS-O.
029800     MOVE AN-STATUS      TO AD-NEW-STATUS-O.
029900     MOVE AN-ACTIVE-FLAG TO AD-ACTIVE-O.
030000     IF WS-LINES > 50
030100         PERFORM 710-WRITE-PAGE-HDR THRU 710-EXIT
030200     END-IF.
030300     WRITE RPT-REC FROM WS-DETAIL-REC AFTER ADVANCING 1.
030400     ADD +1 TO WS-LINES.
030500 650-EXIT.
030600     EXIT.
030700
030800 710-WRITE-PAGE-HDR.
030900     MOVE "710-WRITE-PAGE-HDR" TO PARA-NAME.
031000     MOVE WS-RUN-CCYY TO HDR1-CCYY.
031100     MOVE WS-RUN-MM   TO HDR1-MM.
031200     MOVE WS-RUN-DD   TO HDR1-DD.
031300     ADD +1 TO WS-PAGES.
031400     MOVE WS-PAGES TO HDR1-PAGE-O.
031500     WRITE RPT-REC FROM WS-HDR-REC1 AFTER ADVANCING NEXT-PAGE.
031600     WRITE RPT-REC FROM WS-COLM-HDR AFTER ADVANCING 2.
031700     MOVE ZERO TO WS-LINES.
031800 710-EXIT.
031900     EXIT.
032000
032100 900-CLEANUP.
032200     MOVE "900-CLEANUP" TO PARA-NAME.
032300     MOVE CNT-DRAFT     TO TT-DRAFT-O.
032400     MOVE CNT-PUBLISHED TO TT-PUB-O.
032500     MOVE CNT-EXPIRED   TO TT-EXP-O.
032600     MOVE CNT-ACTIVE    TO TT-ACT-O.
032700     WRITE RPT-REC FROM WS-TOTAL-REC AFTER ADVANCING 2.
032800
032900     CLOSE ANN-IN-FILE, ANN-OUT-FILE, REPORT-FILE.
033000     DISPLAY "** ANNOUNCEMENTS READ **".
033100     DISPLAY IN-RECORD-COUNT.
033200     DISPLAY "** ANNOUNCEMENTS WRITTEN **".
033300     DISPLAY OUT-RECORD-COUNT.
033400     DISPLAY "******** NORMAL END OF JOB ANNSTAT ********".
033500 900-EXIT.
033600     EXIT.
033700
033800 1000-ABEND-RTN.
033900     WRITE RPT-REC FROM ABEND-REC.
034000     CLOSE ANN-IN-FILE, ANN-OUT-FILE, REPORT-FILE.
034100     DISPLAY "*** ABNORMAL END OF JOB-ANNSTAT ***" UPON
034200         CONSOLE.
034300     DIVIDE ZERO-VAL INTO ONE-VAL.
