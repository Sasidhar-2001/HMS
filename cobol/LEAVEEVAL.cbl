000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  LEAVEEVAL.
000400 AUTHOR. R HUCKABY.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/92.
000700 DATE-COMPILED. 04/02/92.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000** CHANGE LOG
001100**
001200** 040292 RAH  ORIGINAL WRITE-UP.  SINGLE-PASS EDIT/DERIVE OF THE LE0402  
001300**             LEAVE MASTER - DURATION, REQUIRED-APPROVAL FLAGS,
001400**             OVERALL STATUS AND OVERDUE-RETURN DAYS, WITH A
001500**             LEAVE-ID ASSIGNED TO ANY RECORD ARRIVING BLANK.
001600** 091593 RAH  LEAVE-6/LEAVE-7 EDIT CHECKS ADDED - WARDEN'S       LE0915  
001700**             OFFICE WAS KEYING ACTUAL-RETURN-DATE ON LEAVES
001800**             THAT WERE NEVER APPROVED.  FLAGGED, NOT REJECTED.
001900** 061797 RAH  OVERDUE-RETURN DAYS NOW VIA DAYDIFF RATHER THAN A  LE0617  
002000**             STRAIGHT 8-DIGIT SUBTRACT - WENT NEGATIVE ACROSS
002100**             A MONTH BOUNDARY ON THE JULY RUN.
002200** 082698 CAP  Y2K REVIEW - WINDOWED THE 2-DIGIT ACCEPT-FROM-DATE LE0826  
002300**             YEAR BEFORE ANY DATE MATH.  SIGNED OFF PER MEMO
002400**             98-114.
002500** 031504 GDT  ACTIVE-TODAY AND OVERDUE-RETURN TOTALS ADDED TO    LE0315  
002600**             THE REPORT TRAILER PER WARDEN COUNCIL REQUEST
002700**             04-061.
002800******************************************************************
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS NEXT-PAGE.
003600
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT LEAVE-IN-FILE
004000     ASSIGN TO UT-S-LVIN
004100       ACCESS MODE IS SEQUENTIAL
004200       FILE STATUS IS LICODE.
004300
004400     SELECT LEAVE-OUT-FILE
004500     ASSIGN TO UT-S-LVOUT
004600       ACCESS MODE IS SEQUENTIAL
004700       FILE STATUS IS LOCODE.
004800
004900     SELECT REPORT-FILE
005000     ASSIGN TO UT-S-RPTFILE
005100       ACCESS MODE IS SEQUENTIAL
005200       FILE STATUS IS RFCODE.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700****** INCOMING LEAVE MASTER - MAY CARRY A BLANK LEAVE-ID FOR A
005800****** BRAND NEW APPLICATION, WHICH 150-ASSIGN-LEAVE-ID FILLS IN.
005900 FD  LEAVE-IN-FILE
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD
006200     RECORD CONTAINS 81 CHARACTERS
006300     BLOCK CONTAINS 0 RECORDS
006400     DATA RECORD IS LV-LEAVE-REC.
006500     COPY LEAVMSTR.
006600
006700****** EDITED/DERIVED LEAVE MASTER - NEXT RUN'S INPUT.
006800 FD  LEAVE-OUT-FILE
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 81 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS LV-LEAVE-OUT-REC.
007400 01  LV-LEAVE-OUT-REC                PIC X(81).
007500
007600 FD  REPORT-FILE
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 132 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS RPT-REC.
008200 01  RPT-REC                         PIC X(132).
008300
008400 WORKING-STORAGE SECTION.
008500
008600 01  FILE-STATUS-CODES.
008700     05  LICODE                      PIC X(02).
008800         88  LI-AT-END                   VALUE "10".
008900     05  LOCODE                      PIC X(02).
009000     05  RFCODE                      PIC X(02).
009100     05  FILLER                      PIC X(02).
009200
009300 COPY RUNDATE.
009400
009500 01  WS-ACCEPT-DATE                  PIC 9(06).
009600 01  WS-ACCEPT-DATE-R REDEFINES WS-ACCEPT-DATE.
009700     05  WS-ACCEPT-YY                PIC 9(02).
009800     05  WS-ACCEPT-MM                PIC 9(02).
009900     05  WS-ACCEPT-DD                PIC 9(02).
010000
010100 01  WS-OVERALL-STATUS               PIC X(14).
010200     88  WS-OA-UPCOMING                  VALUE "UPCOMING      ".
010300     88  WS-OA-ACTIVE                    VALUE "ACTIVE        ".
010400     88  WS-OA-COMPLETED                 VALUE "COMPLETED     ".
010500     88  WS-OA-OVERDUE-RETURN             VALUE "OVERDUE_RETURN".
010600
010700 01  WS-EDIT-REMARK                  PIC X(30).
010800
010900 01  WS-HDR-REC1.
011000     05  FILLER                  PIC X(01) VALUE SPACE.
011100     05  HDR1-DATE.
011200         10  HDR1-CCYY           PIC 9(4).
011300         10  HDR1-DASH1          PIC X(1) VALUE "-".
011400         10  HDR1-MM             PIC 9(2).
011500         10  HDR1-DASH2          PIC X(1) VALUE "-".
011600         10  HDR1-DD             PIC 9(2).
011700     05  FILLER                  PIC X(18) VALUE SPACES.
011800     05  FILLER                  PIC X(40) VALUE
011900         "HOSTEL LEAVE EVALUATION REPORT".
012000     05  FILLER                  PIC X(22) VALUE
012100         "PAGE NUMBER:" JUSTIFIED RIGHT.
012200     05  HDR1-PAGE-O             PIC ZZ9.
012300     05  FILLER                  PIC X(30) VALUE SPACES.
012400
012500 01  WS-COLM-HDR.
012600     05  FILLER  PIC X(16) VALUE "LEAVE-ID".
012700     05  FILLER  PIC X(14) VALUE "STUDENT-ID".
012800     05  FILLER  PIC X(12) VALUE "TYPE".
012900     05  FILLER  PIC X(22) VALUE "START/END".
013000     05  FILLER  PIC X(10) VALUE "DURATION".
013100     05  FILLER  PIC X(18) VALUE "OVERALL-STATUS".
013200     05  FILLER  PIC X(10) VALUE "OVR-DAYS".
013300     05  FILLER  PIC X(30) VALUE "REMARKS".
013400
013500 01  WS-DETAIL-REC.
013600     05  LD-LEAVE-ID-O            PIC X(14).
013700     05  FILLER                   PIC X(02) VALUE SPACES.
013800     05  LD-STUDENT-ID-O          PIC X(12).
013900     05  FILLER                   PIC X(02) VALUE SPACES.
014000     05  LD-TYPE-O                PIC X(10).
014100     05  FILLER                   PIC X(02) VALUE SPACES.
014200     05  LD-START-O               PIC 9(08).
014300     05  FILLER                   PIC X(01) VALUE "/".
014400     05  LD-END-O                 PIC 9(08).
014500     05  FILLER                   PIC X(02) VALUE SPACES.
014600     05  LD-DURATION-O            PIC ZZZ9.
014700     05  FILLER                   PIC X(02) VALUE SPACES.
014800     05  LD-OVERALL-O             PIC X(14).
014900     05  FILLER                   PIC X(02) VALUE SPACES.
015000     05  LD-OVR-DAYS-O            PIC ZZZ9.
015100     05  FILLER                   PIC X(02) VALUE SPACES.
015200     05  LD-REMARK-O              PIC X(30).
015300
015400 01  WS-BLANK-LINE.
015500     05  FILLER                   PIC X(132) VALUE SPACES.
015600
015700 01  WS-TOTAL-REC1.
015800     05  FILLER  PIC X(20) VALUE "STATUS COUNTS -- ".
015900     05  FILLER  PIC X(12) VALUE "PENDING:".
016000     05  TOT-PEND-O               PIC ZZZ,ZZ9.
016100     05  FILLER  PIC X(12) VALUE "APPROVED:".
016200     05  TOT-APPR-O               PIC ZZZ,ZZ9.
016300     05  FILLER  PIC X(12) VALUE "REJECTED:".
016400     05  TOT-REJ-O                PIC ZZZ,ZZ9.
016500     05  FILLER  PIC X(13) VALUE "CANCELLED:".
016600     05  TOT-CANC-O               PIC ZZZ,ZZ9.
016700     05  FILLER                   PIC X(21) VALUE SPACES.
016800
016900 01  WS-TOTAL-REC2.
017000     05  FILLER  PIC X(20) VALUE "ACTIVITY TOTALS -- ".
017100     05  FILLER  PIC X(14) VALUE "ACTIVE TODAY:".
017200     05  TOT-ACTIVE-O             PIC ZZZ,ZZ9.
017300     05  FILLER  PIC X(18) VALUE "OVERDUE RETURN:".
017400     05  TOT-OVRRET-O             PIC ZZZ,ZZ9.
017500     05  FILLER                   PIC X(60) VALUE SPACES.
017600
017700 01  WS-PRINT-FIELDS.
017800     05  WS-PAGES                 PIC S9(05) COMP-3 VALUE 0.
017900     05  WS-LINES                 PIC S9(05) COMP-3 VALUE 0.
018000     05  FILLER                  PIC X(02).
018100
018200 01  COUNTERS-AND-ACCUMULATORS.
018300     05  RECS-READ                PIC S9(07) COMP.
018400     05  CNT-PENDING               PIC S9(07) COMP.
018500     05  CNT-APPROVED              PIC S9(07) COMP.
018600     05  CNT-REJECTED              PIC S9(07) COMP.
018700     05  CNT-CANCELLED             PIC S9(07) COMP.
018800     05  CNT-ACTIVE-TODAY          PIC S9(07) COMP.
018900     05  CNT-OVERDUE-RETURN        PIC S9(07) COMP.
019000     05  WS-SEQ-NUMBER             PIC S9(04) COMP VALUE 0.
019100     05  FILLER                    PIC X(02).
019200
019300 01  WS-WORK-FIELDS.
019400     05  WS-DURATION-WORK          PIC S9(07) COMP-3.
019500     05  WS-OVR-DAYS-WORK          PIC S9(07) COMP-3.
019600     05  WS-NEW-LEAVE-ID.
019700         05  WS-NL-PREFIX          PIC X(02) VALUE "LV".
019800         05  WS-NL-DATE            PIC 9(08).
019900         05  WS-NL-SEQ             PIC 9(04).
020000     05  FILLER                    PIC X(02).
020100
020200 01  MORE-LEAVE-SW                 PIC X(01) VALUE SPACE.
020300     88  NO-MORE-LEAVES                VALUE "N".
020400
020500 COPY ABENDREC.
020600
020700 PROCEDURE DIVISION.
020800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020900     PERFORM 100-MAINLINE THRU 100-EXIT
021000             UNTIL NO-MORE-LEAVES.
021100     PERFORM 900-CLEANUP THRU 900-EXIT.
021200     MOVE ZERO TO RETURN-CODE.
021300     GOBACK.
021400
021500 000-HOUSEKEEPING.
021600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021700     DISPLAY "******** BEGIN JOB LEAVEEVAL ********".
021800     PERFORM 050-GET-RUN-DATE THRU 050-EXIT.
021900     INITIALIZE COUNTERS-AND-ACCUMULATORS.
022000
022100     OPEN INPUT LEAVE-IN-FILE.
022200     OPEN OUTPUT LEAVE-OUT-FILE.
022300     OPEN OUTPUT REPORT-FILE.
022400     PERFORM 710-WRITE-PAGE-HDR THRU 710-EXIT.
022500     WRITE RPT-REC FROM WS-COLM-HDR AFTER ADVANCING 2.
022600     ADD +1 TO WS-LINES.
022700
022800     READ LEAVE-IN-FILE
022900         AT END
023000         MOVE "N" TO MORE-LEAVE-SW
023100     END-READ.
023200 000-EXIT.
023300     EXIT.
023400
023500 050-GET-RUN-DATE.
023600     ACCEPT WS-ACCEPT-DATE FROM DATE.
023700     IF WS-ACCEPT-YY < 50
023800         COMPUTE WS-RUN-CCYY = 2000 + WS-ACCEPT-YY
023900     ELSE
024000         COMPUTE WS-RUN-CCYY = 1900 + WS-ACCEPT-YY
024100     END-IF.
024200     MOVE WS-ACCEPT-MM TO WS-RUN-MM.
024300     MOVE WS-ACCEPT-DD TO WS-RUN-DD.
024400 050-EXIT.
024500     EXIT.
024600
024700 100-MAINLINE.
024800     MOVE "100-MAINLINE" TO PARA-NAME.
024900     ADD +1 TO RECS-READ.
025000     MOVE SPACES TO WS-EDIT-REMARK.
025100
025200     PERFORM 150-ASSIGN-LEAVE-ID THRU 150-EXIT.
025300     PERFORM 200-VALIDATE-LEAVE THRU 200-EXIT.
025400     PERFORM 250-CALC-DURATION THRU 250-EXIT.
025500     PERFORM 300-DERIVE-REQMT-FLAGS THRU 300-EXIT.
025600     PERFORM 350-DERIVE-OVERALL-STATUS THRU 350-EXIT.
025700     PERFORM 400-CALC-OVERDUE-DAYS THRU 400-EXIT.
025800     PERFORM 450-APPLY-TRANSITION THRU 450-EXIT.
025900     PERFORM 500-APPLY-EXTENSION THRU 500-EXIT.
026000     PERFORM 550-ACCUM-COUNTS THRU 550-EXIT.
026100     PERFORM 600-WRITE-LEAVE-OUT THRU 600-EXIT.
026200     PERFORM 650-WRITE-DETAIL THRU 650-EXIT.
026300
026400     READ LEAVE-IN-FILE
026500         AT END
026600         MOVE "N" TO MORE-LEAVE-SW
026700     END-READ.
026800 100-EXIT.
026900     EXIT.
027000
027100******************************************************************
027200** LEAVE-8 - NEW APPLICATIONS ARRIVE WITH A BLANK LEAVE-ID.
027300** LV + RUN-DATE (YYYYMMDD) + 4-DIGIT SEQUENCE.
027400******************************************************************
027500 150-ASSIGN-LEAVE-ID.
027600     MOVE "150-ASSIGN-LEAVE-ID" TO PARA-NAME.
027700     IF LV-LEAVE-ID = SPACES
027800         ADD +1 TO WS-SEQ-NUMBER
027900         IF WS-SEQ-NUMBER > 9999
028000             MOVE 1 TO WS-SEQ-NUMBER
028100         END-IF
028200         MOVE "LV" TO WS-NL-PREFIX
028300         MOVE WS-RUN-DATE TO WS-NL-DATE
028400         MOVE WS-SEQ-NUMBER TO WS-NL-SEQ
028500         MOVE WS-NEW-LEAVE-ID TO LV-LEAVE-ID
028600         SET LV-STAT-PENDING TO TRUE
028700     END-IF.
028800 150-EXIT.
028900     EXIT.
029000
029100******************************************************************
029200** LEAVE-1 - START-DATE MUST NOT EXCEED END-DATE.
029300******************************************************************
029400 200-VALIDATE-LEAVE.
029500     MOVE "200-VALIDATE-LEAVE" TO PARA-NAME.
029600     IF LV-START-DATE > LV-END-DATE
029700         MOVE "** INVALID - START AFTER END **" TO
029800             WS-EDIT-REMARK
029900     END-IF.
030000 200-EXIT.
030100     EXIT.
030200
030300******************************************************************
030400** LEAVE-2 - DURATION, INCLUSIVE OF BOTH END POINTS.
030500******************************************************************
030600 250-CALC-DURATION.
030700     MOVE "250-CALC-DURATION" TO PARA-NAME.
030800     MOVE 1 TO WS-DURATION-WORK.
030900     IF LV-START-DATE NOT > LV-END-DATE
031000         CALL "DAYDIFF" USING LV-START-DATE, LV-END-DATE,
031100                              WS-DURATION-WORK
031200         ADD +1 TO WS-DURATION-WORK
031300     END-IF.
031400 250-EXIT.
031500     EXIT.
031600
031700******************************************************************
031800** LEAVE-3 - MED-CERT-REQUIRED / PARENT-APPR-REQUIRED FLAGS.
031900******************************************************************
032000 300-DERIVE-REQMT-FLAGS.
032100     MOVE "300-DERIVE-REQMT-FLAGS" TO PARA-NAME.
032200     IF LV-TYPE-MEDICAL
032300         MOVE "Y" TO LV-MED-CERT-REQUIRED
032400     ELSE
032500         MOVE "N" TO LV-MED-CERT-REQUIRED
032600     END-IF.
032700
032800     IF WS-DURATION-WORK > 7
032900         MOVE "Y" TO LV-PARENT-APPR-REQUIRED
033000     ELSE
033100         MOVE "N" TO LV-PARENT-APPR-REQUIRED
033200     END-IF.
033300 300-EXIT.
033400     EXIT.
033500
033600******************************************************************
033700** LEAVE-4 - OVERALL STATUS, REPORT-ONLY (NOT WRITTEN BACK TO
033800** LV-LEAVE-STATUS, WHICH CARRIES ONLY THE FOUR STORED VALUES).
033900******************************************************************
034000 350-DERIVE-OVERALL-STATUS.
034100     MOVE "350-DERIVE-OVERALL-STATUS" TO PARA-NAME.
034200     IF NOT LV-STAT-APPROVED
034300         MOVE LV-LEAVE-STATUS TO WS-OVERALL-STATUS
034400     ELSE
034500         IF WS-RUN-DATE < LV-START-DATE
034600             SET WS-OA-UPCOMING TO TRUE
034700         ELSE
034800             IF WS-RUN-DATE NOT > LV-END-DATE
034900                 SET WS-OA-ACTIVE TO TRUE
035000             ELSE
035100                 IF LV-ACTUAL-RETURN-DATE NOT = 0
035200                     SET WS-OA-COMPLETED TO TRUE
035300                 ELSE
035400                     SET WS-OA-OVERDUE-RETURN TO TRUE
035500                 END-IF
035600             END-IF
035700         END-IF
035800     END-IF.
035900 350-EXIT.
036000     EXIT.
036100
036200******************************************************************
036300** LEAVE-5 - OVERDUE-RETURN DAYS VIA DAYDIFF.
036400******************************************************************
036500 400-CALC-OVERDUE-DAYS.
036600     MOVE "400-CALC-OVERDUE-DAYS" TO PARA-NAME.
036700     MOVE 0 TO WS-OVR-DAYS-WORK.
036800     IF LV-STAT-APPROVED AND LV-ACTUAL-RETURN-DATE = 0
036900             AND WS-RUN-DATE > LV-END-DATE
037000         CALL "DAYDIFF" USING LV-END-DATE, WS-RUN-DATE,
037100                              WS-OVR-DAYS-WORK
037200         IF WS-OVR-DAYS-WORK < 0
037300             MOVE 0 TO WS-OVR-DAYS-WORK
037400         END-IF
037500     END-IF.
037600 400-EXIT.
037700     EXIT.
037800
037900******************************************************************
038000** LEAVE-6 - TRANSITION GUARDS.  THIS IS AN EDIT CHECK, NOT A
038100** REJECTION - THE RECORD STILL WRITES, BUT THE REMARK COLUMN
038200** FLAGS THE INCONSISTENCY FOR THE WARDEN'S OFFICE TO CHASE.
038300******************************************************************
038400 450-APPLY-TRANSITION.
038500     MOVE "450-APPLY-TRANSITION" TO PARA-NAME.
038600     IF LV-ACTUAL-RETURN-DATE NOT = 0 AND NOT LV-STAT-APPROVED
038700         MOVE "** RETURN DATE, NOT APPROVED **" TO
038800             WS-EDIT-REMARK
038900     END-IF.
039000 450-EXIT.
039100     EXIT.
039200
039300******************************************************************
039400** LEAVE-7 - EXTENSION GUARD.  EXTENDED-FLAG MAY ONLY STAND ON
039500** AN APPROVED LEAVE.
039600******************************************************************
039700 500-APPLY-EXTENSION.
039800     MOVE "500-APPLY-EXTENSION" TO PARA-NAME.
039900     IF LV-IS-EXTENDED AND NOT LV-STAT-APPROVED
040000         MOVE "** EXTENDED FLAG, NOT APPROVED **" TO
040100             WS-EDIT-REMARK
040200     END-IF.
040300 500-EXIT.
040400     EXIT.
040500
040600 550-ACCUM-COUNTS.
040700     MOVE "550-ACCUM-COUNTS" TO PARA-NAME.
040800     IF LV-STAT-PENDING
040900         ADD +1 TO CNT-PENDING
041000     END-IF.
041100     IF LV-STAT-APPROVED
041200         ADD +1 TO CNT-APPROVED
041300     END-IF.
041400     IF LV-STAT-REJECTED
041500         ADD +1 TO CNT-REJECTED
041600     END-IF.
041700     IF LV-STAT-CANCELLED
041800         ADD +1 TO CNT-CANCELLED
041900     END-IF.
042000     IF WS-OA-ACTIVE
042100         ADD +1 TO CNT-ACTIVE-TODAY
042200     END-IF.
042300     IF WS-OA-OVERDUE-RETURN
042400         ADD +1 TO CNT-OVERDUE-RETURN
042500     END-IF.
042600 550-EXIT.
042700     EXIT.
042800
042900 600-WRITE-LEAVE-OUT.
043000     MOVE "600-WRITE-LEAVE-OUT" TO PARA-NAME.
043100     MOVE LV-LEAVE-REC TO LV-LEAVE-OUT-REC.
043200     WRITE LV-LEAVE-OUT-REC.
043300 600-EXIT.
043400     EXIT.
043500
043600 650-WRITE-DETAIL.
043700     MOVE "650-WRITE-DETAIL" TO PARA-NAME.
043800     MOVE LV-LEAVE-ID        TO LD-LEAVE-ID-O.
043900     MOVE LV-STUDENT-ID      TO LD-STUDENT-ID-O.
044000     MOVE LV-LEAVE-TYPE      TO LD-TYPE-O.
044100     MOVE LV-START-DATE      TO LD-START-O.
044200     MOVE LV-END-DATE        TO LD-END-O.
044300     MOVE WS-DURATION-WORK   TO LD-DURATION-O.
044400     MOVE WS-OVERALL-STATUS  TO LD-OVERALL-O.
044500     MOVE WS-OVR-DAYS-WORK   TO LD-OVR-DAYS-O.
044600     MOVE WS-EDIT-REMARK     TO LD-REMARK-O.
044700
044800     IF WS-LINES > 50
044900         PERFORM 710-WRITE-PAGE-HDR THRU 710-EXIT
045000         WRITE RPT-REC FROM WS-COLM-HDR AFTER ADVANCING 2
045100     END-IF.
045200     WRITE RPT-REC FROM WS-DETAIL-REC AFTER ADVANCING 1.
045300     ADD +1 TO WS-LINES.
045400 650-EXIT.
045500     EXIT.
045600
045700 710-WRITE-PAGE-HDR.
045800     MOVE "710-WRITE-PAGE-HDR" TO PARA-NAME.
045900     MOVE WS-RUN-CCYY TO HDR1-CCYY.
046000     MOVE WS-RUN-MM   TO HDR1-MM.
046100     MOVE WS-RUN-DD   TO HDR1-DD.
046200     ADD +1 TO WS-PAGES.
046300     MOVE WS-PAGES TO HDR1-PAGE-O.
046400     WRITE RPT-REC FROM WS-HDR-REC1 AFTER ADVANCING NEXT-PAGE.
046500     MOVE ZERO TO WS-LINES.
046600 710-EXIT.
046700     EXIT.
046800
046900 900-CLEANUP.
047000     MOVE "900-CLEANUP" TO PARA-NAME.
047100     CLOSE LEAVE-IN-FILE, LEAVE-OUT-FILE.
047200
047300     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
047400     MOVE CNT-PENDING TO TOT-PEND-O.
047500     MOVE CNT-APPROVED TO TOT-APPR-O.
047600     MOVE CNT-REJECTED TO TOT-REJ-O.
047700     MOVE CNT-CANCELLED TO TOT-CANC-O.
047800     WRITE RPT-REC FROM WS-TOTAL-REC1 AFTER ADVANCING 1.
047900
048000     MOVE CNT-ACTIVE-TODAY TO TOT-ACTIVE-O.
048100     MOVE CNT-OVERDUE-RETURN TO TOT-OVRRET-O.
048200     WRITE RPT-REC FROM WS-TOTAL-REC2 AFTER ADVANCING 1.
048300
048400     CLOSE REPORT-FILE.
048500     DISPLAY "** LEAVE RECORDS READ **".
048600     DISPLAY RECS-READ.
048700     DISPLAY "******** NORMAL END OF JOB LEAVEEVAL ********".
048800 900-EXIT.
048900     EXIT.
049000
049100 1000-ABEND-RTN.
049200     WRITE RPT-REC FROM ABEND-REC.
049300     CLOSE LEAVE-IN-FILE, LEAVE-OUT-FILE, REPORT-FILE.
049400     DISPLAY "*** ABNORMAL END OF JOB-LEAVEEVAL ***" UPON
049500         CONSOLE.
049600     DIVIDE ZERO-VAL INTO ONE-VAL.
