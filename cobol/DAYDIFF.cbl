000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DAYDIFF.
000400 AUTHOR. R HUCKABY.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000** CHANGE LOG
001100**
001200** 031489 RAH  ORIGINAL WRITE-UP.  RETURNS THE NUMBER OF WHOLE    DA0314
001300**             CALENDAR DAYS BETWEEN TWO YYYYMMDD DATES (DATE-2
001400**             MINUS DATE-1) BY REDUCING EACH DATE TO A SERIAL
001500**             DAY NUMBER AND SUBTRACTING.  NO INTRINSIC DATE
001600**             FUNCTIONS AVAILABLE ON THIS COMPILER - ALGORITHM
001700**             IS HAND ROLLED.
001800** 091192 RAH  ADDED LEAP-YEAR CUMULATIVE TABLE - 022891 RELEASE  DA0911
001900**             WAS OFF BY ONE DAY FOR LEAP YEARS, MARCH ONWARD.
002000** 052694 GDT  SHARED COPY NOW CALLED FROM THE FEE, LEAVE AND     DA0526
002100**             COMPLAINT EDIT RUNS - NO LOGIC CHANGE, COMMENT
002200**             BANNER UPDATED TO REFLECT MULTIPLE CALLERS.
002300** 100898 CAP  Y2K REVIEW - WS-CALC-CCYY IS ALREADY FOUR DIGITS   DA1008
002400**             THROUGHOUT, NO WINDOWING LOGIC REQUIRED. SIGNED
002500**             OFF FOR CENTURY ROLLOVER PER MEMO 98-114.
002600** 040501 GDT  ADDED WS-CALC-DATE-CHECK REDEFINES SO A BLANK OR   DA0405
002700**             ZERO DATE COMING IN FROM A CALLER DOES NOT FALL
002800**             THROUGH TO THE SERIAL-DAY ARITHMETIC - SERIAL IS
002900**             FORCED TO ZERO INSTEAD.
003000** 071507 GDT  CALLED NOW FROM THE ANNOUNCEMENT EXPIRY RUN AS     DA0715
003100**             WELL.  NO LOGIC CHANGE.
003200** 031512 GDT  PULLED THE UPSI-0 TRACE SWITCH AND THE OLD         DA0315
003300**             WS-ABS-DAYS-DIFF REDEFINES ADDED UNDER REQUEST
003400**             01-0162 - BOTH SHARED STORAGE WITH THE SIGNED
003500**             WORK FIELD SO NEITHER ONE ACTUALLY DID ANYTHING;
003600**             THE FEE/LEAVE/COMPLAINT CALLERS ALREADY FLOOR A
003700**             NEGATIVE RESULT TO ZERO ON THEIR OWN SIDE.
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700 01  WS-WORK-DATE-1                  PIC 9(08).
004800 01  WS-WORK-DATE-1-R REDEFINES WS-WORK-DATE-1.
004900     05  WS-D1-CCYY                  PIC 9(04).
005000     05  WS-D1-MM                    PIC 9(02).
005100     05  WS-D1-DD                    PIC 9(02).
005200
005300 01  WS-WORK-DATE-2                  PIC 9(08).
005400 01  WS-WORK-DATE-2-R REDEFINES WS-WORK-DATE-2.
005500     05  WS-D2-CCYY                  PIC 9(04).
005600     05  WS-D2-MM                    PIC 9(02).
005700     05  WS-D2-DD                    PIC 9(02).
005800
005900 01  WS-CALC-FIELDS.
006000     05  WS-CALC-CCYY                PIC 9(04).
006100     05  WS-CALC-MM                  PIC 9(02).
006200     05  WS-CALC-DD                  PIC 9(02).
006300     05  WS-CALC-SERIAL              PIC S9(07) COMP-3.
006400     05  WS-LEAP-SW                  PIC X(01).
006500         88  WS-IS-LEAP-YR               VALUE 'Y'.
006600     05  WS-MM-INDEX                 PIC S9(02) COMP.
006700     05  WS-MOD-QUOT                 PIC S9(07) COMP.
006800     05  WS-MOD-REM                  PIC S9(07) COMP.
006900     05  FILLER                      PIC X(02).
007000
007100 01  WS-CALC-DATE-CHECK REDEFINES WS-CALC-FIELDS.
007200     05  WS-CALC-DATE-8              PIC 9(08).
007300     05  FILLER                      PIC X(17).
007400
007500 01  WS-SERIAL-1                     PIC S9(07) COMP-3.
007600 01  WS-SERIAL-2                     PIC S9(07) COMP-3.
007700
007800 01  WS-DAYS-DIFF-WORK                PIC S9(07) COMP-3.
007900
008000 01  WS-CUM-DAYS-TABLE.
008100     05  WS-CUM-DAYS    OCCURS 12 TIMES
008200                         PIC 9(03) COMP VALUE 0.
008300
008400 LINKAGE SECTION.
008500 01  DD-DATE-1                       PIC 9(08).
008600 01  DD-DATE-2                       PIC 9(08).
008700 01  DD-DAYS-DIFF                    PIC S9(07) COMP-3.
008800
008900 PROCEDURE DIVISION USING DD-DATE-1, DD-DATE-2, DD-DAYS-DIFF.
009000 0000-MAIN-LOGIC.
009100     MOVE DD-DATE-1 TO WS-WORK-DATE-1.
009200     MOVE DD-DATE-2 TO WS-WORK-DATE-2.
009300
009400     MOVE WS-D1-CCYY TO WS-CALC-CCYY.
009500     MOVE WS-D1-MM   TO WS-CALC-MM.
009600     MOVE WS-D1-DD   TO WS-CALC-DD.
009700     PERFORM 100-CALC-SERIAL-DAYS.
009800     MOVE WS-CALC-SERIAL TO WS-SERIAL-1.
009900
010000     MOVE WS-D2-CCYY TO WS-CALC-CCYY.
010100     MOVE WS-D2-MM   TO WS-CALC-MM.
010200     MOVE WS-D2-DD   TO WS-CALC-DD.
010300     PERFORM 100-CALC-SERIAL-DAYS.
010400     MOVE WS-CALC-SERIAL TO WS-SERIAL-2.
010500
010600     COMPUTE WS-DAYS-DIFF-WORK = WS-SERIAL-2 - WS-SERIAL-1.
010700     MOVE WS-DAYS-DIFF-WORK TO DD-DAYS-DIFF.
010800     GOBACK.
010900
011000******************************************************************
011100** 100-CALC-SERIAL-DAYS REDUCES WS-CALC-CCYY/MM/DD TO A SINGLE
011200** SERIAL DAY NUMBER - 365 DAYS PER YEAR SINCE YEAR 0000, PLUS
011300** ONE LEAP DAY FOR EVERY FOURTH YEAR, PLUS CUMULATIVE DAYS FOR
011400** WHOLE MONTHS ALREADY PASSED, PLUS THE DAY OF MONTH.  A ZERO
011500** OR BLANK DATE SKIPS THE ARITHMETIC AND RETURNS A ZERO SERIAL.
011600******************************************************************
011700 100-CALC-SERIAL-DAYS.
011800     PERFORM 150-BUILD-CUM-TABLE.
011900     PERFORM 170-SET-LEAP-SWITCH.
012000
012100     IF WS-CALC-DATE-8 = 0
012200         MOVE 0 TO WS-CALC-SERIAL
012300     ELSE
012400         COMPUTE WS-CALC-SERIAL =
012500             (WS-CALC-CCYY * 365) + (WS-CALC-CCYY / 4)
012600             + WS-CUM-DAYS (WS-CALC-MM) + WS-CALC-DD
012700         IF WS-IS-LEAP-YR AND WS-CALC-MM > 2
012800             ADD 1 TO WS-CALC-SERIAL
012900         END-IF
013000     END-IF.
013100 100-CALC-SERIAL-DAYS-EXIT.
013200     EXIT.
013300
013400 150-BUILD-CUM-TABLE.
013500     MOVE 0   TO WS-CUM-DAYS (1).
013600     MOVE 31  TO WS-CUM-DAYS (2).
013700     MOVE 59  TO WS-CUM-DAYS (3).
013800     MOVE 90  TO WS-CUM-DAYS (4).
013900     MOVE 120 TO WS-CUM-DAYS (5).
014000     MOVE 151 TO WS-CUM-DAYS (6).
014100     MOVE 181 TO WS-CUM-DAYS (7).
014200     MOVE 212 TO WS-CUM-DAYS (8).
014300     MOVE 243 TO WS-CUM-DAYS (9).
014400     MOVE 273 TO WS-CUM-DAYS (10).
014500     MOVE 304 TO WS-CUM-DAYS (11).
014600     MOVE 334 TO WS-CUM-DAYS (12).
014700
014800 150-BUILD-CUM-TABLE-EXIT.
014900     EXIT.
015000
015100 170-SET-LEAP-SWITCH.
015200     MOVE 'N' TO WS-LEAP-SW.
015300     DIVIDE WS-CALC-CCYY BY 4 GIVING WS-MOD-QUOT
015400         REMAINDER WS-MOD-REM.
015500     IF WS-MOD-REM = 0
015600         MOVE 'Y' TO WS-LEAP-SW.
015700
015800     DIVIDE WS-CALC-CCYY BY 100 GIVING WS-MOD-QUOT
015900         REMAINDER WS-MOD-REM.
016000     IF WS-MOD-REM = 0
016100         MOVE 'N' TO WS-LEAP-SW
016200         DIVIDE WS-CALC-CCYY BY 400 GIVING WS-MOD-QUOT
016300             REMAINDER WS-MOD-REM
016400         IF WS-MOD-REM = 0
016500             MOVE 'Y' TO WS-LEAP-SW.
016600
016700 170-SET-LEAP-SWITCH-EXIT.
016800     EXIT.
