000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CMPLNEVAL.
000400 AUTHOR. R HUCKABY.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/14/92.
000700 DATE-COMPILED. 05/14/92.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000** CHANGE LOG
001100**
001200** 051492 RAH  ORIGINAL WRITE-UP.  SINGLE-PASS EDIT/DERIVE OF THE CM0514  
001300**             COMPLAINT MASTER - URGENCY, OVERDUE FLAG AND
001400**             RESOLUTION HOURS, WITH A COMPLAINT-ID ASSIGNED TO
001500**             ANY RECORD ARRIVING BLANK.
001600** 102293 RAH  CATEGORY BREAKDOWN ADDED TO THE REPORT TRAILER -   CM1022  
001700**             MAINTENANCE SUPERVISOR WANTED PLUMBING/ELECTRICAL
001800**             COUNTS SEPARATED FROM THE GENERAL TOTAL.
001900** 072697 RAH  RESOLUTION HOURS NOW VIA DAYDIFF TIMES 24 RATHER   CM0726  
002000**             THAN A STRAIGHT 8-DIGIT SUBTRACT - SAME MONTH-END
002100**             PROBLEM FOUND IN LEAVEEVAL.
002200** 091798 CAP  Y2K REVIEW - WINDOWED THE 2-DIGIT ACCEPT-FROM-DATE CM0917  
002300**             YEAR BEFORE ANY DATE MATH.  SIGNED OFF PER MEMO
002400**             98-114.
002500** 042203 GDT  CMP-5 NOTED AT 350-VALIDATE-EDIT-RIGHTS - REPORTER CM0422  
002600**             / PENDING-ONLY EDIT CHECK IS ENFORCED BY THE CICS
002700**             FRONT END WHEN THE STUDENT KEYS THE CHANGE; THIS
002800**             BATCH STEP RUNS WITH OPERATOR AUTHORITY AND HAS NO
002900**             EDITOR-ID ON THE RECORD TO CHECK AGAINST.
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS NEXT-PAGE.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT CMPLN-IN-FILE
004200     ASSIGN TO UT-S-CPIN
004300       ACCESS MODE IS SEQUENTIAL
004400       FILE STATUS IS CICODE.
004500
004600     SELECT CMPLN-OUT-FILE
004700     ASSIGN TO UT-S-CPOUT
004800       ACCESS MODE IS SEQUENTIAL
004900       FILE STATUS IS COCODE.
005000
005100     SELECT REPORT-FILE
005200     ASSIGN TO UT-S-RPTFILE
005300       ACCESS MODE IS SEQUENTIAL
005400       FILE STATUS IS RFCODE.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900****** INCOMING COMPLAINT MASTER - MAY CARRY A BLANK COMPLAINT-ID
006000****** FOR A BRAND NEW COMPLAINT, WHICH 150-ASSIGN-COMPLAINT-ID
006100****** FILLS IN.
006200 FD  CMPLN-IN-FILE
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 89 CHARACTERS
006600     BLOCK CONTAINS 0 RECORDS
006700     DATA RECORD IS CP-COMPLAINT-REC.
006800     COPY CMPLMSTR.
006900
007000 FD  CMPLN-OUT-FILE
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 89 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS CP-COMPLAINT-OUT-REC.
007600 01  CP-COMPLAINT-OUT-REC            PIC X(89).
007700
007800 FD  REPORT-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 132 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS RPT-REC.
008400 01  RPT-REC                         PIC X(132).
008500
008600 WORKING-STORAGE SECTION.
008700
008800 01  FILE-STATUS-CODES.
008900     05  CICODE                      PIC X(02).
009000         88  CI-AT-END                   VALUE "10".
009100     05  COCODE                      PIC X(02).
009200     05  RFCODE                      PIC X(02).
009300     05  FILLER                      PIC X(02).
009400
009500 COPY RUNDATE.
009600
009700 01  WS-ACCEPT-DATE                  PIC 9(06).
009800 01  WS-ACCEPT-DATE-R REDEFINES WS-ACCEPT-DATE.
009900     05  WS-ACCEPT-YY                PIC 9(02).
010000     05  WS-ACCEPT-MM                PIC 9(02).
010100     05  WS-ACCEPT-DD                PIC 9(02).
010200
010300 01  WS-HDR-REC1.
010400     05  FILLER                  PIC X(01) VALUE SPACE.
010500     05  HDR1-DATE.
010600         10  HDR1-CCYY           PIC 9(4).
010700         10  HDR1-DASH1          PIC X(1) VALUE "-".
010800         10  HDR1-MM             PIC 9(2).
010900         10  HDR1-DASH2          PIC X(1) VALUE "-".
011000         10  HDR1-DD             PIC 9(2).
011100     05  FILLER                  PIC X(16) VALUE SPACES.
011200     05  FILLER                  PIC X(40) VALUE
011300         "HOSTEL COMPLAINT EVALUATION REPORT".
011400     05  FILLER                  PIC X(22) VALUE
011500         "PAGE NUMBER:" JUSTIFIED RIGHT.
011600     05  HDR1-PAGE-O             PIC ZZ9.
011700     05  FILLER                  PIC X(32) VALUE SPACES.
011800
011900 01  WS-COLM-HDR.
012000     05  FILLER  PIC X(17) VALUE "COMPLAINT-ID".
012100     05  FILLER  PIC X(14) VALUE "CATEGORY".
012200     05  FILLER  PIC X(08) VALUE "PRIORITY".
012300     05  FILLER  PIC X(02) VALUE SPACES.
012400     05  FILLER  PIC X(14) VALUE "STATUS".
012500     05  FILLER  PIC X(04) VALUE "URG".
012600     05  FILLER  PIC X(04) VALUE "OVR".
012700     05  FILLER  PIC X(12) VALUE "RESOL-HRS".
012800     05  FILLER  PIC X(30) VALUE SPACES.
012900
013000 01  WS-DETAIL-REC.
013100     05  CD-COMPLAINT-ID-O        PIC X(15).
013200     05  FILLER                   PIC X(02) VALUE SPACES.
013300     05  CD-CATEGORY-O            PIC X(12).
013400     05  FILLER                   PIC X(02) VALUE SPACES.
013500     05  CD-PRIORITY-O            PIC X(06).
013600     05  FILLER                   PIC X(02) VALUE SPACES.
013700     05  CD-STATUS-O              PIC X(12).
013800     05  FILLER                   PIC X(02) VALUE SPACES.
013900     05  CD-URGENT-O              PIC X(01).
014000     05  FILLER                   PIC X(03) VALUE SPACES.
014100     05  CD-OVERDUE-O             PIC X(01).
014200     05  FILLER                   PIC X(03) VALUE SPACES.
014300     05  CD-RESOL-HRS-O           PIC ZZZZ9.
014400     05  FILLER                   PIC X(30) VALUE SPACES.
014500
014600 01  WS-BLANK-LINE.
014700     05  FILLER                   PIC X(132) VALUE SPACES.
014800
014900 01  WS-TOTAL-REC1.
015000     05  FILLER  PIC X(20) VALUE "STATUS COUNTS -- ".
015100     05  FILLER  PIC X(12) VALUE "PENDING:".
015200     05  TOT-PEND-O               PIC ZZZ,ZZ9.
015300     05  FILLER  PIC X(14) VALUE "IN-PROGRESS:".
015400     05  TOT-PROG-O               PIC ZZZ,ZZ9.
015500     05  FILLER  PIC X(12) VALUE "RESOLVED:".
015600     05  TOT-RESV-O               PIC ZZZ,ZZ9.
015700     05  FILLER  PIC X(10) VALUE "CLOSED:".
015800     05  TOT-CLSD-O               PIC ZZZ,ZZ9.
015900     05  FILLER                   PIC X(12) VALUE SPACES.
016000
016100 01  WS-TOTAL-REC2.
016200     05  FILLER  PIC X(20) VALUE "CATEGORY COUNTS -- ".
016300     05  FILLER  PIC X(10) VALUE "PLMB:".
016400     05  TOT-PLMB-O               PIC ZZ9.
016500     05  FILLER  PIC X(08) VALUE "ELEC:".
016600     05  TOT-ELEC-O               PIC ZZ9.
016700     05  FILLER  PIC X(08) VALUE "CLEA:".
016800     05  TOT-CLEA-O               PIC ZZ9.
016900     05  FILLER  PIC X(08) VALUE "MAIN:".
017000     05  TOT-MAIN-O               PIC ZZ9.
017100     05  FILLER  PIC X(08) VALUE "SECU:".
017200     05  TOT-SECU-O               PIC ZZ9.
017300     05  FILLER  PIC X(08) VALUE "FOOD:".
017400     05  TOT-FOOD-O               PIC ZZ9.
017500     05  FILLER  PIC X(08) VALUE "INET:".
017600     05  TOT-INET-O               PIC ZZ9.
017700     05  FILLER  PIC X(08) VALUE "OTHR:".
017800     05  TOT-OTHR-O               PIC ZZ9.
017900     05  FILLER                   PIC X(10) VALUE SPACES.
018000
018100 01  WS-PRINT-FIELDS.
018200     05  WS-PAGES                 PIC S9(05) COMP-3 VALUE 0.
018300     05  WS-LINES                 PIC S9(05) COMP-3 VALUE 0.
018400     05  FILLER                  PIC X(02).
018500
018600 01  COUNTERS-AND-ACCUMULATORS.
018700     05  RECS-READ                PIC S9(07) COMP.
018800     05  CNT-PENDING               PIC S9(07) COMP.
018900     05  CNT-IN-PROGRESS           PIC S9(07) COMP.
019000     05  CNT-RESOLVED              PIC S9(07) COMP.
019100     05  CNT-CLOSED                PIC S9(07) COMP.
019200     05  CNT-CAT-PLUMBING          PIC S9(05) COMP.
019300     05  CNT-CAT-ELECTRICAL        PIC S9(05) COMP.
019400     05  CNT-CAT-CLEANING          PIC S9(05) COMP.
019500     05  CNT-CAT-MAINTENANCE       PIC S9(05) COMP.
019600     05  CNT-CAT-SECURITY          PIC S9(05) COMP.
019700     05  CNT-CAT-FOOD              PIC S9(05) COMP.
019800     05  CNT-CAT-INTERNET          PIC S9(05) COMP.
019900     05  CNT-CAT-OTHER             PIC S9(05) COMP.
020000     05  WS-SEQ-NUMBER             PIC S9(04) COMP VALUE 0.
020100     05  FILLER                    PIC X(02).
020200
020300 01  WS-WORK-FIELDS.
020400     05  WS-RESOL-DAYS-WORK        PIC S9(07) COMP-3.
020500     05  WS-RESOL-HRS-WORK         PIC S9(07) COMP-3.
020600     05  WS-NEW-COMPLAINT-ID.
020700         05  WS-NC-PREFIX          PIC X(03) VALUE "CMP".
020800         05  WS-NC-DATE            PIC 9(08).
020900         05  WS-NC-SEQ             PIC 9(04).
021000     05  FILLER                    PIC X(02).
021100
021200 01  MORE-CMPLN-SW                 PIC X(01) VALUE SPACE.
021300     88  NO-MORE-CMPLNS                VALUE "N".
021400
021500 COPY ABENDREC.
021600
021700 PROCEDURE DIVISION.
021800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021900     PERFORM 100-MAINLINE THRU 100-EXIT
022000             UNTIL NO-MORE-CMPLNS.
022100     PERFORM 900-CLEANUP THRU 900-EXIT.
022200     MOVE ZERO TO RETURN-CODE.
022300     GOBACK.
022400
022500 000-HOUSEKEEPING.
022600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022700     DISPLAY "******** BEGIN JOB CMPLNEVAL ********".
022800     PERFORM 050-GET-RUN-DATE THRU 050-EXIT.
022900     INITIALIZE COUNTERS-AND-ACCUMULATORS.
023000
023100     OPEN INPUT CMPLN-IN-FILE.
023200     OPEN OUTPUT CMPLN-OUT-FILE.
023300     OPEN OUTPUT REPORT-FILE.
023400     PERFORM 710-WRITE-PAGE-HDR THRU 710-EXIT.
023500     WRITE RPT-REC FROM WS-COLM-HDR AFTER ADVANCING 2.
023600     ADD +1 TO WS-LINES.
023700
023800     READ CMPLN-IN-FILE
023900         AT END
024000         MOVE "N" TO MORE-CMPLN-SW
024100     END-READ.
024200 000-EXIT.
024300     EXIT.
024400
024500 050-GET-RUN-DATE.
024600     ACCEPT WS-ACCEPT-DATE FROM DATE.
024700     IF WS-ACCEPT-YY < 50
024800         COMPUTE WS-RUN-CCYY = 2000 + WS-ACCEPT-YY
024900     ELSE
025000         COMPUTE WS-RUN-CCYY = 1900 + WS-ACCEPT-YY
025100     END-IF.
025200     MOVE WS-ACCEPT-MM TO WS-RUN-MM.
025300     MOVE WS-ACCEPT-DD TO WS-RUN-DD.
025400 050-EXIT.
025500     EXIT.
025600
025700 100-MAINLINE.
025800     MOVE "100-MAINLINE" TO PARA-NAME.
025900     ADD +1 TO RECS-READ.
026000
026100     PERFORM 150-ASSIGN-COMPLAINT-ID THRU 150-EXIT.
026200     PERFORM 200-DERIVE-URGENCY THRU 200-EXIT.
026300     PERFORM 250-DERIVE-OVERDUE THRU 250-EXIT.
026400     PERFORM 300-DERIVE-RESOLUTION THRU 300-EXIT.
026500     PERFORM 350-VALIDATE-EDIT-RIGHTS THRU 350-EXIT.
026600     PERFORM 550-ACCUM-COUNTS THRU 550-EXIT.
026700     PERFORM 600-WRITE-CMPLN-OUT THRU 600-EXIT.
026800     PERFORM 650-WRITE-DETAIL THRU 650-EXIT.
026900
027000     READ CMPLN-IN-FILE
027100         AT END
027200         MOVE "N" TO MORE-CMPLN-SW
027300     END-READ.
027400 100-EXIT.
027500     EXIT.
027600
027700******************************************************************
027800** CMP-4 - NEW COMPLAINTS ARRIVE WITH A BLANK COMPLAINT-ID.
027900** CMP + RUN-DATE (YYYYMMDD) + 4-DIGIT SEQUENCE; STARTS PENDING.
028000******************************************************************
028100 150-ASSIGN-COMPLAINT-ID.
028200     MOVE "150-ASSIGN-COMPLAINT-ID" TO PARA-NAME.
028300     IF CP-COMPLAINT-ID = SPACES
028400         ADD +1 TO WS-SEQ-NUMBER
028500         IF WS-SEQ-NUMBER > 9999
028600             MOVE 1 TO WS-SEQ-NUMBER
028700         END-IF
028800         MOVE "CMP" TO WS-NC-PREFIX
028900         MOVE WS-RUN-DATE TO WS-NC-DATE
029000         MOVE WS-SEQ-NUMBER TO WS-NC-SEQ
029100         MOVE WS-NEW-COMPLAINT-ID TO CP-COMPLAINT-ID
029200         SET CP-STAT-PENDING TO TRUE
029300         IF CP-CREATED-DATE = 0
029400             MOVE WS-RUN-DATE TO CP-CREATED-DATE
029500         END-IF
029600     END-IF.
029700 150-EXIT.
029800     EXIT.
029900
030000******************************************************************
030100** CMP-1 - URGENT-FLAG = Y IFF PRIORITY = URGENT.
030200******************************************************************
030300 200-DERIVE-URGENCY.
030400     MOVE "200-DERIVE-URGENCY" TO PARA-NAME.
030500     IF CP-PRI-URGENT
030600         MOVE "Y" TO CP-URGENT-FLAG
030700     ELSE
030800         MOVE "N" TO CP-URGENT-FLAG
030900     END-IF.
031000 200-EXIT.
031100     EXIT.
031200
031300******************************************************************
031400** CMP-2 - OVERDUE IFF EXPECTED-RESOL-DATE SET, STATUS NOT
031500** RESOLVED/CLOSED, AND RUN DATE PAST IT.
031600******************************************************************
031700 250-DERIVE-OVERDUE.
031800     MOVE "250-DERIVE-OVERDUE" TO PARA-NAME.
031900     IF CP-EXPECTED-RESOL-DATE NOT = 0
032000             AND NOT CP-STAT-RESOLVED AND NOT CP-STAT-CLOSED
032100             AND WS-RUN-DATE > CP-EXPECTED-RESOL-DATE
032200         MOVE "Y" TO CD-OVERDUE-O
032300     ELSE
032400         MOVE "N" TO CD-OVERDUE-O
032500     END-IF.
032600 250-EXIT.
032700     EXIT.
032800
032900******************************************************************
033000** CMP-3 - MOVING TO RESOLVED/CLOSED STAMPS ACTUAL-RESOL-DATE
033100** WITH THE RUN DATE; RESOLUTION HOURS = CALENDAR DAYS (CREATED
033200** TO ACTUAL-RESOL) TIMES 24, VIA DAYDIFF.
033300******************************************************************
033400 300-DERIVE-RESOLUTION.
033500     MOVE "300-DERIVE-RESOLUTION" TO PARA-NAME.
033600     MOVE 0 TO WS-RESOL-HRS-WORK.
033700     IF (CP-STAT-RESOLVED OR CP-STAT-CLOSED)
033800             AND CP-ACTUAL-RESOL-DATE = 0
033900         MOVE WS-RUN-DATE TO CP-ACTUAL-RESOL-DATE
034000     END-IF.
034100
034200     IF (CP-STAT-RESOLVED OR CP-STAT-CLOSED)
034300             AND CP-ACTUAL-RESOL-DATE NOT = 0
034400             AND CP-CREATED-DATE NOT = 0
034500         CALL "DAYDIFF" USING CP-CREATED-DATE,
034600                              CP-ACTUAL-RESOL-DATE,
034700                              WS-RESOL-DAYS-WORK
034800         IF WS-RESOL-DAYS-WORK < 0
034900             MOVE 0 TO WS-RESOL-DAYS-WORK
035000         END-IF
035100         COMPUTE WS-RESOL-HRS-WORK =
035200             WS-RESOL-DAYS-WORK * 24
035300     END-IF.
035400 300-EXIT.
035500     EXIT.
035600
035700******************************************************************
035800** CMP-5 - REPORTER/PENDING-ONLY EDIT RIGHTS.  THERE IS NO
035900** EDITOR-ID FIELD ON THE MASTER FOR A BATCH STEP TO CHECK -
036000** THIS PARAGRAPH STANDS AS THE RULE OF RECORD BUT THE ACTUAL
036100** ENFORCEMENT IS AT THE CICS UPDATE TRANSACTION, NOT HERE.
036200******************************************************************
036300 350-VALIDATE-EDIT-RIGHTS.
036400     MOVE "350-VALIDATE-EDIT-RIGHTS" TO PARA-NAME.
036500     CONTINUE.
036600 350-EXIT.
036700     EXIT.
036800
036900 550-ACCUM-COUNTS.
037000     MOVE "550-ACCUM-COUNTS" TO PARA-NAME.
037100     IF CP-STAT-PENDING
037200         ADD +1 TO CNT-PENDING
037300     END-IF.
037400     IF CP-STAT-IN-PROGRESS
037500         ADD +1 TO CNT-IN-PROGRESS
037600     END-IF.
037700     IF CP-STAT-RESOLVED
037800         ADD +1 TO CNT-RESOLVED
037900     END-IF.
038000     IF CP-STAT-CLOSED
038100         ADD +1 TO CNT-CLOSED
038200     END-IF.
038300
038400     IF CP-CATEGORY = "PLUMBING    "
038500         ADD +1 TO CNT-CAT-PLUMBING
038600     END-IF.
038700     IF CP-CATEGORY = "ELECTRICAL  "
038800         ADD +1 TO CNT-CAT-ELECTRICAL
038900     END-IF.
039000     IF CP-CATEGORY = "CLEANING    "
039100         ADD +1 TO CNT-CAT-CLEANING
039200     END-IF.
039300     IF CP-CATEGORY = "MAINTENANCE "
039400         ADD +1 TO CNT-CAT-MAINTENANCE
039500     END-IF.
039600     IF CP-CATEGORY = "SECURITY    "
039700         ADD +1 TO CNT-CAT-SECURITY
039800     END-IF.
039900     IF CP-CATEGORY = "FOOD        "
040000         ADD +1 TO CNT-CAT-FOOD
040100     END-IF.
040200     IF CP-CATEGORY = "INTERNET    "
040300         ADD +1 TO CNT-CAT-INTERNET
040400     END-IF.
040500     IF CP-CATEGORY = "OTHER       "
040600         ADD +1 TO CNT-CAT-OTHER
040700     END-IF.
040800 550-EXIT.
040900     EXIT.
041000
041100 600-WRITE-CMPLN-OUT.
041200     MOVE "600-WRITE-CMPLN-OUT" TO PARA-NAME.
041300     MOVE CP-COMPLAINT-REC TO CP-COMPLAINT-OUT-REC.
041400     WRITE CP-COMPLAINT-OUT-REC.
041500 600-EXIT.
041600     EXIT.
041700
041800 650-WRITE-DETAIL.
041900     MOVE "650-WRITE-DETAIL" TO PARA-NAME.
042000     MOVE CP-COMPLAINT-ID    TO CD-COMPLAINT-ID-O.
042100     MOVE CP-CATEGORY        TO CD-CATEGORY-O.
042200     MOVE CP-PRIORITY        TO CD-PRIORITY-O.
042300     MOVE CP-STATUS          TO CD-STATUS-O.
042400     MOVE CP-URGENT-FLAG     TO CD-URGENT-O.
042500     MOVE WS-RESOL-HRS-WORK  TO CD-RESOL-HRS-O.
042600
042700     IF WS-LINES > 50
042800         PERFORM 710-WRITE-PAGE-HDR THRU 710-EXIT
042900         WRITE RPT-REC FROM WS-COLM-HDR AFTER ADVANCING 2
043000     END-IF.
043100     WRITE RPT-REC FROM WS-DETAIL-REC AFTER ADVANCING 1.
043200     ADD +1 TO WS-LINES.
043300 650-EXIT.
043400     EXIT.
043500
043600 710-WRITE-PAGE-HDR.
043700     MOVE "710-WRITE-PAGE-HDR" TO PARA-NAME.
043800     MOVE WS-RUN-CCYY TO HDR1-CCYY.
043900     MOVE WS-RUN-MM   TO HDR1-MM.
044000     MOVE WS-RUN-DD   TO HDR1-DD.
044100     ADD +1 TO WS-PAGES.
044200     MOVE WS-PAGES TO HDR1-PAGE-O.
044300     WRITE RPT-REC FROM WS-HDR-REC1 AFTER ADVANCING NEXT-PAGE.
044400     MOVE ZERO TO WS-LINES.
044500 710-EXIT.
044600     EXIT.
044700
044800 900-CLEANUP.
044900     MOVE "900-CLEANUP" TO PARA-NAME.
045000     CLOSE CMPLN-IN-FILE, CMPLN-OUT-FILE.
045100
045200     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
045300     MOVE CNT-PENDING TO TOT-PEND-O.
045400     MOVE CNT-IN-PROGRESS TO TOT-PROG-O.
045500     MOVE CNT-RESOLVED TO TOT-RESV-O.
045600     MOVE CNT-CLOSED TO TOT-CLSD-O.
045700     WRITE RPT-REC FROM WS-TOTAL-REC1 AFTER ADVANCING 1.
045800
045900     MOVE CNT-CAT-PLUMBING TO TOT-PLMB-O.
046000     MOVE CNT-CAT-ELECTRICAL TO TOT-ELEC-O.
046100     MOVE CNT-CAT-CLEANING TO TOT-CLEA-O.
046200     MOVE CNT-CAT-MAINTENANCE TO TOT-MAIN-O.
046300     MOVE CNT-CAT-SECURITY TO TOT-SECU-O.
046400     MOVE CNT-CAT-FOOD TO TOT-FOOD-O.
046500     MOVE CNT-CAT-INTERNET TO TOT-INET-O.
046600     MOVE CNT-CAT-OTHER TO TOT-OTHR-O.
046700     WRITE RPT-REC FROM WS-TOTAL-REC2 AFTER ADVANCING 1.
046800
046900     CLOSE REPORT-FILE.
047000     DISPLAY "** COMPLAINT RECORDS READ **".
047100     DISPLAY RECS-READ.
047200     DISPLAY "******** NORMAL END OF JOB CMPLNEVAL ********".
047300 900-EXIT.
047400     EXIT.
047500
047600 1000-ABEND-RTN.
047700     WRITE RPT-REC FROM ABEND-REC.
047800     CLOSE CMPLN-IN-FILE, CMPLN-OUT-FILE, REPORT-FILE.
047900     DISPLAY "*** ABNORMAL END OF JOB-CMPLNEVAL ***" UPON
048000         CONSOLE.
048100     DIVIDE ZERO-VAL INTO ONE-VAL.
