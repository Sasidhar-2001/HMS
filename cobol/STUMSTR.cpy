000100******************************************************************
000200** STUMSTR  -  STUDENT MASTER  (INPUT ONLY - STUDENT-FILE)
000300** ONE RECORD PER STUDENT / WARDEN / ADMIN LOGIN ON THE HOSTEL
000400** SYSTEM.  LOADED INTO THE IN-MEMORY STUDENT TABLE BY ROOMPROC
000500** TO VALIDATE ASSIGNMENT ELIGIBILITY, AND READ SEQUENTIALLY BY
000600** DASHRPT FOR THE ACTIVE-STUDENT HEADCOUNT.
000700******************************************************************
000800 01  STU-STUDENT-REC.
000900     05  STU-STUDENT-ID           PIC X(12).
001000     05  STU-FIRST-NAME           PIC X(15).
001100     05  STU-LAST-NAME            PIC X(15).
001200     05  STU-EMAIL                PIC X(30).
001300     05  STU-ROLE                 PIC X(08).
001400         88  STU-ROLE-STUDENT         VALUE 'STUDENT '.
001500         88  STU-ROLE-WARDEN          VALUE 'WARDEN  '.
001600         88  STU-ROLE-ADMIN           VALUE 'ADMIN   '.
001700     05  STU-ACTIVE-FLAG          PIC X(01).
001800         88  STU-IS-ACTIVE            VALUE 'Y'.
001900     05  STU-COURSE               PIC X(10).
002000     05  STU-STUDY-YEAR           PIC 9(01).
