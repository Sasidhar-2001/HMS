000100******************************************************************
000200** ANNMSTR  -  ANNOUNCEMENT MASTER  (ANNOUNCE-FILE)
000300** ONE RECORD PER NOTICE POSTED TO STUDENTS/WARDENS/ADMINS.
000400** ANNSTAT FLIPS AN-STATUS FROM DRAFT TO PUBLISHED WHEN
000500** AN-PUBLISH-DATE IS REACHED, AND ON TO EXPIRED WHEN
000600** AN-EXPIRY-DATE HAS PASSED, MAINTAINING AN-ACTIVE-FLAG TO MATCH.
000700******************************************************************
000800 01  AN-ANNOUNCE-REC.
000900     05  AN-ANN-ID                PIC 9(08).
001000     05  AN-TITLE                 PIC X(30).
001100     05  AN-STATUS                PIC X(10).
001200         88  AN-STAT-DRAFT            VALUE 'DRAFT     '.
001300         88  AN-STAT-PUBLISHED        VALUE 'PUBLISHED '.
001400         88  AN-STAT-EXPIRED          VALUE 'EXPIRED   '.
001500     05  AN-PUBLISH-DATE          PIC 9(08).
001600     05  AN-EXPIRY-DATE           PIC 9(08).
001700     05  AN-TARGET-AUDIENCE       PIC X(14).
001800     05  AN-ACTIVE-FLAG           PIC X(01).
001900         88  AN-IS-ACTIVE             VALUE 'Y'.
